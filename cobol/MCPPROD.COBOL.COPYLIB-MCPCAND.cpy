000100******************************************************************        
000200* PROJECT CANDIDATE RECORD -- CANDS FILE (LINE SEQUENTIAL)       *        
000300*                                                                *        
000400* BUILT BY MCPB04'S FORMATION STEP FOR EVERY OPEN ISSUE WHOSE    *        
000500* RISK SCORE MEETS THE HIGH-RISK THRESHOLD.  PROJECT-ID IS       *        
000600* ASSIGNED SEQUENTIALLY (1, 2, 3, ...) IN CREATION ORDER AND IS  *        
000700* THE JOIN KEY USED BY GOVERNANCE AND SCHEDULING BELOW.          *        
000800******************************************************************        
000900 01  MCP-CANDIDATE-RECORD.                                                
001000     05  MCP-CAND-KEY.                                                    
001100         10  MCP-CAND-PROJECT-ID     PIC 9(04).                           
001200         10  MCP-CAND-ISSUE-ID       PIC 9(04).                           
001300     05  MCP-CAND-TITLE              PIC X(40).                           
001400     05  MCP-CAND-EST-COST           PIC 9(09)V99.                        
001500     05  MCP-CAND-EST-COST-R         REDEFINES                            
001600         MCP-CAND-EST-COST.                                               
001700         10  MCP-CAND-EST-COST-WHOLE PIC 9(09).                           
001800         10  MCP-CAND-EST-COST-CENTS PIC 9(02).                           
001900     05  MCP-CAND-EST-WEEKS          PIC 9(02).                           
002000     05  MCP-CAND-CREW-TYPE          PIC X(17).                           
002100     05  MCP-CAND-CREW-SIZE          PIC 9(02).                           
002200     05  MCP-CAND-RISK-SCORE         PIC 9(02)V99.                        
002300     05  MCP-CAND-FEASIBILITY        PIC 9V99.                            
002400     05  MCP-CAND-LEGAL-MANDATE      PIC 9(01).                           
002500         88  MCP-CAND-IS-MANDATED            VALUE 1.                     
002600     05  FILLER                      PIC X(09).                           
