000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. MCPS02.                                                      
000300 AUTHOR. R HAUSAUER.                                                      
000400 INSTALLATION. METROVILLE CAPITAL PLANNING -- PUBLIC WORKS DIV.           
000500 DATE-WRITTEN. 05/16/91.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY.  UNCLASSIFIED -- INTERNAL CITY USE ONLY.                       
000800*                                                                         
000900*****************************************************************         
001000*              METROVILLE CAPITAL PLANNING (MCP)                *         
001100*                    PUBLIC WORKS DIVISION                      *         
001200*                                                                *        
001300* PROGRAM :   MCPS02                                            *         
001400*                                                                *        
001500* FUNCTION:   PROGRAM MCPS02 IS A CALLED SUBROUTINE THAT WILL   *         
001600*             ACCEPT AN ISSUE CATEGORY FROM THE CALLING PROGRAM *         
001700*             (MCPB04) AND RETURN THE CREW TYPE THAT WILL STAFF *         
001800*             THE RESULTING PROJECT.  THE LOOKUP IS AGAINST THE *         
001900*             CATEGORY / CREW-TYPE TABLE SUPPLIED BY MCPCATGY.  *         
002000*             A CATEGORY NOT FOUND IN THE TABLE IS ASSIGNED TO  *         
002100*             THE GENERAL CREW RATHER THAN REJECTED.            *         
002200*                                                                *        
002300* FILES   :   NONE                                              *         
002400*                                                                *        
002500* TRANSACTIONS GENERATED:                                       *         
002600*             NONE                                              *         
002700*                                                                *        
002800* PFKEYS  :   NONE                                              *         
002900*                                                                *        
003000*****************************************************************         
003100*             PROGRAM CHANGE LOG                                *         
003200*             -------------------                               *         
003300*                                                                *        
003400*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
003500*  --------   --------------------  --------------------------  *         
003600*                                                                *        
003700*  05/16/91   R HAUSAUER            ORIGINAL PROGRAM.  SIX      *         
003800*                                   CATEGORIES SUPPLIED BY      *         
003900*                                   PLANNING COMMISSION PER     *         
004000*                                   WORK ORDER PW-91-114.       *         
004100*                                                                *        
004200*  02/11/95   K OSTROWSKI           WO PW-95-030.  UNMATCHED    *         
004300*                                   CATEGORY NOW DEFAULTS TO    *         
004400*                                   GENERAL_CREW INSTEAD OF     *         
004500*                                   ABENDING THE RUN -- PLANNING*         
004600*                                   COMMISSION ADDS CATEGORIES  *         
004700*                                   FASTER THAN THIS TABLE GETS *         
004800*                                   MAINTAINED.                 *         
004900*                                                                *        
005000*  09/08/98   D KRAJCIK             Y2K REMEDIATION REVIEW --   *         
005100*                                   NO DATE FIELDS IN THIS      *         
005200*                                   PROGRAM.  NO CHANGES        *         
005300*                                   REQUIRED.  SIGNED OFF PER   *         
005400*                                   TICKET Y2K-0447.            *         
005500*                                                                *        
005600*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *         
005700*                                                                *        
005800*****************************************************************         
005900                                                                          
006000 ENVIRONMENT DIVISION.                                                    
006100 CONFIGURATION SECTION.                                                   
006200 SPECIAL-NAMES.                                                           
006300     CLASS MCP-ALPHA-CLASS IS 'A' THRU 'Z'                                
006400     SWITCH-1 IS UPSI-1 ON STATUS IS MCP-TRACE-RUN                        
006500                    OFF STATUS IS MCP-NORMAL-RUN.                         
006600                                                                          
006700 DATA DIVISION.                                                           
006800     EJECT                                                                
006900 WORKING-STORAGE SECTION.                                                 
007000                                                                          
007100*****************************************************************         
007200*    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       *         
007300*****************************************************************         
007400 77  WS-SUB1                     PIC S9(4) COMP VALUE +0.                 
007500 77  MCP-CATGY-IDX               PIC S9(4) COMP VALUE +0.                 
007600                                                                          
007700*****************************************************************         
007800*    SWITCHES                                                   *         
007900*****************************************************************         
008000                                                                          
008100 01  WS-SWITCHES.                                                         
008200     05  WS-CATGY-FOUND-SW       PIC X     VALUE 'N'.                     
008300         88  CATGY-FOUND                    VALUE 'Y'.                    
008400         88  CATGY-NOT-FOUND                VALUE 'N'.                    
008500                                                                          
008600     EJECT                                                                
008700*****************************************************************         
008800*    ISSUE CATEGORY / CREW-TYPE TABLE (SEE MCPCATGY)            *         
008900*****************************************************************         
009000                                                                          
009100     COPY MCPCATGY.                                                       
009200     EJECT                                                                
009300                                                                          
009400*****************************************************************         
009500*    MISCELLANEOUS WORK FIELDS                                  *         
009600*****************************************************************         
009700                                                                          
009800 01  WS-CATGY-WORK.                                                       
009900     05  WS-CATGY-INPUT          PIC X(20)  VALUE SPACES.                 
010000     05  WS-CATGY-INPUT-R        REDEFINES WS-CATGY-INPUT.                
010100         10  WS-CATGY-INPUT-CHAR OCCURS 20 TIMES                          
010200                                  PIC X(01).                              
010300     05  WS-CREW-RESULT          PIC X(17)  VALUE SPACES.                 
010400     05  FILLER                  PIC X(12)  VALUE SPACES.                 
010500                                                                          
010600 01  WS-RETURN-CODE-AREA.                                                 
010700     05  WS-RETURN-CODE          PIC 9(02)  VALUE ZEROES.                 
010800     05  WS-RETURN-CODE-R        REDEFINES WS-RETURN-CODE                 
010900                                  PIC X(02).                              
011000     05  FILLER                  PIC X(10)  VALUE SPACES.                 
011100                                                                          
011200*****************************************************************         
011300*    GENERAL ERROR PROCESSING WORK AREAS                        *         
011400*****************************************************************         
011500                                                                          
011600     COPY MCPERRWS.                                                       
011700     EJECT                                                                
011800                                                                          
011900*****************************************************************         
012000*    L I N K A G E     S E C T I O N                            *         
012100*****************************************************************         
012200                                                                          
012300 LINKAGE SECTION.                                                         
012400                                                                          
012500 01  LS-MCPS02-CATEGORY          PIC X(20).                               
012600 01  LS-MCPS02-CREW-TYPE         PIC X(17).                               
012700 01  LS-MCPS02-RETURN-CODE       PIC 9(02).                               
012800                                                                          
012900*****************************************************************         
013000*    P R O C E D U R E    D I V I S I O N                       *         
013100*****************************************************************         
013200                                                                          
013300 PROCEDURE DIVISION USING LS-MCPS02-CATEGORY                              
013400                           LS-MCPS02-CREW-TYPE                            
013500                           LS-MCPS02-RETURN-CODE.                         
013600                                                                          
013700 P00000-MAINLINE.                                                         
013800                                                                          
013900     MOVE LS-MCPS02-CATEGORY     TO WS-CATGY-INPUT.                       
014000     MOVE SPACES                 TO WS-CREW-RESULT.                       
014100     MOVE ZEROES                 TO WS-RETURN-CODE.                       
014200     SET CATGY-NOT-FOUND         TO TRUE.                                 
014300                                                                          
014400     PERFORM P01000-LOOKUP-CATEGORY                                       
014500         THRU P01000-EXIT                                                 
014600         VARYING MCP-CATGY-IDX FROM 1 BY 1                                
014700         UNTIL MCP-CATGY-IDX > MCP-CATGY-TABLE-MAX                        
014800         OR CATGY-FOUND.                                                  
014900                                                                          
015000     IF CATGY-FOUND                                                       
015100         MOVE WS-CREW-RESULT     TO LS-MCPS02-CREW-TYPE                   
015200     ELSE                                                                 
015300         MOVE 'general_crew'     TO LS-MCPS02-CREW-TYPE                   
015400         MOVE 4                  TO WS-RETURN-CODE                        
015500     END-IF.                                                              
015600                                                                          
015700     MOVE WS-RETURN-CODE         TO LS-MCPS02-RETURN-CODE.                
015800     GOBACK.                                                              
015900                                                                          
016000 P01000-LOOKUP-CATEGORY.                                                  
016100                                                                          
016200     IF WS-CATGY-INPUT = MCP-CATGY-CATEGORY (MCP-CATGY-IDX)               
016300         MOVE MCP-CATGY-CREW-TYPE (MCP-CATGY-IDX)                         
016400                                  TO WS-CREW-RESULT                       
016500         SET CATGY-FOUND         TO TRUE                                  
016600     END-IF.                                                              
016700                                                                          
016800 P01000-EXIT.                                                             
016900     EXIT.                                                                
