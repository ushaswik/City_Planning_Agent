000100******************************************************************        
000200* METROVILLE CAPITAL PLANNING (MCP)                              *        
000300*                                                                *        
000400* BATCH ERROR WORK AREA DEFINITIONS -- SEQUENTIAL FILE I-O AND   *        
000500* CALLED-SUBPROGRAM RETURN CODES ONLY (NO CICS / IMS / DB2 IN    *        
000600* THIS SYSTEM -- SEE MCPB04 CHANGE LOG 07/09/91).                *        
000700******************************************************************        
000800                                                                          
000900 77  WS-MCP-ERROR-LENGTH         PIC S9(04)      COMP  VALUE +200.        
001000                                                                          
001100 01  WS-MCP-ERROR-GENERAL.                                                
001200     05  WS-MCP-ERROR-TYPE       PIC X(04)       VALUE SPACES.            
001300         88  MCP-FILE-ERROR                      VALUE 'FILE'.            
001400         88  MCP-CALL-ERROR                      VALUE 'CALL'.            
001500         88  MCP-DATA-ERROR                      VALUE 'DATA'.            
001600                                                                          
001700******************************************************************        
001800*    MCP FORMATTED ERROR BANNER                                  *        
001900******************************************************************        
002000                                                                          
002100 01  WS-MCP-ERROR-AREA.                                                   
002200     05  WMEA-ERROR-01           PIC X(80)       VALUE ALL '*'.           
002300     05  WMEA-ERROR-02.                                                   
002400         10 FILLER               PIC X(01)       VALUE '*'.               
002500         10 FILLER               PIC X(78)       VALUE SPACES.            
002600         10 FILLER               PIC X(01)       VALUE '*'.               
002700     05  WMEA-ERROR-03.                                                   
002800         10 FILLER               PIC X(01)       VALUE '*'.               
002900         10 FILLER               PIC X(78)       VALUE                    
003000         '  METROVILLE CAPITAL PLANNING (MCP) BATCH ERROR  '.             
003100         10 FILLER               PIC X(01)       VALUE '*'.               
003200     05  WMEA-ERROR-04.                                                   
003300         10 FILLER               PIC X(01)       VALUE '*'.               
003400         10 FILLER               PIC X(78)       VALUE SPACES.            
003500         10 FILLER               PIC X(01)       VALUE '*'.               
003600     05  WMEA-ERROR-05           PIC X(80)       VALUE ALL '*'.           
003700                                                                          
003800******************************************************************        
003900*    MCP FILE-STATUS ERROR LINE                                  *        
004000******************************************************************        
004100                                                                          
004200 01  WS-MCP-FILE-ERROR-01.                                                
004300     05  FILLER                  PIC X(01)       VALUE SPACES.            
004400     05  FILLER                  PIC X(12)       VALUE                    
004500         'FILE ERROR: '.                                                  
004600     05  FILLER                  PIC X(10)       VALUE                    
004700         'PROGRAM = '.                                                    
004800     05  WMFE-PROGRAM-ID         PIC X(08)       VALUE SPACES.            
004900     05  FILLER                  PIC X(14)       VALUE                    
005000         ', PARAGRAPH = '.                                                
005100     05  WMFE-PARAGRAPH          PIC X(06)       VALUE SPACES.            
005200     05  FILLER                  PIC X(11)       VALUE                    
005300         ', STATUS = '.                                                   
005400     05  WMFE-FILE-STATUS        PIC XX          VALUE SPACES.            
005500     05  FILLER                  PIC X(06)       VALUE SPACES.            
