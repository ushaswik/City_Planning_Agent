000100******************************************************************        
000200* CITIZEN ISSUE RECORD  -- ISSUES FILE (LINE SEQUENTIAL)         *        
000300*                                                                *        
000400* ONE RECORD PER OPEN OR CLOSED CITIZEN ISSUE, PRE-SORTED BY     *        
000500* URGENCY-DAYS ASCENDING BY THE UPSTREAM INTAKE EXTRACT.  ONLY   *        
000600* ISSUES WITH STATUS OF OPEN ARE CARRIED FORWARD BY MCPB04.      *        
000700******************************************************************        
000800 01  MCP-ISSUE-RECORD.                                                    
000900     05  MCP-ISSUE-KEY.                                                   
001000         10  MCP-ISSUE-ID            PIC 9(04).                           
001100         10  MCP-ISSUE-ID-X          REDEFINES                            
001200             MCP-ISSUE-ID            PIC X(04).                           
001300     05  MCP-ISSUE-TITLE             PIC X(40).                           
001400     05  MCP-ISSUE-CATEGORY          PIC X(20).                           
001500     05  MCP-ISSUE-STATUS            PIC X(06).                           
001600         88  MCP-ISSUE-OPEN                  VALUE 'OPEN  '.              
001700         88  MCP-ISSUE-CLOSED                VALUE 'CLOSED'.              
001800     05  MCP-ISSUE-SIGNAL-GRP.                                            
001900         10  MCP-ISSUE-POPULATION    PIC 9(07).                           
002000         10  MCP-ISSUE-COMPLAINTS    PIC 9(05).                           
002100         10  MCP-ISSUE-SAFETY-FLAG   PIC 9(01).                           
002200             88  MCP-SAFETY-RISK-PRESENT      VALUE 1.                    
002300         10  MCP-ISSUE-MANDATE-FLAG  PIC 9(01).                           
002400             88  MCP-LEGALLY-MANDATED         VALUE 1.                    
002500         10  MCP-ISSUE-EST-COST      PIC 9(09).                           
002600         10  MCP-ISSUE-URGENCY-DAYS  PIC 9(03).                           
002700     05  FILLER                      PIC X(04).                           
