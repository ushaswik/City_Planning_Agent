000100******************************************************************        
000200* AUDIT LOG RECORD -- AUDITLOG FILE (LINE SEQUENTIAL)            *        
000300*                                                                *        
000400* ONE RECORD FOR EVERY MATERIAL DECISION MADE DURING THE RUN --  *        
000500* FORMATION, GOVERNANCE AND SCHEDULING EACH APPEND THEIR OWN     *        
000600* EVENTS AS THE STAGES EXECUTE.                                  *        
000700******************************************************************        
000800 01  MCP-AUDIT-RECORD.                                                    
000900     05  MCP-AUD-EVENT-TYPE          PIC X(26).                           
001000         88  MCP-AUD-CAND-CREATED                                         
001100                    VALUE 'PROJECT_CANDIDATE_CREATED '.                   
001200         88  MCP-AUD-PROJ-APPROVED                                        
001300                    VALUE 'PROJECT_APPROVED          '.                   
001400         88  MCP-AUD-PROJ-REJECTED                                        
001500                    VALUE 'PROJECT_REJECTED          '.                   
001600         88  MCP-AUD-TASK-SCHEDULED                                       
001700                    VALUE 'TASK_SCHEDULED            '.                   
001800     05  MCP-AUD-AGENT-NAME          PIC X(17).                           
001900     05  MCP-AUD-PROJECT-ID          PIC 9(04).                           
002000     05  MCP-AUD-DETAIL              PIC X(60).                           
002100     05  FILLER                      PIC X(07).                           
