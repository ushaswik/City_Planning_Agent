000100******************************************************************        
000200* WEEKLY RESOURCE CALENDAR RECORD -- RESCAL FILE (LINE SEQ.)     *        
000300*                                                                *        
000400* ONE ROW PER CREW-TYPE / WEEK-NUMBER CELL, 48 ROWS ON THE       *        
000500* SEEDED CALENDAR (4 CREW TYPES x 12 WEEK PLANNING HORIZON).     *        
000600* MCP-RES-ALLOCATED ARRIVES ZERO AND IS BUILT UP IN THE MCPB04   *        
000700* WORKING-STORAGE TABLE AS PROJECTS ARE SCHEDULED -- THE FILE    *        
000800* ITSELF IS NOT REWRITTEN.                                       *        
000900******************************************************************        
001000 01  MCP-CALENDAR-RECORD.                                                 
001100     05  MCP-RES-KEY.                                                     
001200         10  MCP-RES-TYPE            PIC X(17).                           
001300         10  MCP-RES-WEEK            PIC 9(02).                           
001400     05  MCP-RES-CAPACITY            PIC 9(02).                           
001500     05  MCP-RES-ALLOCATED           PIC 9(02).                           
001600     05  FILLER                      PIC X(10).                           
