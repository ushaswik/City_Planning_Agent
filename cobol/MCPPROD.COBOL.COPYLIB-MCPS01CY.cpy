000100                                                                          
000200******************************************************************        
000300*    MCPS01 PARAMETER PASS AREA                                 *         
000400******************************************************************        
000500                                                                          
000600 01  MCPS01-PARMS.                                                        
000700     03  MCPS01-START-WEEK       PIC 9(2)    VALUE ZEROES.                
000800     03  MCPS01-END-WEEK         PIC 9(2)    VALUE ZEROES.                
000900     03  MCPS01-ADVERSE-DAYS     PIC 9(2)    VALUE ZEROES.                
001000     03  MCPS01-RISK-CLASS       PIC X(6)    VALUE SPACES.                
001100         88  MCPS01-RISK-HIGH                VALUE 'HIGH  '.              
001200         88  MCPS01-RISK-MEDIUM              VALUE 'MEDIUM'.              
001300         88  MCPS01-RISK-LOW                 VALUE 'LOW   '.              
001400     03  MCPS01-RETURN-CODE      PIC 9(2)    VALUE ZEROES.                
001500     03  FILLER                  PIC X(01)   VALUE SPACES.                
