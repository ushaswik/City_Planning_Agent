000100******************************************************************        
000200* PORTFOLIO DECISION RECORD -- DECISIONS FILE (LINE SEQUENTIAL)  *        
000300*                                                                *        
000400* ONE RECORD PER CANDIDATE, WRITTEN BY MCPB04'S GOVERNANCE STEP. *        
000500* PRIORITY-RANK 1 = FIRST FUNDED; REJECTED CANDIDATES CARRY      *        
000600* RANK 999 AND A ZERO ALLOCATION.                                *        
000700******************************************************************        
000800 01  MCP-DECISION-RECORD.                                                 
000900     05  MCP-DEC-PROJECT-ID          PIC 9(04).                           
001000     05  MCP-DEC-DECISION            PIC X(08).                           
001100         88  MCP-DEC-APPROVED                VALUE 'APPROVED'.            
001200         88  MCP-DEC-REJECTED                VALUE 'REJECTED'.            
001300     05  MCP-DEC-ALLOC-BUDGET        PIC 9(09)V99.                        
001400     05  MCP-DEC-ALLOC-BUDGET-R      REDEFINES                            
001500         MCP-DEC-ALLOC-BUDGET.                                            
001600         10  MCP-DEC-ALLOC-WHOLE     PIC 9(09).                           
001700         10  MCP-DEC-ALLOC-CENTS     PIC 9(02).                           
001800     05  MCP-DEC-PRIORITY-RANK       PIC 9(03).                           
001900     05  MCP-DEC-RATIONALE           PIC X(60).                           
002000     05  FILLER                      PIC X(06).                           
