000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. MCPB04.                                                      
000300 AUTHOR. R HAUSAUER.                                                      
000400 INSTALLATION. METROVILLE CAPITAL PLANNING -- PUBLIC WORKS DIV.           
000500 DATE-WRITTEN. 05/09/91.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY.  UNCLASSIFIED -- INTERNAL CITY USE ONLY.                       
000800*                                                                         
000900*****************************************************************         
001000*              METROVILLE CAPITAL PLANNING (MCP)                *         
001100*                    PUBLIC WORKS DIVISION                      *         
001200*                                                                *        
001300* PROGRAM :   MCPB04                                            *         
001400*                                                                *        
001500* FUNCTION:   PROGRAM MCPB04 IS THE QUARTERLY CAPITAL PLANNING  *         
001600*             BATCH DRIVER.  IT LOADS THE OPEN CITIZEN ISSUE    *         
001700*             EXTRACT AND THE WEEKLY CREW CAPACITY CALENDAR,    *         
001800*             SCORES EACH ISSUE FOR RISK, TURNS HIGH-RISK       *         
001900*             ISSUES INTO PROJECT CANDIDATES, SELECTS A FUNDED  *         
002000*             PORTFOLIO AGAINST THE QUARTERLY BUDGET, SCHEDULES *         
002100*             THE APPROVED PROJECTS AGAINST THE CREW CALENDAR,  *         
002200*             VALIDATES THE RESULTING STATE, AND PRINTS THE     *         
002300*             QUARTERLY RUN REPORT.  EVERY MATERIAL DECISION IS *         
002400*             ALSO WRITTEN TO THE AUDIT LOG.                    *         
002500*                                                                *        
002600* FILES   :   ISSUES-IN     (INPUT  -- OPEN ISSUE EXTRACT)      *         
002700*             RESCAL-IN     (INPUT  -- CREW CAPACITY CALENDAR)  *         
002800*             CANDS-OUT     (OUTPUT -- PROJECT CANDIDATES)      *         
002900*             DECISIONS-OUT (OUTPUT -- PORTFOLIO DECISIONS)     *         
003000*             SCHEDULE-OUT  (OUTPUT -- SCHEDULED TASKS)         *         
003100*             AUDITLOG-OUT  (OUTPUT -- AUDIT TRAIL)             *         
003200*             RUNRPT-OUT    (OUTPUT -- QUARTERLY RUN REPORT)    *         
003300*                                                                *        
003400* TRANSACTIONS GENERATED:                                       *         
003500*             NONE                                              *         
003600*                                                                *        
003700* PFKEYS  :   NONE                                              *         
003800*                                                                *        
003900*****************************************************************         
004000*             PROGRAM CHANGE LOG                                *         
004100*             -------------------                               *         
004200*                                                                *        
004300*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
004400*  --------   --------------------  --------------------------  *         
004500*                                                                *        
004600*  05/09/91   R HAUSAUER            ORIGINAL PROGRAM.  REPLACES *         
004700*                                   THE MANUAL PLANNING BINDER  *         
004800*                                   PROCESS PER WORK ORDER      *         
004900*                                   PW-91-114.                  *         
005000*                                                                *        
005100*  07/09/91   R HAUSAUER            WO PW-91-121.  DIVISION     *         
005200*                                   MGMT ASKED WHETHER THIS RUN *         
005300*                                   SHOULD SIT ON CICS FOR      *         
005400*                                   ONLINE INQUIRY, OR ON IMS   *         
005500*                                   OR DB2 FOR THE CANDIDATE /  *         
005600*                                   DECISION TABLES.  DECIDED   *         
005700*                                   AGAINST ALL THREE -- RUN    *         
005800*                                   VOLUME IS A FEW HUNDRED     *         
005900*                                   ISSUES A QUARTER AT MOST,   *         
006000*                                   FITS IN WORKING STORAGE,    *         
006100*                                   AND STREET DEPT WANTS       *         
006200*                                   PLAIN SEQUENTIAL FILES THEY *         
006300*                                   CAN FTP TO THEIR OWN PC.    *         
006400*                                   STAYING WITH SEQUENTIAL     *         
006500*                                   FILES AND IN-STORAGE TABLES *         
006600*                                   THROUGHOUT THIS SYSTEM.     *         
006700*                                                                *        
006800*  11/02/93   R HAUSAUER            WO PW-93-208.  SCHEDULING   *         
006900*                                   STEP NOW CALLS MCPS01 FOR   *         
007000*                                   THE WEATHER WINDOW ON EVERY *         
007100*                                   OUTDOOR CANDIDATE START     *         
007200*                                   WEEK INSTEAD OF A HARD      *         
007300*                                   CODED WEEK 3-4 SKIP -- SEE  *         
007400*                                   MCPS01 CHANGE LOG SAME DATE.*         
007500*                                                                *        
007600*  02/11/95   K OSTROWSKI           WO PW-95-030.  FORMATION    *         
007700*                                   NOW CALLS MCPS02 FOR THE    *         
007800*                                   CATEGORY / CREW-TYPE LOOKUP *         
007900*                                   INSTEAD OF AN IN-LINE IF    *         
008000*                                   CHAIN -- PLANNING COMMISSION*         
008100*                                   ADDS CATEGORIES FASTER THAN *         
008200*                                   THIS PROGRAM GETS RECOMPILED*         
008300*                                                                *        
008400*  09/08/98   D KRAJCIK             Y2K REMEDIATION REVIEW --   *         
008500*                                   PLANNING WEEKS ARE RELATIVE *         
008600*                                   TO THE RUN (1-12), NOT      *         
008700*                                   CALENDAR DATES.  NO CHANGES *         
008800*                                   REQUIRED.  SIGNED OFF PER   *         
008900*                                   TICKET Y2K-0447.            *         
009000*                                                                *        
009100*  06/23/04   P VANCE                TICKET MCP-1206.  P04052   *         
009200*                                   NOW CHECKS THE MCPS01       *         
009300*                                   RETURN CODE AND TREATS AN   *         
009400*                                   OUT-OF-RANGE WEEK WINDOW AS *         
009500*                                   NOT FEASIBLE RATHER THAN    *         
009600*                                   TRUSTING THE DEFAULTED LOW  *         
009700*                                   RISK CLASS THAT MCPS01      *         
009800*                                   RETURNS ON BAD INPUT.       *         
009900*                                                                *        
010000*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *         
010100*                                                                *        
010200*****************************************************************         
010300                                                                          
010400 ENVIRONMENT DIVISION.                                                    
010500 CONFIGURATION SECTION.                                                   
010600 SPECIAL-NAMES.                                                           
010700     C01 IS TOP-OF-FORM                                                   
010800     CLASS MCP-NUMERIC-CLASS IS '0' THRU '9'                              
010900     SWITCH-0 IS UPSI-0 ON STATUS IS MCP-TRACE-RUN                        
011000                    OFF STATUS IS MCP-NORMAL-RUN.                         
011100                                                                          
011200 INPUT-OUTPUT SECTION.                                                    
011300 FILE-CONTROL.                                                            
011400     SELECT ISSUES-IN            ASSIGN TO ISSUESIN                       
011500                                  ORGANIZATION IS LINE SEQUENTIAL         
011600                                  FILE STATUS IS WS-ISSUES-STATUS.        
011700                                                                          
011800     SELECT RESCAL-IN            ASSIGN TO RESCALIN                       
011900                                  ORGANIZATION IS LINE SEQUENTIAL         
012000                                  FILE STATUS IS WS-RESCAL-STATUS.        
012100                                                                          
012200     SELECT CANDS-OUT            ASSIGN TO CANDSOUT                       
012300                                  ORGANIZATION IS LINE SEQUENTIAL.        
012400                                                                          
012500     SELECT DECISIONS-OUT        ASSIGN TO DECISNOUT                      
012600                                  ORGANIZATION IS LINE SEQUENTIAL.        
012700                                                                          
012800     SELECT SCHEDULE-OUT         ASSIGN TO SCHEDOUT                       
012900                                  ORGANIZATION IS LINE SEQUENTIAL.        
013000                                                                          
013100     SELECT AUDITLOG-OUT         ASSIGN TO AUDITOUT                       
013200                                  ORGANIZATION IS LINE SEQUENTIAL.        
013300                                                                          
013400     SELECT RUNRPT-OUT           ASSIGN TO RUNRPTO.                       
013500                                                                          
013600 DATA DIVISION.                                                           
013700 FILE SECTION.                                                            
013800     EJECT                                                                
013900 FD  ISSUES-IN                                                            
014000     LABEL RECORDS ARE STANDARD                                           
014100     RECORDING MODE IS F.                                                 
014200     COPY MCPISSUE.                                                       
014300                                                                          
014400 FD  RESCAL-IN                                                            
014500     LABEL RECORDS ARE STANDARD                                           
014600     RECORDING MODE IS F.                                                 
014700     COPY MCPRESCL.                                                       
014800                                                                          
014900 FD  CANDS-OUT                                                            
015000     LABEL RECORDS ARE STANDARD                                           
015100     RECORDING MODE IS F.                                                 
015200     COPY MCPCAND.                                                        
015300                                                                          
015400 FD  DECISIONS-OUT                                                        
015500     LABEL RECORDS ARE STANDARD                                           
015600     RECORDING MODE IS F.                                                 
015700     COPY MCPDECSN.                                                       
015800                                                                          
015900 FD  SCHEDULE-OUT                                                         
016000     LABEL RECORDS ARE STANDARD                                           
016100     RECORDING MODE IS F.                                                 
016200     COPY MCPTASK.                                                        
016300                                                                          
016400 FD  AUDITLOG-OUT                                                         
016500     LABEL RECORDS ARE STANDARD                                           
016600     RECORDING MODE IS F.                                                 
016700     COPY MCPAUDIT.                                                       
016800                                                                          
016900 FD  RUNRPT-OUT                                                           
017000     LABEL RECORDS ARE STANDARD                                           
017100     RECORDING MODE IS F.                                                 
017200 01  RUNRPT-RECORD               PIC X(133).                              
017300                                                                          
017400     EJECT                                                                
017500 WORKING-STORAGE SECTION.                                                 
017600                                                                          
017700*****************************************************************         
017800*    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       *         
017900*****************************************************************         
018000 77  WS-ISSUE-IDX                PIC S9(4) COMP VALUE +0.                 
018100 77  WS-CAND-IDX                 PIC S9(4) COMP VALUE +0.                 
018200 77  WS-TASK-IDX                 PIC S9(4) COMP VALUE +0.                 
018300 77  WS-TYPE-IDX                 PIC S9(4) COMP VALUE +0.                 
018400 77  WS-WEEK-IDX                 PIC S9(4) COMP VALUE +0.                 
018500 77  WS-TIER-IDX                 PIC S9(4) COMP VALUE +0.                 
018600 77  WS-TRY-WEEK                 PIC S9(4) COMP VALUE +0.                 
018700 77  WS-CHECK-WEEK               PIC S9(4) COMP VALUE +0.                 
018800 77  WS-FOUND-IDX                PIC S9(4) COMP VALUE +0.                 
018900 77  WS-FOUND-START-WEEK         PIC S9(4) COMP VALUE +0.                 
019000 77  WS-LAST-TRY-WEEK            PIC S9(4) COMP VALUE +0.                 
019100 77  WS-SPAN-END-WEEK            PIC S9(4) COMP VALUE +0.                 
019200 77  WS-I                        PIC S9(4) COMP VALUE +0.                 
019300 77  WS-J                        PIC S9(4) COMP VALUE +0.                 
019400 77  WS-BEST-IDX                 PIC S9(4) COMP VALUE +0.                 
019500 77  WS-SWAP-HOLD                PIC S9(4) COMP VALUE +0.                 
019600 77  WS-TASK-DURATION            PIC S9(4) COMP VALUE +0.                 
019700 77  WS-AVAIL-CAPACITY           PIC S9(4) COMP VALUE +0.                 
019800 77  WS-VAL-IDX                  PIC S9(4) COMP VALUE +0.                 
019900                                                                          
020000 77  WS-ISSUE-COUNT              PIC S9(4) COMP VALUE +0.                 
020100 77  WS-OPEN-ISSUE-COUNT         PIC S9(4) COMP VALUE +0.                 
020200 77  WS-HIGH-RISK-COUNT          PIC S9(4) COMP VALUE +0.                 
020300 77  WS-CAND-COUNT               PIC S9(4) COMP VALUE +0.                 
020400 77  WS-CAND-TABLE-MAX           PIC S9(4) COMP VALUE +50.                
020500 77  WS-ISSUE-TABLE-MAX          PIC S9(4) COMP VALUE +50.                
020600 77  WS-TASK-COUNT               PIC S9(4) COMP VALUE +0.                 
020700 77  WS-APPROVED-COUNT           PIC S9(4) COMP VALUE +0.                 
020800 77  WS-REJECTED-COUNT           PIC S9(4) COMP VALUE +0.                 
020900 77  WS-SCHEDULED-COUNT          PIC S9(4) COMP VALUE +0.                 
021000 77  WS-INFEASIBLE-COUNT         PIC S9(4) COMP VALUE +0.                 
021100 77  WS-DENSITY-COUNT            PIC S9(4) COMP VALUE +0.                 
021200 77  WS-SCHED-ORDER-COUNT        PIC S9(4) COMP VALUE +0.                 
021300 77  WS-RANK-ORDER-COUNT         PIC S9(4) COMP VALUE +0.                 
021400 77  WS-TASK-ORDER-COUNT         PIC S9(4) COMP VALUE +0.                 
021500 77  WS-RISK-SCORE-WORK          PIC S9(2) COMP VALUE +0.                 
021600                                                                          
021700*****************************************************************         
021800*    SWITCHES                                                   *         
021900*****************************************************************         
022000                                                                          
022100 01  WS-SWITCHES.                                                         
022200     05  WS-ISSUES-EOF-SW        PIC X     VALUE 'N'.                     
022300         88  ISSUES-EOF                     VALUE 'Y'.                    
022400         88  ISSUES-NOT-EOF                 VALUE 'N'.                    
022500     05  WS-RESCAL-EOF-SW        PIC X     VALUE 'N'.                     
022600         88  RESCAL-EOF                     VALUE 'Y'.                    
022700         88  RESCAL-NOT-EOF                 VALUE 'N'.                    
022800     05  WS-OUTDOOR-SW           PIC X     VALUE 'N'.                     
022900         88  WS-IS-OUTDOOR                  VALUE 'Y'.                    
023000     05  WS-FEASIBLE-SW          PIC X     VALUE 'N'.                     
023100         88  WS-START-FEASIBLE              VALUE 'Y'.                    
023200         88  WS-START-NOT-FEASIBLE          VALUE 'N'.                    
023300     05  WS-WEEK-OK-SW           PIC X     VALUE 'Y'.                     
023400         88  WS-WEEK-CAPACITY-OK            VALUE 'Y'.                    
023500         88  WS-WEEK-NOT-CAPACITY-OK        VALUE 'N'.                    
023600     05  WS-FOUND-SW             PIC X     VALUE 'N'.                     
023700         88  WS-ENTRY-FOUND                 VALUE 'Y'.                    
023800         88  WS-ENTRY-NOT-FOUND             VALUE 'N'.                    
023900                                                                          
024000     EJECT                                                                
024100*****************************************************************         
024200*    FILE STATUS BYTES                                          *         
024300*****************************************************************         
024400                                                                          
024500 01  WS-FILE-STATUSES.                                                    
024600     05  WS-ISSUES-STATUS        PIC XX    VALUE SPACES.                  
024700         88  ISSUES-STATUS-OK              VALUE '00'.                    
024800     05  WS-RESCAL-STATUS        PIC XX    VALUE SPACES.                  
024900         88  RESCAL-STATUS-OK               VALUE '00'.                   
025000                                                                          
025100     EJECT                                                                
025200*****************************************************************         
025300*    OPEN-ISSUE WORKING TABLE (LOADED FROM ISSUES-IN)           *         
025400*                                                                *        
025500*    WS-ISS-DATA IS DELIBERATELY LAID OUT FIELD FOR FIELD THE   *         
025600*    SAME AS MCP-ISSUE-RECORD SO THE LOAD LOOP CAN GROUP-MOVE   *         
025700*    THE FD RECORD STRAIGHT INTO THE TABLE ENTRY.                *        
025800*****************************************************************         
025900                                                                          
026000 01  WS-ISSUE-TABLE.                                                      
026100     05  WS-ISSUE-ENTRY          OCCURS 50 TIMES.                         
026200         10  WS-ISS-DATA.                                                 
026300             15  WS-ISS-ID           PIC 9(04).                           
026400             15  WS-ISS-TITLE        PIC X(40).                           
026500             15  WS-ISS-CATEGORY     PIC X(20).                           
026600             15  WS-ISS-STATUS       PIC X(06).                           
026700             15  WS-ISS-POPULATION   PIC 9(07).                           
026800             15  WS-ISS-COMPLAINTS   PIC 9(05).                           
026900             15  WS-ISS-SAFETY-FLAG  PIC 9(01).                           
027000             15  WS-ISS-MANDATE-FLAG PIC 9(01).                           
027100             15  WS-ISS-EST-COST     PIC 9(09).                           
027200             15  WS-ISS-URGENCY-DAYS PIC 9(03).                           
027300             15  FILLER              PIC X(04).                           
027400         10  WS-ISS-RISK-SCORE       PIC 9(02).                           
027500                                                                          
027600     EJECT                                                                
027700*****************************************************************         
027800*    PROJECT CANDIDATE / DECISION WORKING TABLE                 *         
027900*                                                                *        
028000*    ONE ENTRY CARRIES BOTH THE FORMATION FIELDS AND THE        *         
028100*    GOVERNANCE DECISION FIELDS FOR THE SAME PROJECT-ID -- KEPT *         
028200*    TOGETHER SINCE GOVERNANCE, SCHEDULING, VALIDATION AND      *         
028300*    REPORTING ALL RE-VISIT THE SAME CANDIDATE REPEATEDLY.       *        
028400*****************************************************************         
028500                                                                          
028600 01  WS-CAND-TABLE.                                                       
028700     05  WS-CAND-ENTRY           OCCURS 50 TIMES.                         
028800         10  WS-CD-PROJECT-ID        PIC 9(04).                           
028900         10  WS-CD-ISSUE-ID          PIC 9(04).                           
029000         10  WS-CD-TITLE             PIC X(40).                           
029100         10  WS-CD-CATEGORY          PIC X(20).                           
029200         10  WS-CD-EST-COST          PIC S9(09)V99 COMP-3.                
029300         10  WS-CD-EST-WEEKS         PIC 9(02).                           
029400         10  WS-CD-CREW-TYPE         PIC X(17).                           
029500         10  WS-CD-CREW-SIZE         PIC 9(02).                           
029600         10  WS-CD-RISK-SCORE        PIC 9(02)V99.                        
029700         10  WS-CD-FEASIBILITY       PIC 9V99.                            
029800         10  WS-CD-LEGAL-MANDATE     PIC 9(01).                           
029900         10  WS-CD-DENSITY           PIC S9(05)V9(04) COMP-3.             
030000*    PACKED WITH FOUR DECIMAL PLACES SO A HIGH-RISK, LOW-COST             
030100*    CANDIDATE'S DENSITY DOES NOT ROUND DOWN TO THE SAME VALUE AS         
030200*    A NEIGHBORING CANDIDATE DURING THE STAGE 2 SORT.                     
030300         10  WS-CD-DECISION          PIC X(08)  VALUE SPACES.             
030400         10  WS-CD-ALLOC-BUDGET      PIC S9(09)V99 COMP-3.                
030500         10  WS-CD-PRIORITY-RANK     PIC 9(03).                           
030600         10  WS-CD-RATIONALE         PIC X(60).                           
030700                                                                          
030800     EJECT                                                                
030900*****************************************************************         
031000*    SCHEDULED TASK WORKING TABLE                                *        
031100*****************************************************************         
031200                                                                          
031300 01  WS-TASK-TABLE.                                                       
031400     05  WS-TASK-ENTRY           OCCURS 50 TIMES.                         
031500         10  WS-TK-PROJECT-ID        PIC 9(04).                           
031600         10  WS-TK-START-WEEK        PIC 9(02).                           
031700         10  WS-TK-END-WEEK          PIC 9(02).                           
031800         10  WS-TK-CREW-TYPE         PIC X(17).                           
031900         10  WS-TK-CREW-ASSIGNED     PIC 9(02).                           
032000         10  WS-TK-STATUS            PIC X(09).                           
032100                                                                          
032200     EJECT                                                                
032300*****************************************************************         
032400*    CREW-TYPE / WEEK CAPACITY CALENDAR (4 TYPES X 12 WEEKS)    *         
032500*****************************************************************         
032600                                                                          
032700 01  WS-CALENDAR-TABLE.                                                   
032800*    FOUR CREW TYPES IS A HARD CEILING, NOT A CURRENT COUNT --            
032900*    WS-CAL-TYPE-COUNT TRACKS HOW MANY OF THE FOUR SLOTS ARE              
033000*    ACTUALLY IN USE THIS RUN, SINCE A SMALL QUARTER MAY NOT              
033100*    TOUCH EVERY CREW TYPE THE STREET DEPT FEED KNOWS ABOUT.              
033200     05  WS-CAL-TYPE-ENTRY       OCCURS 4 TIMES.                          
033300         10  WS-CAL-TYPE-NAME        PIC X(17)  VALUE SPACES.             
033400         10  WS-CAL-WEEK-ENTRY       OCCURS 12 TIMES.                     
033500             15  WS-CAL-CAPACITY     PIC 9(02).                           
033600             15  WS-CAL-ALLOCATED    PIC 9(02).                           
033700                                                                          
033800 77  WS-CAL-TYPE-COUNT           PIC S9(4) COMP VALUE +0.                 
033900                                                                          
034000     EJECT                                                                
034100*****************************************************************         
034200*    COST-TIER DURATION / CREW-SIZE LOOKUP TABLE                *         
034300*    (SEE BUSINESS RULES -- FORMATION ESTIMATES)                *         
034400*****************************************************************         
034500                                                                          
034600 01  WS-TIER-TABLE.                                                       
034700*    LOADED AS ONE LONG FILLER LITERAL RATHER THAN NINE SEPARATE          
034800*    VALUE CLAUSES ON THE REDEFINED ENTRY BELOW -- THIS SHOP HAS          
034900*    ALWAYS BUILT ITS SMALL LOOKUP TABLES THIS WAY SO THE THREE           
035000*    ROWS OF FIGURES READ AS A COMPACT BLOCK IN THE SOURCE                
035100*    LISTING RATHER THAN NINE SCATTERED LINES.                            
035200     05  FILLER                  PIC 9(11)  VALUE 50000000.               
035300     05  FILLER                  PIC 9(01)  VALUE 8.                      
035400     05  FILLER                  PIC 9(01)  VALUE 3.                      
035500     05  FILLER                  PIC 9(11)  VALUE 10000000.               
035600     05  FILLER                  PIC 9(01)  VALUE 4.                      
035700     05  FILLER                  PIC 9(01)  VALUE 2.                      
035800     05  FILLER                  PIC 9(11)  VALUE 1000000.                
035900     05  FILLER                  PIC 9(01)  VALUE 2.                      
036000     05  FILLER                  PIC 9(01)  VALUE 2.                      
036100 01  WS-TIER-TABLE-R             REDEFINES WS-TIER-TABLE.                 
036200     05  WS-TIER-ENTRY           OCCURS 3 TIMES.                          
036300         10  WS-TIER-THRESHOLD       PIC 9(11).                           
036400         10  WS-TIER-WEEKS           PIC 9(01).                           
036500         10  WS-TIER-CREW-SIZE       PIC 9(01).                           
036600                                                                          
036700     EJECT                                                                
036800*****************************************************************         
036900*    ORDERING ARRAYS -- HOLD SUBSCRIPTS, NOT DATA.  BUILT BY    *         
037000*    SELECTION SORT SO A CANDIDATE OR TASK CAN BE VISITED IN    *         
037100*    DENSITY, RANK OR START-WEEK ORDER WITHOUT DISTURBING THE   *         
037200*    CREATION-ORDER TABLE ITSELF.                                *        
037300*****************************************************************         
037400                                                                          
037500 01  WS-DENSITY-ORDER-TABLE.                                              
037600     05  WS-DENSITY-ORDER        OCCURS 50 TIMES PIC S9(4) COMP.          
037700                                                                          
037800 01  WS-SCHED-ORDER-TABLE.                                                
037900     05  WS-SCHED-ORDER          OCCURS 50 TIMES PIC S9(4) COMP.          
038000                                                                          
038100 01  WS-RANK-ORDER-TABLE.                                                 
038200     05  WS-RANK-ORDER           OCCURS 50 TIMES PIC S9(4) COMP.          
038300                                                                          
038400 01  WS-TASK-ORDER-TABLE.                                                 
038500     05  WS-TASK-ORDER           OCCURS 50 TIMES PIC S9(4) COMP.          
038600                                                                          
038700     EJECT                                                                
038800*****************************************************************         
038900*    VALIDATION ERROR TABLE                                     *         
039000*****************************************************************         
039100                                                                          
039200 01  WS-VALID-TABLE.                                                      
039300     05  WS-VALID-ENTRY          OCCURS 30 TIMES.                         
039400         10  WS-VALID-RULESET        PIC X(10).                           
039500         10  WS-VALID-MESSAGE        PIC X(60).                           
039600                                                                          
039700 77  WS-VALID-COUNT              PIC S9(4) COMP VALUE +0.                 
039800 77  WS-VALID-TABLE-MAX          PIC S9(4) COMP VALUE +30.                
039900                                                                          
040000 01  WS-ERROR-WORK.                                                       
040100     05  WS-ERR-RULESET-WORK     PIC X(10)  VALUE SPACES.                 
040200     05  WS-ERR-MSG-WORK         PIC X(60)  VALUE SPACES.                 
040300     05  WS-RATIONALE-WORK       PIC X(60)  VALUE SPACES.                 
040400     05  FILLER                  PIC X(08)  VALUE SPACES.                 
040500                                                                          
040600     EJECT                                                                
040700*****************************************************************         
040800*    BUDGET / RUNNING TOTAL WORK AREA                           *         
040900*****************************************************************         
041000                                                                          
041100 01  WS-BUDGET-WORK.                                                      
041200     05  WS-REMAINING-BUDGET     PIC S9(09)V99 COMP-3                     
041300                                  VALUE +75000000.00.                     
041400     05  WS-TOTAL-ALLOCATED      PIC S9(09)V99 COMP-3 VALUE +0.           
041500     05  WS-TOTAL-EST-COST       PIC S9(09)V99 COMP-3 VALUE +0.           
041600     05  FILLER                  PIC X(10)  VALUE SPACES.                 
041700                                                                          
041800 01  WS-RANK-WORK.                                                        
041900*    WS-NEXT-RANK-R REDEFINES THE RANK COUNTER AS DISPLAY TEXT SO         
042000*    IT CAN BE MOVED STRAIGHT INTO A PRINT LINE WITHOUT AN EXTRA          
042100*    EDIT-WORK FIELD.                                                     
042200     05  WS-NEXT-RANK            PIC 9(03)  VALUE 1.                      
042300     05  WS-NEXT-RANK-R          REDEFINES WS-NEXT-RANK                   
042400                                  PIC X(03).                              
042500     05  FILLER                  PIC X(10)  VALUE SPACES.                 
042600                                                                          
042700 01  WS-PROJECT-ID-WORK.                                                  
042800*    SAME REDEFINES TRICK AS WS-RANK-WORK ABOVE -- LETS THE               
042900*    AUDIT-TRAIL PARAGRAPHS SPLICE THE NEXT PROJECT ID DIRECTLY           
043000*    INTO A FREE-TEXT DETAIL FIELD.                                       
043100     05  WS-NEXT-PROJECT-ID      PIC 9(04)  VALUE 1.                      
043200     05  WS-NEXT-PROJECT-ID-R    REDEFINES WS-NEXT-PROJECT-ID             
043300                                  PIC X(04).                              
043400     05  FILLER                  PIC X(10)  VALUE SPACES.                 
043500                                                                          
043600*****************************************************************         
043700*    UTILIZATION ACCUMULATORS (BUILT AT PRINT TIME)             *         
043800*****************************************************************         
043900                                                                          
044000 01  WS-UTIL-WORK.                                                        
044100     05  WS-UTIL-USED            PIC S9(4) COMP VALUE +0.                 
044200     05  WS-UTIL-CAPACITY        PIC S9(4) COMP VALUE +0.                 
044300     05  WS-UTIL-PERCENT         PIC S9(3)V9(1) COMP-3 VALUE +0.          
044400                                                                          
044500     EJECT                                                                
044600*****************************************************************         
044700*    SUBROUTINE PARAMETER AREAS                                 *         
044800*****************************************************************         
044900                                                                          
045000     COPY MCPS01CY.                                                       
045100*    MCPS01CY LAYS OUT THE LINKAGE PARAMETER AREA FOR THE                 
045200*    WEATHER-CHECK SUBROUTINE -- ONE COPYBOOK SHARED WITH MCPS01          
045300*    ITSELF SO THE TWO PROGRAMS CANNOT DRIFT OUT OF SYNC ON THE           
045400*    PARAMETER LAYOUT.                                                    
045500                                                                          
045600 01  WS-MCPS02-PARMS.                                                     
045700*    MCPS02 TAKES ITS THREE PARAMETERS BY POSITION, NOT BY A              
045800*    SHARED COPYBOOK -- THE CATEGORY-TO-CREW-TYPE LOOKUP TABLE IS         
045900*    SMALL AND STABLE ENOUGH THAT THIS SHOP NEVER BOTHERED TO             
046000*    GIVE IT ONE.                                                         
046100     05  WS-MCPS02-CATEGORY      PIC X(20)  VALUE SPACES.                 
046200     05  WS-MCPS02-CREW-TYPE     PIC X(17)  VALUE SPACES.                 
046300     05  WS-MCPS02-RETCODE       PIC 9(02)  VALUE ZEROES.                 
046400                                                                          
046500     EJECT                                                                
046600*****************************************************************         
046700*    RUN REPORT PRINT-LINE LAYOUTS (RUNRPT-OUT, 133 CHARACTERS) *         
046800*****************************************************************         
046900                                                                          
047000 01  WS-RPT-CAPTION.                                                      
047100     05  FILLER                  PIC X(01)  VALUE SPACES.                 
047200     05  WS-RPT-CAP-TEXT         PIC X(120) VALUE SPACES.                 
047300     05  FILLER                  PIC X(12)  VALUE SPACES.                 
047400                                                                          
047500 01  WS-RPT-PORT-LINE.                                                    
047600     05  FILLER                  PIC X(01)  VALUE SPACES.                 
047700     05  WS-RPL-RANK             PIC ZZ9.                                 
047800     05  FILLER                  PIC X(02)  VALUE SPACES.                 
047900     05  WS-RPL-PROJECT-ID       PIC ZZZ9.                                
048000     05  FILLER                  PIC X(02)  VALUE SPACES.                 
048100     05  WS-RPL-TITLE            PIC X(40).                               
048200     05  FILLER                  PIC X(02)  VALUE SPACES.                 
048300     05  WS-RPL-DECISION         PIC X(08).                               
048400     05  FILLER                  PIC X(02)  VALUE SPACES.                 
048500     05  WS-RPL-ALLOC            PIC $ZZZ,ZZZ,ZZ9.99.                     
048600     05  FILLER                  PIC X(54)  VALUE SPACES.                 
048700                                                                          
048800 01  WS-RPT-SCHED-LINE.                                                   
048900     05  FILLER                  PIC X(01)  VALUE SPACES.                 
049000     05  WS-RSL-PROJECT-ID       PIC ZZZ9.                                
049100     05  FILLER                  PIC X(02)  VALUE SPACES.                 
049200     05  WS-RSL-TITLE            PIC X(40).                               
049300     05  FILLER                  PIC X(02)  VALUE SPACES.                 
049400     05  WS-RSL-START-WK         PIC Z9.                                  
049500     05  FILLER                  PIC X(02)  VALUE SPACES.                 
049600     05  WS-RSL-END-WK           PIC Z9.                                  
049700     05  FILLER                  PIC X(02)  VALUE SPACES.                 
049800     05  WS-RSL-DURATION         PIC Z9.                                  
049900     05  FILLER                  PIC X(02)  VALUE SPACES.                 
050000     05  WS-RSL-CREW-SIZE        PIC Z9.                                  
050100     05  FILLER                  PIC X(02)  VALUE SPACES.                 
050200     05  WS-RSL-CREW-TYPE        PIC X(17).                               
050300     05  FILLER                  PIC X(53)  VALUE SPACES.                 
050400                                                                          
050500 01  WS-RPT-UTIL-LINE.                                                    
050600     05  FILLER                  PIC X(01)  VALUE SPACES.                 
050700     05  WS-RUL-CREW-TYPE        PIC X(17).                               
050800     05  FILLER                  PIC X(02)  VALUE SPACES.                 
050900     05  WS-RUL-USED             PIC ZZ9.                                 
051000     05  FILLER                  PIC X(01)  VALUE SPACES.                 
051100     05  FILLER                  PIC X(01)  VALUE '/'.                    
051200     05  FILLER                  PIC X(01)  VALUE SPACES.                 
051300     05  WS-RUL-CAPACITY         PIC ZZ9.                                 
051400     05  FILLER                  PIC X(02)  VALUE SPACES.                 
051500     05  WS-RUL-PERCENT          PIC ZZ9.9.                               
051600     05  FILLER                  PIC X(01)  VALUE '%'.                    
051700     05  FILLER                  PIC X(94)  VALUE SPACES.                 
051800                                                                          
051900 01  WS-RPT-GANTT-LINE.                                                   
052000*    WS-RGL-STRIP-R BREAKS THE 36-BYTE CHART AREA INTO TWELVE             
052100*    3-BYTE CELLS, ONE PER WEEK -- P06612-MARK-ONE-WEEK WRITES AN         
052200*    ASTERISK INTO THE MIDDLE BYTE OF WHICHEVER CELLS THE TASK            
052300*    SPANS.                                                               
052400     05  FILLER                  PIC X(01)  VALUE SPACES.                 
052500     05  WS-RGL-TITLE            PIC X(20).                               
052600     05  FILLER                  PIC X(02)  VALUE SPACES.                 
052700     05  WS-RGL-STRIP            PIC X(36)  VALUE SPACES.                 
052800     05  WS-RGL-STRIP-R          REDEFINES WS-RGL-STRIP.                  
052900         10  WS-RGL-CELL         OCCURS 12 TIMES PIC X(03).               
053000     05  FILLER                  PIC X(74)  VALUE SPACES.                 
053100                                                                          
053200 01  WS-RPT-EDIT-WORK.                                                    
053300     05  WS-RE-COUNT-ED          PIC ZZZ9.                                
053400     05  WS-RE-MONEY-ED          PIC $Z,ZZZ,ZZZ,ZZ9.99.                   
053500     05  WS-RE-PCT-ED            PIC ZZ9.9.                               
053600     05  FILLER                  PIC X(10)  VALUE SPACES.                 
053700                                                                          
053800 01  WS-AUD-DETAIL-WORK.                                                  
053900     05  WS-AUD-COST-ED          PIC Z,ZZZ,ZZZ,ZZ9.99.                    
054000     05  WS-AUD-WEEKS-ED         PIC Z9.                                  
054100     05  FILLER                  PIC X(10)  VALUE SPACES.                 
054200                                                                          
054300*****************************************************************         
054400*    GENERAL ERROR PROCESSING WORK AREAS                        *         
054500*****************************************************************         
054600                                                                          
054700     COPY MCPERRWS.                                                       
054800     EJECT                                                                
054900                                                                          
055000*****************************************************************         
055100*    P R O C E D U R E    D I V I S I O N                       *         
055200*****************************************************************         
055300                                                                          
055400 PROCEDURE DIVISION.                                                      
055500                                                                          
055600 P00000-MAINLINE.                                                         
055700*    THE FIVE STAGE PERFORMS BELOW RUN IN A FIXED SEQUENCE EVERY          
055800*    TIME -- THERE IS NO CONDITIONAL SKIPPING OF A STAGE, EVEN ON         
055900*    A QUARTER WITH ZERO HIGH-RISK ISSUES OR ZERO APPROVED                
056000*    PROJECTS.                                                            
056100                                                                          
056200*    DRIVES THE FIVE STAGES OF THE QUARTERLY RUN IN A FIXED ORDER         
056300*    -- FORMATION, GOVERNANCE, SCHEDULING, VALIDATION, REPORT.            
056400*    EACH STAGE CONSUMES THE TABLES BUILT BY THE ONE BEFORE IT,           
056500*    SO THE ORDER OF THESE PERFORMS IS NOT COSMETIC -- DO NOT             
056600*    REORDER WITHOUT RECHECKING EVERY STAGE'S ASSUMPTIONS ABOUT           
056700*    WHAT IS ALREADY IN WORKING-STORAGE.                                  
056800*    FILES ARE OPENED HERE AND NOWHERE ELSE IN THE PROGRAM --             
056900*    EACH STAGE PARAGRAPH BELOW ASSUMES ITS FILES ARE ALREADY             
057000*    OPEN.  IF A NEW FILE IS EVER ADDED FOR A FUTURE STAGE, ADD           
057100*    ITS OPEN AND CLOSE HERE, NOT INSIDE THE STAGE ITSELF.                
057200                                                                          
057300*    STAGE 0 LOADS BOTH INPUT FEEDS INTO WORKING STORAGE                  
057400*    COMPLETELY BEFORE STAGE 1 EVER RUNS -- THE TWO PERFORMS              
057500*    BELOW ARE READ LOOPS, NOT PROCESSING LOOPS.                          
057600                                                                          
057700*    EACH OF THE FIVE STAGES BELOW RUNS EXACTLY ONCE PER                  
057800*    QUARTERLY JOB -- NONE OF THEM LOOP AT THIS LEVEL, THE                
057900*    LOOPING HAPPENS INSIDE EACH STAGE'S OWN PARAGRAPHS OVER ITS          
058000*    OWN TABLE.                                                           
058100                                                                          
058200*****************************************************************         
058300*    STAGE 0 -- LOAD                                             *        
058400*****************************************************************         
058500                                                                          
058600     OPEN INPUT  ISSUES-IN                                                
058700                 RESCAL-IN.                                               
058800     OPEN OUTPUT CANDS-OUT                                                
058900                 DECISIONS-OUT                                            
059000                 SCHEDULE-OUT                                             
059100                 AUDITLOG-OUT                                             
059200                 RUNRPT-OUT.                                              
059300                                                                          
059400     PERFORM P01000-LOAD-ISSUES THRU P01000-EXIT                          
059500         UNTIL ISSUES-EOF.                                                
059600     PERFORM P01500-LOAD-CALENDAR THRU P01500-EXIT                        
059700         UNTIL RESCAL-EOF.                                                
059800                                                                          
059900     PERFORM P02000-FORMATION THRU P02000-EXIT.                           
060000     PERFORM P03000-GOVERNANCE THRU P03000-EXIT.                          
060100     PERFORM P04000-SCHEDULING THRU P04000-EXIT.                          
060200     PERFORM P05000-VALIDATION THRU P05000-EXIT.                          
060300     PERFORM P06000-PRINT-REPORT THRU P06000-EXIT.                        
060400                                                                          
060500     CLOSE ISSUES-IN                                                      
060600           RESCAL-IN                                                      
060700           CANDS-OUT                                                      
060800           DECISIONS-OUT                                                  
060900           SCHEDULE-OUT                                                   
061000           AUDITLOG-OUT                                                   
061100           RUNRPT-OUT.                                                    
061200                                                                          
061300     GOBACK.                                                              
061400                                                                          
061500     EJECT                                                                
061600                                                                          
061700 P01000-LOAD-ISSUES.                                                      
061800*    STAGE 0 LOAD LOOP IS DRIVEN FROM THE MAINLINE, NOT FROM              
061900*    WITHIN THIS PARAGRAPH -- THIS PARAGRAPH ONLY HANDLES ONE             
062000*    RECORD PER CALL.                                                     
062100                                                                          
062200*    READS THE CITIZEN/DEPARTMENT ISSUE FEED ONE RECORD AT A TIME         
062300*    INTO THE IN-MEMORY ISSUE TABLE.  RISK SCORE IS ZEROED HERE           
062400*    AND FILLED IN LATER BY THE FORMATION STAGE -- IT DOES NOT            
062500*    COME FROM THE FEED.                                                  
062600*    ISSUES ARE LOADED WHOLE INTO WORKING STORAGE BEFORE                  
062700*    FORMATION EVER RUNS -- THIS PROGRAM DOES NOT STREAM ISSUES           
062800*    ONE AT A TIME THROUGH THE LATER STAGES, SINCE GOVERNANCE             
062900*    NEEDS TO SEE THE ENTIRE CANDIDATE POOL AT ONCE TO RANK IT BY         
063000*    DENSITY.                                                             
063100                                                                          
063200     READ ISSUES-IN                                                       
063300         AT END                                                           
063400             SET ISSUES-EOF TO TRUE                                       
063500             GO TO P01000-EXIT.                                           
063600                                                                          
063700     ADD 1 TO WS-ISSUE-COUNT.                                             
063800     MOVE MCP-ISSUE-RECORD TO WS-ISS-DATA (WS-ISSUE-COUNT).               
063900     MOVE ZEROES           TO WS-ISS-RISK-SCORE (WS-ISSUE-COUNT).         
064000                                                                          
064100 P01000-EXIT.                                                             
064200     EXIT.                                                                
064300                                                                          
064400 P01500-LOAD-CALENDAR.                                                    
064500*    THIS PARAGRAPH RUNS ONCE PER RESOURCE FEED RECORD, DRIVEN BY         
064600*    THE MAIN STAGE-0 READ LOOP IN THE MAINLINE -- IT DOES NOT            
064700*    OPEN OR CLOSE THE FILE ITSELF.                                       
064800                                                                          
064900*    BUILDS THE 12-WEEK CREW-CAPACITY CALENDAR FROM THE RESOURCE          
065000*    FILE.  THE FEED IS ONE (CREW TYPE, WEEK) CELL PER RECORD,            
065100*    NOT ONE RECORD PER CREW TYPE, SO A NEW CREW TYPE IS ADDED TO         
065200*    THE TABLE THE FIRST TIME IT IS SEEN AND REUSED ON EVERY              
065300*    SUBSEQUENT WEEK FOR THAT TYPE.                                       
065400*    RESCAL-IN IS SORTED BY CREW TYPE ON THE WAY IN FROM THE              
065500*    STREET DEPT'S RESOURCE PLANNING SYSTEM, BUT THIS PARAGRAPH           
065600*    DOES NOT DEPEND ON THAT ORDERING -- THE TYPE-SLOT SEARCH             
065700*    BELOW WORKS REGARDLESS OF WHAT ORDER THE CREW TYPES ARRIVE           
065800*    IN.                                                                  
065900                                                                          
066000*    IF THE TYPE IS NOT FOUND A NEW SLOT IS OPENED FOR IT BELOW           
066100*    -- THIS IS THE ONLY PLACE IN THE PROGRAM THAT GROWS THE              
066200*    CALENDAR TABLE'S CREW-TYPE COUNT.                                    
066300                                                                          
066400     READ RESCAL-IN                                                       
066500         AT END                                                           
066600             SET RESCAL-EOF TO TRUE                                       
066700             GO TO P01500-EXIT.                                           
066800                                                                          
066900     SET WS-ENTRY-NOT-FOUND TO TRUE.                                      
067000     PERFORM P01510-FIND-TYPE-SLOT                                        
067100         THRU P01510-EXIT                                                 
067200         VARYING WS-TYPE-IDX FROM 1 BY 1                                  
067300         UNTIL WS-TYPE-IDX > WS-CAL-TYPE-COUNT                            
067400         OR WS-ENTRY-FOUND.                                               
067500                                                                          
067600     IF WS-ENTRY-NOT-FOUND                                                
067700         ADD 1 TO WS-CAL-TYPE-COUNT                                       
067800         MOVE WS-CAL-TYPE-COUNT TO WS-FOUND-IDX                           
067900         MOVE MCP-RES-TYPE TO WS-CAL-TYPE-NAME (WS-FOUND-IDX)             
068000     END-IF.                                                              
068100                                                                          
068200     MOVE MCP-RES-CAPACITY  TO WS-CAL-CAPACITY                            
068300         (WS-FOUND-IDX WS-RES-WEEK).                                      
068400     MOVE MCP-RES-ALLOCATED TO WS-CAL-ALLOCATED                           
068500         (WS-FOUND-IDX WS-RES-WEEK).                                      
068600                                                                          
068700 P01500-EXIT.                                                             
068800     EXIT.                                                                
068900                                                                          
069000 P01510-FIND-TYPE-SLOT.                                                   
069100*    CALLED ONCE PER TABLE ENTRY BY P01500'S OUTER LOOP, EXACTLY          
069200*    LIKE P02211 ABOVE DOES FOR THE TIER TABLE.                           
069300                                                                          
069400*    LINEAR SCAN OF THE CREW-TYPE TABLE BUILT SO FAR -- THIS              
069500*    PROGRAM CARRIES NO INDEXED-BY TABLES, SO EVERY LOOKUP IN             
069600*    THIS RUN IS A STRAIGHT TOP-TO-BOTTOM SCAN LIKE THIS ONE.             
069700*    RETURNS THROUGH WS-ENTRY-FOUND/WS-FOUND-IDX RATHER THAN GO           
069800*    TO EXIT ON A MATCH -- THE CALLING PERFORM VARYING NEEDS TO           
069900*    SEE THE SWITCH FLIP SO IT KNOWS TO STOP THE SCAN.                    
070000                                                                          
070100     IF WS-CAL-TYPE-NAME (WS-TYPE-IDX) = MCP-RES-TYPE                     
070200         MOVE WS-TYPE-IDX TO WS-FOUND-IDX                                 
070300         SET WS-ENTRY-FOUND TO TRUE                                       
070400     END-IF.                                                              
070500                                                                          
070600 P01510-EXIT.                                                             
070700*****************************************************************         
070800*    STAGE 1 -- FORMATION  (ISSUES INTO PROJECT CANDIDATES)     *         
070900*****************************************************************         
071000                                                                          
071100     EXIT.                                                                
071200                                                                          
071300     EJECT                                                                
071400                                                                          
071500 P02000-FORMATION.                                                        
071600*    STAGE 1 TURNS EACH OPEN ISSUE INTO AT MOST ONE PROJECT               
071700*    CANDIDATE.  AN ISSUE THAT SCORES BELOW THE HIGH-RISK CUTOFF          
071800*    NEVER BECOMES A CANDIDATE -- IT SIMPLY DROPS OUT OF THE RUN,         
071900*    WHICH IS WHY THE ISSUE COUNT AND CANDIDATE COUNT ON THE RUN          
072000*    REPORT WILL NOT MATCH.                                               
072100*    RUNS ONCE PER ISSUE IN FEED ORDER -- CANDIDATES THEREFORE            
072200*    COME OUT IN THE SAME ORDER THE ISSUES WERE READ, WHICH IS            
072300*    WHY THE CANDIDATE FILE'S PROJECT IDS CLIMB IN A STRAIGHT             
072400*    LINE WITH NO GAPS EXCEPT FOR ISSUES THAT NEVER CLEARED THE           
072500*    RISK CUTOFF.                                                         
072600                                                                          
072700     PERFORM P02100-FORM-ONE-ISSUE                                        
072800         THRU P02100-EXIT                                                 
072900         VARYING WS-ISSUE-IDX FROM 1 BY 1                                 
073000         UNTIL WS-ISSUE-IDX > WS-ISSUE-COUNT.                             
073100                                                                          
073200 P02000-EXIT.                                                             
073300     EXIT.                                                                
073400                                                                          
073500 P02100-FORM-ONE-ISSUE.                                                   
073600*    CALLED ONCE PER ISSUE BY P02000'S OUTER LOOP -- EVERY ISSUE          
073700*    IS VISITED EXACTLY ONCE REGARDLESS OF WHETHER IT ENDS UP             
073800*    FORMED.                                                              
073900                                                                          
074000*    CLOSED OR IN-PROGRESS ISSUES ARE SKIPPED OUTRIGHT -- ONLY            
074100*    'OPEN  ' ISSUES ARE ELIGIBLE TO BE SCORED AND POSSIBLY               
074200*    FORMED.  NOTE THE TRAILING BLANKS IN THE LITERAL -- WS-ISS-          
074300*    STATUS IS A 6-BYTE FIELD.                                            
074400*    A LOW-RISK OPEN ISSUE FALLS THROUGH THIS PARAGRAPH HAVING            
074500*    BEEN SCORED BUT NEVER FORMED INTO A CANDIDATE -- ITS RISK            
074600*    SCORE IS STILL RECORDED IN WS-ISS-RISK-SCORE FOR WHATEVER            
074700*    FUTURE REPORTING MIGHT WANT TO SEE HOW CLOSE IT CAME TO THE          
074800*    CUTOFF.                                                              
074900                                                                          
075000     IF WS-ISS-STATUS (WS-ISSUE-IDX) NOT = 'OPEN  '                       
075100         GO TO P02100-EXIT                                                
075200     END-IF.                                                              
075300                                                                          
075400     ADD 1 TO WS-OPEN-ISSUE-COUNT.                                        
075500     PERFORM P02110-SCORE-RISK THRU P02110-EXIT.                          
075600     MOVE WS-RISK-SCORE-WORK TO WS-ISS-RISK-SCORE (WS-ISSUE-IDX).         
075700                                                                          
075800     IF WS-RISK-SCORE-WORK >= 3                                           
075900         ADD 1 TO WS-HIGH-RISK-COUNT                                      
076000         PERFORM P02200-BUILD-CANDIDATE THRU P02200-EXIT                  
076100     END-IF.                                                              
076200                                                                          
076300 P02100-EXIT.                                                             
076400     EXIT.                                                                
076500                                                                          
076600 P02110-SCORE-RISK.                                                       
076700*    RISK SCORE IS A SIMPLE ADDITIVE SCALE, NOT A WEIGHTED                
076800*    FORMULA -- EACH CONTRIBUTING FACTOR ADDS A FLAT AMOUNT               
076900*    REGARDLESS OF HOW SEVERE THAT FACTOR IS WITHIN ITSELF.               
077000                                                                          
077100*    COMPOSITE RISK SCORE FOR THIS ISSUE -- SAFETY HAZARD AND             
077200*    LEGAL MANDATE EACH CARRY 3 POINTS SINCE EITHER ONE CAN STAND         
077300*    ON ITS OWN AS GROUNDS TO FUND THE PROJECT, WHILE POPULATION          
077400*    EXPOSURE AND COMPLAINT VOLUME EACH ADD ONLY 1 POINT AS               
077500*    SECONDARY FACTORS.  A SCORE OF 3 OR BETTER IS THE HIGH-RISK          
077600*    CUTOFF TESTED BACK IN P02100-FORM-ONE-ISSUE -- CHANGE THE            
077700*    CUTOFF THERE, NOT HERE.                                              
077800*    SCORE IS RECOMPUTED FRESH FROM ZERO EVERY TIME THIS RUNS --          
077900*    THERE IS NO CARRY-FORWARD OF A PRIOR QUARTER'S SCORE FOR THE         
078000*    SAME ISSUE, SINCE POPULATION AND COMPLAINT COUNTS CAN SHIFT          
078100*    QUARTER TO QUARTER.                                                  
078200                                                                          
078300     MOVE ZERO TO WS-RISK-SCORE-WORK.                                     
078400                                                                          
078500     IF WS-ISS-SAFETY-FLAG (WS-ISSUE-IDX) = 1                             
078600         ADD 3 TO WS-RISK-SCORE-WORK                                      
078700     END-IF.                                                              
078800                                                                          
078900     IF WS-ISS-MANDATE-FLAG (WS-ISSUE-IDX) = 1                            
079000         ADD 3 TO WS-RISK-SCORE-WORK                                      
079100     END-IF.                                                              
079200                                                                          
079300     IF WS-ISS-POPULATION (WS-ISSUE-IDX) >= 100000                        
079400         ADD 1 TO WS-RISK-SCORE-WORK                                      
079500     END-IF.                                                              
079600                                                                          
079700     IF WS-ISS-COMPLAINTS (WS-ISSUE-IDX) >= 75                            
079800         ADD 1 TO WS-RISK-SCORE-WORK                                      
079900     END-IF.                                                              
080000                                                                          
080100 P02110-EXIT.                                                             
080200     EXIT.                                                                
080300                                                                          
080400 P02200-BUILD-CANDIDATE.                                                  
080500*    CALLED ONCE PER HIGH-RISK ISSUE FROM P02100 -- BY THE TIME           
080600*    THIS PARAGRAPH RETURNS THE CANDIDATE HAS A TIER, A CREW              
080700*    TYPE, AND A PROJECT ID, BUT STILL NO GOVERNANCE DECISION.            
080800*    TIER AND CREW LOOKUPS BOTH HAPPEN HERE BEFORE THE RECORD IS          
080900*    WRITTEN -- A CANDIDATE NEVER GOES OUT WITH AN UNRESOLVED             
081000*    TIER OR CREW TYPE, EVEN THOUGH GOVERNANCE HAS NOT RUN YET.           
081100                                                                          
081200*    ASSEMBLES ONE CANDIDATE ROW FROM THE SOURCE ISSUE.                   
081300*    FEASIBILITY IS SEEDED AT 1.00 (FULLY FEASIBLE) HERE --               
081400*    NOTHING DOWNSTREAM EVER LOWERS IT IN THIS RELEASE, IT IS             
081500*    CARRIED PURELY FOR THE CANDIDATE FILE LAYOUT SO A LATER              
081600*    FEASIBILITY-SCORING AGENT HAS A FIELD TO WRITE INTO WITHOUT          
081700*    A FILE LAYOUT CHANGE.                                                
081800*    PROJECT ID IS ASSIGNED FROM WS-NEXT-PROJECT-ID AND BUMPED AT         
081900*    THE BOTTOM OF THIS PARAGRAPH, NOT AT THE TOP -- EVERY MOVE           
082000*    ABOVE THAT REFERENCES WS-CAND-COUNT AS THE SUBSCRIPT, WHICH          
082100*    WAS ALREADY BUMPED WHEN THIS PARAGRAPH STARTED, SO THE TWO           
082200*    COUNTERS STAY IN STEP WITHOUT COLLIDING.                             
082300                                                                          
082400*    TIER LOOKUP, THEN CREW LOOKUP, THEN THE AUDIT WRITE -- THE           
082500*    ORDER MATTERS BECAUSE THE AUDIT DETAIL TEXT BUILT AT THE             
082600*    BOTTOM OF THIS PARAGRAPH QUOTES BOTH THE TIER-DERIVED                
082700*    DURATION AND THE CREW TYPE.                                          
082800                                                                          
082900     ADD 1 TO WS-CAND-COUNT.                                              
083000     MOVE WS-NEXT-PROJECT-ID TO WS-CD-PROJECT-ID (WS-CAND-COUNT).         
083100     MOVE WS-ISS-ID (WS-ISSUE-IDX)                                        
083200                              TO WS-CD-ISSUE-ID (WS-CAND-COUNT).          
083300                                                                          
083400     MOVE SPACES              TO WS-CD-TITLE (WS-CAND-COUNT).             
083500     MOVE 'Project for '      TO WS-CD-TITLE (WS-CAND-COUNT)              
083600                                                      (1:12).             
083700     MOVE WS-ISS-TITLE (WS-ISSUE-IDX)                                     
083800                               TO WS-CD-TITLE (WS-CAND-COUNT)             
083900                                                      (13:28).            
084000                                                                          
084100     MOVE WS-ISS-CATEGORY (WS-ISSUE-IDX)                                  
084200                               TO WS-CD-CATEGORY (WS-CAND-COUNT).         
084300     MOVE WS-ISS-EST-COST (WS-ISSUE-IDX)                                  
084400                               TO WS-CD-EST-COST (WS-CAND-COUNT).         
084500                                                                          
084600     PERFORM P02210-LOOKUP-TIER THRU P02210-EXIT.                         
084700     PERFORM P02220-LOOKUP-CREW THRU P02220-EXIT.                         
084800                                                                          
084900     MOVE WS-RISK-SCORE-WORK  TO WS-CD-RISK-SCORE (WS-CAND-COUNT).        
085000     MOVE 1.00               TO WS-CD-FEASIBILITY (WS-CAND-COUNT).        
085100     MOVE WS-ISS-MANDATE-FLAG (WS-ISSUE-IDX)                              
085200                      TO WS-CD-LEGAL-MANDATE (WS-CAND-COUNT).             
085300                                                                          
085400     ADD WS-CD-EST-COST (WS-CAND-COUNT) TO WS-TOTAL-EST-COST.             
085500                                                                          
085600     PERFORM P02230-WRITE-AUDIT-FORMED THRU P02230-EXIT.                  
085700     PERFORM P02240-WRITE-CANDIDATE THRU P02240-EXIT.                     
085800                                                                          
085900     ADD 1 TO WS-NEXT-PROJECT-ID.                                         
086000                                                                          
086100 P02200-EXIT.                                                             
086200     EXIT.                                                                
086300                                                                          
086400 P02210-LOOKUP-TIER.                                                      
086500*    TIER TABLE IS LOADED ONCE AT PROGRAM START FROM A FILLER             
086600*    LITERAL, NOT FROM A FILE -- THE THRESHOLDS ARE COMPILED INTO         
086700*    THE PROGRAM AND CHANGE ONLY WHEN THE PROGRAM ITSELF IS               
086800*    RECOMPILED.                                                          
086900                                                                          
087000*    PROJECT SIZE TIER SETS THE DEFAULT DURATION AND CREW SIZE            
087100*    UNTIL A PLANNER OVERRIDES THEM BY HAND.  IF THE COST DOES            
087200*    NOT MATCH ANY TIER THRESHOLD THE CANDIDATE GETS THE SAFEST           
087300*    POSSIBLE DEFAULT -- ONE WEEK, ONE CREW -- RATHER THAN                
087400*    BLOWING UP THE RUN.                                                  
087500*    TIER LOOKUP RUNS BEFORE CREW LOOKUP SINCE THE ESTIMATED-             
087600*    WEEKS FIGURE IT SETS FEEDS DIRECTLY INTO THE SCHEDULING              
087700*    STAGE'S SPAN CALCULATIONS -- GET THE TIER WRONG AND EVERY            
087800*    DOWNSTREAM WEEK NUMBER FOR THIS PROJECT IS WRONG TOO.                
087900                                                                          
088000*    VARYING CLAUSE WALKS THE TIER TABLE TOP TO BOTTOM, STOPPING          
088100*    THE MOMENT WS-ENTRY-FOUND FLIPS -- WS-TIER-IDX IS LEFT               
088200*    POINTING AT WHICHEVER THRESHOLD MATCHED FOR THE MOVES THAT           
088300*    FOLLOW.                                                              
088400                                                                          
088500     SET WS-ENTRY-NOT-FOUND TO TRUE.                                      
088600     PERFORM P02211-CHECK-TIER                                            
088700         THRU P02211-EXIT                                                 
088800         VARYING WS-TIER-IDX FROM 1 BY 1                                  
088900         UNTIL WS-TIER-IDX > 3                                            
089000         OR WS-ENTRY-FOUND.                                               
089100                                                                          
089200     IF WS-ENTRY-FOUND                                                    
089300         MOVE WS-TIER-WEEKS (WS-FOUND-IDX)                                
089400                             TO WS-CD-EST-WEEKS (WS-CAND-COUNT)           
089500         MOVE WS-TIER-CREW-SIZE (WS-FOUND-IDX)                            
089600                             TO WS-CD-CREW-SIZE (WS-CAND-COUNT)           
089700     ELSE                                                                 
089800         MOVE 1              TO WS-CD-EST-WEEKS (WS-CAND-COUNT)           
089900         MOVE 1              TO WS-CD-CREW-SIZE (WS-CAND-COUNT)           
090000     END-IF.                                                              
090100                                                                          
090200 P02210-EXIT.                                                             
090300     EXIT.                                                                
090400                                                                          
090500 P02211-CHECK-TIER.                                                       
090600*    CALLED ONCE PER TABLE ENTRY BY P02210'S OUTER LOOP -- STOPS          
090700*    THE SCAN THE MOMENT A THRESHOLD IS CLEARED, SINCE THE TABLE          
090800*    IS LOADED HIGHEST THRESHOLD FIRST.                                   
090900                                                                          
091000*    TIER THRESHOLDS ARE CHECKED HIGH TO LOW IN THE TABLE, SO THE         
091100*    SEARCH IS LEFT RUNNING UNTIL WS-ENTRY-FOUND STOPS IT -- THE          
091200*    FIRST THRESHOLD THE COST CLEARS IS THE TIER THAT STICKS.             
091300*    THE TABLE IS SEARCHED IN THE FIXED ORDER IT WAS LOADED, NOT          
091400*    SORTED AT RUN TIME -- THE COPYBOOK THAT DEFINES THE TIER             
091500*    TABLE LISTS THE THRESHOLDS HIGH TO LOW FOR EXACTLY THIS              
091600*    REASON.                                                              
091700                                                                          
091800     IF WS-CD-EST-COST (WS-CAND-COUNT) >=                                 
091900        WS-TIER-THRESHOLD (WS-TIER-IDX)                                   
092000         MOVE WS-TIER-IDX TO WS-FOUND-IDX                                 
092100         SET WS-ENTRY-FOUND TO TRUE                                       
092200     END-IF.                                                              
092300                                                                          
092400 P02211-EXIT.                                                             
092500     EXIT.                                                                
092600                                                                          
092700 P02220-LOOKUP-CREW.                                                      
092800*    CREW TYPE ASSIGNMENT IS DRIVEN OFF THE ISSUE'S CATEGORY              
092900*    CODE, NOT ITS RISK SCORE -- TWO ISSUES WITH IDENTICAL RISK           
093000*    SCORES CAN STILL BE ASSIGNED TO DIFFERENT CREWS.                     
093100                                                                          
093200*    MCPS02 IS THE SAME CATEGORY-TO-CREW-TYPE LOOKUP TABLE THE            
093300*    STREET DEPT HAS USED FOR YEARS -- KEPT AS A SEPARATE CALLED          
093400*    SUBROUTINE SO THE CATEGORY LIST CAN BE MAINTAINED WITHOUT            
093500*    TOUCHING THIS PROGRAM.                                               
093600*    RETURN CODE FROM MCPS02 IS NOT CHECKED HERE -- AN                    
093700*    UNRECOGNIZED CATEGORY SIMPLY COMES BACK WITH A BLANK CREW            
093800*    TYPE, WHICH SURFACES LATER AS A FAILED LOOKUP IN                     
093900*    P04041-CHECK-TYPE RATHER THAN AS AN ERROR IN FORMATION.              
094000                                                                          
094100     MOVE WS-CD-CATEGORY (WS-CAND-COUNT) TO WS-MCPS02-CATEGORY.           
094200     MOVE SPACES                         TO WS-MCPS02-CREW-TYPE.          
094300     MOVE ZEROES                         TO WS-MCPS02-RETCODE.            
094400                                                                          
094500     CALL 'MCPS02' USING WS-MCPS02-CATEGORY                       PW95030 
094600                          WS-MCPS02-CREW-TYPE                             
094700                          WS-MCPS02-RETCODE.                              
094800                                                                          
094900     MOVE WS-MCPS02-CREW-TYPE TO WS-CD-CREW-TYPE (WS-CAND-COUNT).         
095000                                                                          
095100 P02220-EXIT.                                                             
095200     EXIT.                                                                
095300                                                                          
095400 P02230-WRITE-AUDIT-FORMED.                                               
095500*    AUDIT RECORD HERE CAPTURES WHY AN ISSUE DID OR DID NOT FORM          
095600*    -- THE FORMATION AUDIT FILE IS SEPARATE FROM THE GOVERNANCE          
095700*    DECISION AUDIT FILE WRITTEN LATER BY P03600.                         
095800                                                                          
095900*    ONE AUDIT-TRAIL RECORD PER CANDIDATE FORMED -- THE AUDIT LOG         
096000*    IS WHAT THE COUNCIL OVERSIGHT COMMITTEE ASKED FOR SO THEY            
096100*    CAN TRACE ANY FUNDED PROJECT BACK TO THE ISSUE AND RULE THAT         
096200*    PRODUCED IT.                                                         
096300*    COST AND DURATION ARE EDITED INTO WS-AUD-COST-ED AND WS-AUD-         
096400*    WEEKS-ED BEFORE BEING SPLICED INTO THE FREE-TEXT DETAIL              
096500*    FIELD -- THE AUDIT RECORD HAS NO NUMERIC FIELDS OF ITS OWN,          
096600*    ONLY ONE LONG DISPLAY DETAIL AREA, SO EVERY AGENT THAT               
096700*    WRITES TO IT HAS TO DO ITS OWN EDITING FIRST.                        
096800                                                                          
096900     MOVE SPACES TO MCP-AUDIT-RECORD.                                     
097000     SET MCP-AUD-CAND-CREATED TO TRUE.                                    
097100     MOVE 'formation_agent'   TO MCP-AUD-AGENT-NAME.                      
097200     MOVE WS-CD-PROJECT-ID (WS-CAND-COUNT) TO MCP-AUD-PROJECT-ID.         
097300                                                                          
097400     MOVE WS-CD-EST-COST (WS-CAND-COUNT)  TO WS-AUD-COST-ED.              
097500     MOVE WS-CD-EST-WEEKS (WS-CAND-COUNT) TO WS-AUD-WEEKS-ED.             
097600     MOVE SPACES              TO MCP-AUD-DETAIL.                          
097700     MOVE 'COST='             TO MCP-AUD-DETAIL (1:5).                    
097800     MOVE WS-AUD-COST-ED      TO MCP-AUD-DETAIL (6:16).                   
097900     MOVE ' WEEKS='           TO MCP-AUD-DETAIL (22:7).                   
098000     MOVE WS-AUD-WEEKS-ED     TO MCP-AUD-DETAIL (29:2).                   
098100                                                                          
098200     WRITE MCP-AUDIT-RECORD.                                              
098300                                                                          
098400 P02230-EXIT.                                                             
098500     EXIT.                                                                
098600                                                                          
098700 P02240-WRITE-CANDIDATE.                                                  
098800*    CALLED ONCE PER CANDIDATE FROM P02200 -- SEPARATED OUT OF            
098900*    P02200 SO THE RECORD-BUILD LOGIC READS AS ITS OWN STEP               
099000*    RATHER THAN BEING BURIED IN THE MIDDLE OF THE LOOKUP CALLS.          
099100                                                                          
099200*    CANDIDATE RECORD IS WRITTEN AS SOON AS IT IS BUILT, BEFORE           
099300*    GOVERNANCE EVER RUNS -- THE CANDIDATE FILE THEREFORE SHOWS           
099400*    EVERY PROJECT THAT WAS CONSIDERED, APPROVED OR NOT.                  
099500*    THIS IS THE ONLY PLACE IN THE PROGRAM THAT WRITES TO CANDS-          
099600*    OUT -- A CANDIDATE'S DECISION AND SCHEDULE FIELDS ARE FILLED         
099700*    IN AFTER THIS RECORD IS ALREADY OUT THE DOOR, SO THE                 
099800*    CANDIDATE FILE SHOWS THE PROJECT AS FORMATION LEFT IT, NOT           
099900*    AS GOVERNANCE OR SCHEDULING LATER DECIDED IT.                        
100000*    RECORD IS CLEARED TO SPACES BEFORE ANY FIELD IS MOVED IN,            
100100*    NOT LEFT TO WHATEVER THE PRIOR WRITE LEFT BEHIND -- CANDS-           
100200*    OUT IS OUTPUT ONCE PER CANDIDATE FROM THE SAME FD RECORD             
100300*    AREA, SO A STALE BYTE FROM AN EARLIER CANDIDATE COULD                
100400*    OTHERWISE LEAK INTO A LATER ONE'S UNUSED FILLER.                     
100500                                                                          
100600     MOVE SPACES TO MCP-CANDIDATE-RECORD.                                 
100700     MOVE WS-CD-PROJECT-ID (WS-CAND-COUNT) TO MCP-CAND-PROJECT-ID.        
100800     MOVE WS-CD-ISSUE-ID (WS-CAND-COUNT)   TO MCP-CAND-ISSUE-ID.          
100900     MOVE WS-CD-TITLE (WS-CAND-COUNT)      TO MCP-CAND-TITLE.             
101000     MOVE WS-CD-EST-COST (WS-CAND-COUNT)   TO MCP-CAND-EST-COST.          
101100     MOVE WS-CD-EST-WEEKS (WS-CAND-COUNT)  TO MCP-CAND-EST-WEEKS.         
101200     MOVE WS-CD-CREW-TYPE (WS-CAND-COUNT)  TO MCP-CAND-CREW-TYPE.         
101300     MOVE WS-CD-CREW-SIZE (WS-CAND-COUNT)  TO MCP-CAND-CREW-SIZE.         
101400     MOVE WS-CD-RISK-SCORE (WS-CAND-COUNT) TO MCP-CAND-RISK-SCORE.        
101500     MOVE WS-CD-FEASIBILITY (WS-CAND-COUNT)                               
101600                                     TO MCP-CAND-FEASIBILITY.             
101700     MOVE WS-CD-LEGAL-MANDATE (WS-CAND-COUNT)                             
101800                                       TO MCP-CAND-LEGAL-MANDATE.         
101900                                                                          
102000     WRITE MCP-CANDIDATE-RECORD.                                          
102100                                                                          
102200 P02240-EXIT.                                                             
102300*****************************************************************         
102400*    STAGE 2 -- GOVERNANCE  (CANDIDATES INTO A FUNDED PORTFOLIO)*         
102500*****************************************************************         
102600                                                                          
102700     EXIT.                                                                
102800                                                                          
102900     EJECT                                                                
103000                                                                          
103100 P03000-GOVERNANCE.                                                       
103200*    STAGE 2 DRIVER -- BY THE TIME THIS RETURNS, EVERY CANDIDATE          
103300*    HAS EITHER BEEN APPROVED OR REJECTED, WITH NO CANDIDATE LEFT         
103400*    IN AN UNDECIDED STATE.                                               
103500                                                                          
103600*    STAGE 2 TURNS THE CANDIDATE LIST INTO A FUNDED PORTFOLIO IN          
103700*    TWO PASSES -- MANDATES FIRST, THEN VALUE DENSITY ON WHATEVER         
103800*    BUDGET IS LEFT.  ANYTHING STILL UNDECIDED AFTER BOTH PASSES          
103900*    IS REJECTED.                                                         
104000*    THE TWO PHASES BELOW ARE NOT INTERCHANGEABLE -- MANDATE MUST         
104100*    RUN FIRST SO THAT A MANDATED PROJECT'S COST IS ALREADY OUT           
104200*    OF THE BUDGET BEFORE THE DENSITY PHASE STARTS COMPETING FOR          
104300*    WHAT IS LEFT.                                                        
104400*    MANDATE PHASE, THEN DENSITY PHASE, THEN THE FINAL REJECTION          
104500*    SWEEP -- ALL THREE PERFORMS RUN UNCONDITIONALLY IN THIS              
104600*    FIXED ORDER EVERY QUARTER, EVEN ON A RUN WITH NO MANDATED            
104700*    PROJECTS AT ALL.                                                     
104800                                                                          
104900     PERFORM P03100-MANDATE-PHASE                                         
105000         THRU P03100-EXIT                                                 
105100         VARYING WS-CAND-IDX FROM 1 BY 1                                  
105200         UNTIL WS-CAND-IDX > WS-CAND-COUNT.                               
105300                                                                          
105400     PERFORM P03200-DENSITY-PHASE THRU P03200-EXIT.                       
105500                                                                          
105600     PERFORM P03300-REJECT-REMAINING                                      
105700         THRU P03300-EXIT                                                 
105800         VARYING WS-CAND-IDX FROM 1 BY 1                                  
105900         UNTIL WS-CAND-IDX > WS-CAND-COUNT.                               
106000                                                                          
106100     PERFORM P03400-WRITE-DECISIONS                                       
106200         THRU P03400-EXIT                                                 
106300         VARYING WS-CAND-IDX FROM 1 BY 1                                  
106400         UNTIL WS-CAND-IDX > WS-CAND-COUNT.                               
106500                                                                          
106600 P03000-EXIT.                                                             
106700     EXIT.                                                                
106800                                                                          
106900 P03100-MANDATE-PHASE.                                                    
107000*    FIRST OF THE THREE GOVERNANCE PHASES -- A MANDATED CANDIDATE         
107100*    IS APPROVED HERE REGARDLESS OF DENSITY, BEFORE THE DENSITY           
107200*    PHASE EVEN SEES THE REMAINING CANDIDATES.                            
107300                                                                          
107400*    LEGALLY MANDATED PROJECTS ARE FUNDED FIRST AND                       
107500*    UNCONDITIONALLY, REGARDLESS OF RISK SCORE OR VALUE DENSITY,          
107600*    AS LONG AS THE BUDGET CAN ABSORB THE FULL COST -- THE CITY           
107700*    HAS NO DISCRETION TO REJECT A MANDATE FOR BEING LOW VALUE,           
107800*    ONLY FOR LACK OF MONEY.                                              
107900*    RUNS OVER EVERY CANDIDATE IN FORMATION ORDER, NOT                    
108000*    PRIORITIZED BY COST OR RISK -- MANDATES DO NOT COMPETE WITH          
108100*    EACH OTHER FOR BUDGET, THEY ARE APPROVED FIRST-COME UNTIL            
108200*    ONE OF THEM NO LONGER FITS THE REMAINING BUDGET, AT WHICH            
108300*    POINT IT SIMPLY FALLS THROUGH TO THE DENSITY PHASE LIKE ANY          
108400*    OTHER CANDIDATE.                                                     
108500                                                                          
108600     IF WS-CD-LEGAL-MANDATE (WS-CAND-IDX) = 1                             
108700         IF WS-CD-EST-COST (WS-CAND-IDX) NOT > WS-REMAINING-BUDGET        
108800             MOVE 'LEGALLY MANDATED PROJECT -- APPROVED WITHIN '          
108900               TO WS-RATIONALE-WORK (1:46)                                
109000             MOVE 'BUDGET' TO WS-RATIONALE-WORK (47:6)                    
109100             PERFORM P03500-APPROVE-CANDIDATE THRU P03500-EXIT            
109200         END-IF                                                           
109300     END-IF.                                                              
109400                                                                          
109500 P03100-EXIT.                                                             
109600     EXIT.                                                                
109700                                                                          
109800 P03200-DENSITY-PHASE.                                                    
109900*    RUNS AFTER THE MANDATE PHASE HAS ALREADY CLAIMED ITS SHARE           
110000*    OF THE BUDGET -- WHATEVER IS LEFT IN WS-REMAINING-BUDGET             
110100*    WHEN THIS PHASE STARTS IS ALL THE DENSITY PHASE HAS TO WORK          
110200*    WITH.                                                                
110300                                                                          
110400*    SECOND PASS SPENDS WHATEVER BUDGET THE MANDATE PHASE LEFT ON         
110500*    THE REMAINING CANDIDATES, HIGHEST VALUE-PER-DOLLAR FIRST.            
110600*    DENSITY IS COMPUTED ONCE FOR ALL CANDIDATES, THEN THE WHOLE          
110700*    LIST IS RANKED BEFORE ANY APPROVAL DECISION IS MADE -- A             
110800*    CHEAP LOW-RISK PROJECT CAN OUTRANK AN EXPENSIVE HIGH-RISK            
110900*    ONE IF THE COST PER RISK POINT IS BETTER.                            
111000*    ONLY CANDIDATES STILL SHOWING 'PENDING' REACH THIS PARAGRAPH         
111100*    -- ANYTHING THE MANDATE PHASE ALREADY APPROVED IS SKIPPED BY         
111200*    P03210-COMPUTE-DENSITY BELOW RATHER THAN BY A TEST HERE.             
111300                                                                          
111400     PERFORM P03210-COMPUTE-DENSITY                                       
111500         THRU P03210-EXIT                                                 
111600         VARYING WS-CAND-IDX FROM 1 BY 1                                  
111700         UNTIL WS-CAND-IDX > WS-CAND-COUNT.                               
111800                                                                          
111900     PERFORM P03220-BUILD-DENSITY-ORDER THRU P03220-EXIT.                 
112000                                                                          
112100     PERFORM P03230-APPROVE-BY-DENSITY                                    
112200         THRU P03230-EXIT                                                 
112300         VARYING WS-J FROM 1 BY 1                                         
112400         UNTIL WS-J > WS-DENSITY-COUNT.                                   
112500                                                                          
112600 P03200-EXIT.                                                             
112700     EXIT.                                                                
112800                                                                          
112900 P03210-COMPUTE-DENSITY.                                                  
113000*    VALUE DENSITY = RISK SCORE PER MILLION DOLLARS OF ESTIMATED          
113100*    COST.  SKIPPED FOR CANDIDATES THE MANDATE PHASE ALREADY              
113200*    DECIDED -- THEIR DECISION FIELD IS NO LONGER SPACES, WHICH           
113300*    IS THE FLAG THIS PARAGRAPH AND P03221-ADD-TO-ORDER BOTH              
113400*    TEST.                                                                
113500*    DENSITY IS BENEFIT SCORE DIVIDED BY COST, COMPUTED FOR EVERY         
113600*    REMAINING CANDIDATE BEFORE ANY OF THEM ARE RANKED -- A ZERO-         
113700*    COST CANDIDATE IS NOT EXPECTED IN PRACTICE SINCE FORMATION           
113800*    ALWAYS PRICES A PROJECT BEFORE WRITING IT.                           
113900                                                                          
114000     IF WS-CD-DECISION (WS-CAND-IDX) = SPACES                             
114100         COMPUTE WS-CD-DENSITY (WS-CAND-IDX) ROUNDED =                    
114200             WS-CD-RISK-SCORE (WS-CAND-IDX) /                             
114300             (WS-CD-EST-COST (WS-CAND-IDX) / 1000000)                     
114400     END-IF.                                                              
114500                                                                          
114600 P03210-EXIT.                                                             
114700     EXIT.                                                                
114800                                                                          
114900 P03220-BUILD-DENSITY-ORDER.                                              
115000*    BUILDS A TABLE OF SUBSCRIPTS INTO WS-CANDIDATE-TABLE, ONE            
115100*    ENTRY PER STILL-UNDECIDED CANDIDATE, THEN SORTS THAT                 
115200*    SUBSCRIPT TABLE BY DENSITY, HIGHEST FIRST.  THE CANDIDATE            
115300*    TABLE ITSELF IS NEVER REORDERED -- ONLY THE SUBSCRIPTS MOVE          
115400*    -- SO CANDIDATE NUMBERS ON EVERY OTHER REPORT AND FILE STAY          
115500*    IN THE ORDER THEY WERE FORMED.                                       
115600*    PASS 1 -- COLLECT.  WS-DENSITY-COUNT IS RESET TO ZERO EVERY          
115700*    TIME THIS PARAGRAPH RUNS SINCE THE MANDATE PHASE MAY HAVE            
115800*    ALREADY DECIDED SOME CANDIDATES BEFORE STAGE 2 EVER GETS             
115900*    HERE -- THE ORDER TABLE MUST NOT CARRY STALE ENTRIES FORWARD.        
116000                                                                          
116100*    PASS 2 -- SORT.  WS-I DRIVES ONE SELECTION-SORT PASS PER             
116200*    UNSORTED POSITION -- THE LAST POSITION NEVER NEEDS ITS OWN           
116300*    PASS SINCE BY THEN ONLY ONE ENTRY IS LEFT TO PLACE, WHICH IS         
116400*    WHY THE LOOP LIMIT IS WS-DENSITY-COUNT AND NOT                       
116500*    WS-DENSITY-COUNT MINUS 1 -- P03223-SELECT-ROUND JUST DOES            
116600*    NOTHING USEFUL ON THAT LAST TRIP THROUGH.                            
116700                                                                          
116800     MOVE ZERO TO WS-DENSITY-COUNT.                                       
116900     PERFORM P03221-ADD-TO-ORDER                                          
117000         THRU P03221-EXIT                                                 
117100         VARYING WS-CAND-IDX FROM 1 BY 1                                  
117200         UNTIL WS-CAND-IDX > WS-CAND-COUNT.                               
117300                                                                          
117400     PERFORM P03223-SELECT-ROUND                                          
117500         THRU P03223-EXIT                                                 
117600         VARYING WS-I FROM 1 BY 1                                         
117700         UNTIL WS-I > WS-DENSITY-COUNT.                                   
117800                                                                          
117900 P03220-EXIT.                                                             
118000     EXIT.                                                                
118100                                                                          
118200 P03221-ADD-TO-ORDER.                                                     
118300*    APPENDS ONE ENTRY TO THE END OF THE DENSITY-ORDER TABLE --           
118400*    THE SORT THAT FOLLOWS IN P03223/P03224 IS WHAT PUTS IT IN            
118500*    ITS FINAL POSITION.                                                  
118600                                                                          
118700*    ONLY UNDECIDED CANDIDATES (DECISION STILL SPACES) GO INTO            
118800*    THE DENSITY-ORDER TABLE -- A CANDIDATE THE MANDATE PHASE             
118900*    ALREADY APPROVED HAS NO BUSINESS BEING RE-RANKED HERE.               
119000*    SKIPS ANY CANDIDATE ALREADY DECIDED BY THE MANDATE PHASE --          
119100*    ONLY PENDING CANDIDATES GO INTO THE ORDER TABLE THAT P03223          
119200*    IS ABOUT TO SORT.                                                    
119300                                                                          
119400     IF WS-CD-DECISION (WS-CAND-IDX) = SPACES                             
119500         ADD 1 TO WS-DENSITY-COUNT                                        
119600         MOVE WS-CAND-IDX TO WS-DENSITY-ORDER (WS-DENSITY-COUNT)          
119700     END-IF.                                                              
119800                                                                          
119900 P03221-EXIT.                                                             
120000     EXIT.                                                                
120100                                                                          
120200 P03223-SELECT-ROUND.                                                     
120300*    OUTER LOOP LIVES IN P03220 ABOVE -- THIS PARAGRAPH HANDLES           
120400*    ONE POSITION OF THE SORT, JUST AS P06213 AND P06313 DO FOR           
120500*    THEIR OWN TABLES LATER IN THE PROGRAM.                               
120600                                                                          
120700*    ONE PASS OF A SELECTION SORT -- FIND THE HIGHEST-DENSITY             
120800*    ENTRY STILL UNSORTED (P03224-FIND-BEST) AND SWAP IT INTO THE         
120900*    CURRENT POSITION.  THIS SHOP HAS NO SORT VERB AVAILABLE FOR          
121000*    AN IN-MEMORY TABLE OF SUBSCRIPTS, SO THE PORTFOLIO, SCHEDULE         
121100*    AND TASK ORDER TABLES ELSEWHERE IN THIS PROGRAM ALL USE THE          
121200*    SAME HAND-ROLLED SELECTION SORT -- SEE P04013/P04014,                
121300*    P06213/P06214 AND P06313/P06314 FOR THE OTHER COPIES.                
121400*    FOR EACH PASS, FINDS THE HIGHEST-DENSITY ENTRY STILL                 
121500*    UNPLACED AND SWAPS IT INTO THE CURRENT POSITION -- CLASSIC           
121600*    SELECTION SORT, CHOSEN OVER A BUBBLE SORT BECAUSE THE                
121700*    CANDIDATE COUNT IS SMALL ENOUGH THAT THE EXTRA SWAP-COUNTING         
121800*    LOGIC WOULD BUY NOTHING.                                             
121900                                                                          
122000     MOVE WS-I TO WS-BEST-IDX.                                            
122100     PERFORM P03224-FIND-BEST                                             
122200         THRU P03224-EXIT                                                 
122300         VARYING WS-J FROM WS-I BY 1                                      
122400         UNTIL WS-J > WS-DENSITY-COUNT.                                   
122500                                                                          
122600     IF WS-BEST-IDX NOT = WS-I                                            
122700         MOVE WS-DENSITY-ORDER (WS-I)        TO WS-SWAP-HOLD              
122800         MOVE WS-DENSITY-ORDER (WS-BEST-IDX)  TO                          
122900              WS-DENSITY-ORDER (WS-I)                                     
123000         MOVE WS-SWAP-HOLD                    TO                          
123100              WS-DENSITY-ORDER (WS-BEST-IDX)                              
123200     END-IF.                                                              
123300                                                                          
123400 P03223-EXIT.                                                             
123500     EXIT.                                                                
123600                                                                          
123700 P03224-FIND-BEST.                                                        
123800*    CALLED ONCE PER TABLE ENTRY BY P03223'S OUTER LOOP.                  
123900                                                                          
124000*    COMPARES THE DENSITY OF THE CANDIDATE AT SUBSCRIPT WS-J              
124100*    AGAINST THE BEST SEEN SO FAR IN THIS PASS AND REMEMBERS THE          
124200*    WINNER'S POSITION IN THE ORDER TABLE, NOT ITS DENSITY VALUE          
124300*    -- THE CALLER SWAPS BASED ON WS-BEST-IDX.                            
124400*    SCANS FROM THE CURRENT PASS POSITION TO THE END OF THE               
124500*    TABLE, NOT FROM THE TOP -- EVERYTHING BEFORE THE CURRENT             
124600*    POSITION IS ALREADY SORTED AND SETTLED FROM A PRIOR PASS.            
124700                                                                          
124800     IF WS-CD-DENSITY (WS-DENSITY-ORDER (WS-J)) >                         
124900        WS-CD-DENSITY (WS-DENSITY-ORDER (WS-BEST-IDX))                    
125000         MOVE WS-J TO WS-BEST-IDX                                         
125100     END-IF.                                                              
125200                                                                          
125300 P03224-EXIT.                                                             
125400     EXIT.                                                                
125500                                                                          
125600 P03230-APPROVE-BY-DENSITY.                                               
125700*    CALLED ONCE PER ENTRY IN THE DENSITY-ORDER TABLE, HIGHEST            
125800*    DENSITY FIRST, UNTIL THE BUDGET RUNS OUT OR THE TABLE IS             
125900*    EXHAUSTED.                                                           
126000                                                                          
126100*    WALKS THE DENSITY-SORTED SUBSCRIPT TABLE HIGHEST TO LOWEST,          
126200*    APPROVING EVERY CANDIDATE THE REMAINING BUDGET CAN STILL             
126300*    ABSORB.  A CANDIDATE THAT DOES NOT FIT IS SIMPLY SKIPPED --          
126400*    IT IS NOT REJECTED HERE, IN CASE A LATER FUNDING SOURCE              
126500*    PICKS IT UP; P03300-REJECT-REMAINING IS WHAT FINALLY MARKS           
126600*    IT REJECTED.                                                         
126700*    WS-J DRIVES THIS PARAGRAPH AS A POSITION IN THE ALREADY-             
126800*    SORTED DENSITY-ORDER TABLE, NOT AS A CANDIDATE NUMBER -- THE         
126900*    ACTUAL CANDIDATE NUMBER IS RECOVERED ONE LINE DOWN VIA WS-           
127000*    DENSITY-ORDER (WS-J).                                                
127100                                                                          
127200     MOVE WS-DENSITY-ORDER (WS-J) TO WS-CAND-IDX.                         
127300                                                                          
127400     IF WS-CD-EST-COST (WS-CAND-IDX) NOT > WS-REMAINING-BUDGET            
127500         MOVE 'HIGHEST VALUE DENSITY AMONG REMAINING -- '                 
127600             TO WS-RATIONALE-WORK (1:41)                                  
127700         MOVE 'APPROVED' TO WS-RATIONALE-WORK (42:8)                      
127800         PERFORM P03500-APPROVE-CANDIDATE THRU P03500-EXIT                
127900     END-IF.                                                              
128000                                                                          
128100 P03230-EXIT.                                                             
128200     EXIT.                                                                
128300                                                                          
128400 P03500-APPROVE-CANDIDATE.                                                
128500*    SHARED BY BOTH THE MANDATE PHASE AND THE DENSITY PHASE --            
128600*    NEITHER PHASE DUPLICATES THIS LOGIC, THEY BOTH PERFORM THRU          
128700*    HERE WHEN A CANDIDATE CLEARS THEIR RESPECTIVE TEST.                  
128800                                                                          
128900*    COMMON APPROVAL ROUTINE SHARED BY THE MANDATE AND DENSITY            
129000*    PHASES.  PRIORITY RANK IS ASSIGNED IN THE ORDER PROJECTS ARE         
129100*    APPROVED, NOT IN CANDIDATE-NUMBER ORDER -- THIS IS WHAT LETS         
129200*    THE PORTFOLIO REPORT SHOW A MEANINGFUL FUNDING PRIORITY              
129300*    LATER IN STAGE 5.                                                    
129400*    REMAINING BUDGET IS DEBITED IMMEDIATELY ON APPROVAL, NOT             
129500*    BATCHED AT THE END OF GOVERNANCE -- THIS IS WHAT MAKES THE           
129600*    MANDATE PHASE'S SPENDING VISIBLE TO THE DENSITY PHASE THAT           
129700*    RUNS RIGHT AFTER IT.                                                 
129800                                                                          
129900     MOVE 'APPROVED'          TO WS-CD-DECISION (WS-CAND-IDX).            
130000     MOVE WS-CD-EST-COST (WS-CAND-IDX)                                    
130100                      TO WS-CD-ALLOC-BUDGET (WS-CAND-IDX).                
130200     SUBTRACT WS-CD-EST-COST (WS-CAND-IDX)                                
130300                               FROM WS-REMAINING-BUDGET.                  
130400     ADD WS-CD-EST-COST (WS-CAND-IDX) TO WS-TOTAL-ALLOCATED.              
130500     MOVE WS-NEXT-RANK       TO WS-CD-PRIORITY-RANK (WS-CAND-IDX).        
130600     ADD 1 TO WS-NEXT-RANK.                                               
130700     MOVE WS-RATIONALE-WORK    TO WS-CD-RATIONALE (WS-CAND-IDX).          
130800     ADD 1 TO WS-APPROVED-COUNT.                                          
130900                                                                          
131000     PERFORM P03600-WRITE-AUDIT-DECISION THRU P03600-EXIT.                
131100                                                                          
131200 P03500-EXIT.                                                             
131300     EXIT.                                                                
131400                                                                          
131500 P03300-REJECT-REMAINING.                                                 
131600*    SWEEPS UP EVERY CANDIDATE THE EARLIER MANDATE AND DENSITY            
131700*    PHASES DID NOT TOUCH -- BY THE TIME THIS RUNS, ANY CANDIDATE         
131800*    STILL UNDECIDED HAS NO PATH LEFT TO APPROVAL.                        
131900                                                                          
132000*    ANYTHING STILL SPACES AFTER BOTH APPROVAL PHASES DID NOT             
132100*    MAKE THE QUARTER'S BUDGET -- MARKED REJECTED WITH PRIORITY           
132200*    RANK 999 SO IT SORTS TO THE BOTTOM OF ANY RANK-ORDER REPORT.         
132300*    RUNS AFTER BOTH APPROVAL PHASES ARE COMPLETELY FINISHED FOR          
132400*    EVERY CANDIDATE -- REJECTING A CANDIDATE MID-STREAM, BEFORE          
132500*    THE DENSITY PHASE HAS HAD A CHANCE TO LOOK AT IT, WOULD              
132600*    WRONGLY LOCK OUT A PROJECT THAT COULD STILL HAVE BEEN FUNDED         
132700*    FROM LEFTOVER BUDGET.                                                
132800                                                                          
132900     IF WS-CD-DECISION (WS-CAND-IDX) = SPACES                             
133000         MOVE 'REJECTED'           TO WS-CD-DECISION (WS-CAND-IDX)        
133100         MOVE ZERO                  TO                                    
133200              WS-CD-ALLOC-BUDGET (WS-CAND-IDX)                            
133300         MOVE 999                   TO                                    
133400              WS-CD-PRIORITY-RANK (WS-CAND-IDX)                           
133500         MOVE 'Insufficient budget' TO                                    
133600              WS-CD-RATIONALE (WS-CAND-IDX)                               
133700         ADD 1 TO WS-REJECTED-COUNT                                       
133800         PERFORM P03600-WRITE-AUDIT-DECISION THRU P03600-EXIT             
133900     END-IF.                                                              
134000                                                                          
134100 P03300-EXIT.                                                             
134200     EXIT.                                                                
134300                                                                          
134400 P03600-WRITE-AUDIT-DECISION.                                             
134500*    EVERY CANDIDATE GETS EXACTLY ONE DECISION AUDIT RECORD,              
134600*    WHETHER APPROVED OR REJECTED -- THIS IS WHAT LETS A LATER            
134700*    REVIEWER RECONSTRUCT WHY A SPECIFIC PROJECT DID NOT MAKE THE         
134800*    CUT WITHOUT RERUNNING THE WHOLE PROGRAM.                             
134900                                                                          
135000*    GOVERNANCE'S AUDIT ENTRY.  A CANDIDATE THAT WAS APPROVED IN          
135100*    THE MANDATE PHASE AND ONE APPROVED IN THE DENSITY PHASE              
135200*    PRODUCE THE IDENTICAL AUDIT RECORD SHAPE -- THE RATIONALE            
135300*    TEXT BUILT BY THE CALLING PARAGRAPH IS THE ONLY THING THAT           
135400*    DISTINGUISHES THEM.                                                  
135500*    AGENT NAME IS ALWAYS 'governance_agent' REGARDLESS OF WHICH          
135600*    PHASE MADE THE CALL -- THE AUDIT TRAIL RECORDS WHICH STAGE           
135700*    OF THE PROGRAM ACTED, NOT WHICH INTERNAL PARAGRAPH, SINCE            
135800*    THAT IS ALL THE OVERSIGHT COMMITTEE HAS EVER ASKED TO SEE.           
135900                                                                          
136000     MOVE SPACES TO MCP-AUDIT-RECORD.                                     
136100                                                                          
136200     IF WS-CD-DECISION (WS-CAND-IDX) = 'APPROVED'                         
136300         SET MCP-AUD-PROJ-APPROVED TO TRUE                                
136400     ELSE                                                                 
136500         SET MCP-AUD-PROJ-REJECTED TO TRUE                                
136600     END-IF.                                                              
136700                                                                          
136800     MOVE 'governance_agent'      TO MCP-AUD-AGENT-NAME.                  
136900     MOVE WS-CD-PROJECT-ID (WS-CAND-IDX) TO MCP-AUD-PROJECT-ID.           
137000                                                                          
137100     MOVE WS-CD-ALLOC-BUDGET (WS-CAND-IDX) TO WS-AUD-COST-ED.             
137200     MOVE SPACES               TO MCP-AUD-DETAIL.                         
137300     MOVE 'ALLOC='             TO MCP-AUD-DETAIL (1:6).                   
137400     MOVE WS-AUD-COST-ED       TO MCP-AUD-DETAIL (7:16).                  
137500                                                                          
137600     WRITE MCP-AUDIT-RECORD.                                              
137700                                                                          
137800 P03600-EXIT.                                                             
137900     EXIT.                                                                
138000                                                                          
138100 P03400-WRITE-DECISIONS.                                                  
138200*    DRIVER PARAGRAPH FOR THE DECISION AUDIT PASS -- THE ACTUAL           
138300*    RECORD LAYOUT AND WRITE STATEMENT LIVE DOWN IN P03600,               
138400*    CALLED ONCE PER CANDIDATE FROM HERE.                                 
138500                                                                          
138600*    ONE ROW PER CANDIDATE ON THE DECISION FILE REGARDLESS OF             
138700*    OUTCOME -- APPROVED AND REJECTED CANDIDATES ARE BOTH WRITTEN         
138800*    SO THE FILE IS A COMPLETE RECORD OF THE QUARTER'S FUNDING            
138900*    DECISIONS.                                                           
139000*    WRITTEN AFTER BOTH THE MANDATE AND DENSITY PHASES AND THE            
139100*    FINAL REJECTION SWEEP HAVE ALL RUN, SO EVERY DECISION FIELD          
139200*    ON THIS RECORD IS FINAL -- UNLIKE THE CANDIDATE FILE, THIS           
139300*    FILE IS NOT WRITTEN UNTIL GOVERNANCE IS COMPLETELY DONE.             
139400                                                                          
139500     MOVE SPACES TO MCP-DECISION-RECORD.                                  
139600     MOVE WS-CD-PROJECT-ID (WS-CAND-IDX)    TO MCP-DEC-PROJECT-ID.        
139700     MOVE WS-CD-DECISION (WS-CAND-IDX)      TO MCP-DEC-DECISION.          
139800     MOVE WS-CD-ALLOC-BUDGET (WS-CAND-IDX)  TO                            
139900          MCP-DEC-ALLOC-BUDGET.                                           
140000     MOVE WS-CD-PRIORITY-RANK (WS-CAND-IDX) TO                            
140100          MCP-DEC-PRIORITY-RANK.                                          
140200     MOVE WS-CD-RATIONALE (WS-CAND-IDX)     TO MCP-DEC-RATIONALE.         
140300                                                                          
140400     WRITE MCP-DECISION-RECORD.                                           
140500                                                                          
140600 P03400-EXIT.                                                             
140700*****************************************************************         
140800*    STAGE 3 -- SCHEDULING  (PORTFOLIO INTO A WEEKLY CALENDAR)  *         
140900*****************************************************************         
141000                                                                          
141100     EXIT.                                                                
141200                                                                          
141300     EJECT                                                                
141400                                                                          
141500 P04000-SCHEDULING.                                                       
141600*    STAGE 3 DRIVER -- BUILDS THE SCHEDULING ORDER THEN HANDS             
141700*    EACH APPROVED CANDIDATE TO P04020 ONE AT A TIME IN THAT              
141800*    ORDER.                                                               
141900                                                                          
142000*    STAGE 3 ONLY EVER SEES APPROVED CANDIDATES -- A REJECTED             
142100*    PROJECT NEVER REACHES THE SCHED-ORDER TABLE BUILT BELOW, SO          
142200*    IT CANNOT CONSUME CREW CAPACITY OR SHOW UP ON THE SCHEDULE           
142300*    REPORT.                                                              
142400*    ONLY APPROVED CANDIDATES REACH THIS STAGE -- A REJECTED OR           
142500*    STILL-PENDING CANDIDATE NEVER GETS A TASK RECORD OR A                
142600*    CALENDAR ALLOCATION, REGARDLESS OF HOW GOOD ITS DENSITY              
142700*    SCORE WAS.                                                           
142800                                                                          
142900     PERFORM P04010-BUILD-SCHED-ORDER THRU P04010-EXIT.                   
143000                                                                          
143100     PERFORM P04020-SCHEDULE-ONE                                          
143200         THRU P04020-EXIT                                                 
143300         VARYING WS-J FROM 1 BY 1                                         
143400         UNTIL WS-J > WS-SCHED-ORDER-COUNT.                               
143500                                                                          
143600 P04000-EXIT.                                                             
143700     EXIT.                                                                
143800                                                                          
143900 P04010-BUILD-SCHED-ORDER.                                                
144000*    STAGE 3 DRIVER -- COLLECTS THE APPROVED CANDIDATES, SORTS            
144100*    THEM BY DENSITY, THEN HANDS THE ORDERED LIST TO P04020 ONE           
144200*    AT A TIME.                                                           
144300                                                                          
144400*    APPROVED CANDIDATES ARE SCHEDULED IN PRIORITY-RANK ORDER,            
144500*    NOT CANDIDATE-NUMBER ORDER -- THE HIGHEST-PRIORITY PROJECT           
144600*    GETS FIRST PICK OF OPEN CREW CAPACITY, WHICH MATTERS WHEN            
144700*    TWO PROJECTS BOTH WANT THE SAME CREW TYPE IN THE SAME EARLY          
144800*    WEEKS.                                                               
144900*    BUILT FRESH EVERY RUN FROM THE FINAL GOVERNANCE DECISIONS --         
145000*    THERE IS NO CARRYOVER SCHEDULE FROM A PRIOR QUARTER, SINCE           
145100*    EACH QUARTERLY RUN STARTS THE 12-WEEK CALENDAR FROM A CLEAN          
145200*    SHEET.                                                               
145300                                                                          
145400     MOVE ZERO TO WS-SCHED-ORDER-COUNT.                                   
145500     PERFORM P04011-COLLECT-APPROVED                                      
145600         THRU P04011-EXIT                                                 
145700         VARYING WS-CAND-IDX FROM 1 BY 1                                  
145800         UNTIL WS-CAND-IDX > WS-CAND-COUNT.                               
145900                                                                          
146000     PERFORM P04013-SELECT-ROUND                                          
146100         THRU P04013-EXIT                                                 
146200         VARYING WS-I FROM 1 BY 1                                         
146300         UNTIL WS-I > WS-SCHED-ORDER-COUNT.                               
146400                                                                          
146500 P04010-EXIT.                                                             
146600     EXIT.                                                                
146700                                                                          
146800 P04011-COLLECT-APPROVED.                                                 
146900*    PULLS ONLY APPROVED CANDIDATES INTO THE SCHEDULING ORDER             
147000*    TABLE -- A REJECTED CANDIDATE NEVER ENTERS STAGE 3 IN ANY            
147100*    FORM.                                                                
147200                                                                          
147300*    PULLS EVERY APPROVED CANDIDATE INTO THE SCHED-ORDER                  
147400*    SUBSCRIPT TABLE -- REJECTED CANDIDATES NEVER ENTER THIS              
147500*    TABLE AND SO NEVER COMPETE FOR CREW CAPACITY.                        
147600*    TESTS THE LITERAL STRING 'APPROVED' RATHER THAN AN 88-LEVEL          
147700*    CONDITION -- THE DECISION FIELD ON THE CANDIDATE TABLE IS A          
147800*    FREE-TEXT FIELD SHARED WITH THE MANDATE/DENSITY RATIONALE            
147900*    TEXT, NOT A CODED STATUS FIELD.                                      
148000                                                                          
148100     IF WS-CD-DECISION (WS-CAND-IDX) = 'APPROVED'                         
148200         ADD 1 TO WS-SCHED-ORDER-COUNT                                    
148300         MOVE WS-CAND-IDX TO WS-SCHED-ORDER (WS-SCHED-ORDER-COUNT)        
148400     END-IF.                                                              
148500                                                                          
148600 P04011-EXIT.                                                             
148700     EXIT.                                                                
148800                                                                          
148900 P04013-SELECT-ROUND.                                                     
149000*    FIRST OF THE FOUR SELECTION SORTS TO RUN CHRONOLOGICALLY IN          
149100*    THE PROGRAM, ORDERING CANDIDATES BY DENSITY FOR THE                  
149200*    SCHEDULER.                                                           
149300*    OUTER LOOP LIVES IN P04010 ABOVE -- THIS PARAGRAPH ONLY              
149400*    HANDLES ONE POSITION OF THE SORT PER CALL.                           
149500                                                                          
149600*    SAME HAND-ROLLED SELECTION SORT AS P03223-SELECT-ROUND, THIS         
149700*    TIME ORDERING BY PRIORITY RANK INSTEAD OF DENSITY.                   
149800*    OPERATES ON THE SCHED-ORDER TABLE OF SUBSCRIPTS, LEAVING WS-         
149900*    CANDIDATE-TABLE ITSELF UNTOUCHED -- SAME DISCIPLINE AS THE           
150000*    DENSITY SORT IN STAGE 2.                                             
150100                                                                          
150200*    FOURTH APPEARANCE OF THE SAME SELECTION-SORT SHAPE IN THIS           
150300*    PROGRAM -- SEE P03223-SELECT-ROUND FOR THE FULL EXPLANATION          
150400*    OF WHY THIS SHOP HAND-ROLLS IT INSTEAD OF USING A SORT VERB.         
150500                                                                          
150600     MOVE WS-I TO WS-BEST-IDX.                                            
150700     PERFORM P04014-FIND-MIN                                              
150800         THRU P04014-EXIT                                                 
150900         VARYING WS-J FROM WS-I BY 1                                      
151000         UNTIL WS-J > WS-SCHED-ORDER-COUNT.                               
151100                                                                          
151200     IF WS-BEST-IDX NOT = WS-I                                            
151300         MOVE WS-SCHED-ORDER (WS-I)        TO WS-SWAP-HOLD                
151400         MOVE WS-SCHED-ORDER (WS-BEST-IDX)  TO                            
151500              WS-SCHED-ORDER (WS-I)                                       
151600         MOVE WS-SWAP-HOLD                  TO                            
151700              WS-SCHED-ORDER (WS-BEST-IDX)                                
151800     END-IF.                                                              
151900                                                                          
152000 P04013-EXIT.                                                             
152100     EXIT.                                                                
152200                                                                          
152300 P04014-FIND-MIN.                                                         
152400*    CALLED ONCE PER TABLE ENTRY BY P04013'S OUTER LOOP.                  
152500                                                                          
152600*    LOWEST PRIORITY-RANK NUMBER WINS -- RANK 1 IS THE FIRST              
152700*    PROJECT APPROVED AND THEREFORE THE FIRST ONE SCHEDULED.              
152800*    SAME SHAPE AS P03224-FIND-BEST IN STAGE 2 EXCEPT IT LOOKS            
152900*    FOR THE SMALLEST PRIORITY RANK RATHER THAN THE LARGEST               
153000*    DENSITY -- SCHEDULING ORDERS CANDIDATES EARLIEST-APPROVED            
153100*    FIRST, NOT HIGHEST-DENSITY FIRST.                                    
153200                                                                          
153300     IF WS-CD-PRIORITY-RANK (WS-SCHED-ORDER (WS-J)) <                     
153400        WS-CD-PRIORITY-RANK (WS-SCHED-ORDER (WS-BEST-IDX))                
153500         MOVE WS-J TO WS-BEST-IDX                                         
153600     END-IF.                                                              
153700                                                                          
153800 P04014-EXIT.                                                             
153900     EXIT.                                                                
154000                                                                          
154100 P04020-SCHEDULE-ONE.                                                     
154200*    TRIES START WEEKS IN ORDER FROM WEEK 1 AND TAKES THE FIRST           
154300*    ONE THAT CLEARS BOTH THE TYPE CHECK AND THE CAPACITY CHECK           
154400*    -- IT DOES NOT SEARCH FOR AN OPTIMAL WEEK, ONLY THE EARLIEST         
154500*    FEASIBLE ONE.                                                        
154600                                                                          
154700*    TRIES EVERY POSSIBLE START WEEK FOR THIS PROJECT, EARLIEST           
154800*    FIRST, AND TAKES THE FIRST ONE THAT CLEARS BOTH THE CAPACITY         
154900*    CHECK AND THE WEATHER CHECK.  WS-LAST-TRY-WEEK STOPS THE             
155000*    SEARCH ONCE THE PROJECT'S DURATION WOULD RUN PAST THE END OF         
155100*    THE 12-WEEK HORIZON -- THERE IS NO PARTIAL-WEEK SCHEDULING           
155200*    IN THIS SYSTEM.                                                      
155300*    WS-CAND-IDX IS SET FROM THE SORTED ORDER TABLE AT THE TOP OF         
155400*    THIS PARAGRAPH AND THEN USED BY EVERY PARAGRAPH IT PERFORMS          
155500*    BELOW -- CLASSIFY-OUTDOOR, THE CAPACITY CHECKS AND THE               
155600*    WEATHER CHECK ALL ASSUME WS-CAND-IDX IS ALREADY POINTING AT          
155700*    THE RIGHT CANDIDATE.                                                 
155800                                                                          
155900*    OUTDOOR CLASSIFICATION HAPPENS ONCE PER CANDIDATE, BEFORE            
156000*    THE WEEK-BY-WEEK SEARCH BEGINS -- THERE IS NO POINT                  
156100*    RECLASSIFYING THE SAME CANDIDATE ON EVERY TRIAL WEEK SINCE           
156200*    ITS CATEGORY AND CREW TYPE NEVER CHANGE MID-SEARCH.                  
156300                                                                          
156400     MOVE WS-SCHED-ORDER (WS-J) TO WS-CAND-IDX.                           
156500                                                                          
156600     PERFORM P04030-CLASSIFY-OUTDOOR THRU P04030-EXIT.                    
156700                                                                          
156800     SET WS-ENTRY-NOT-FOUND TO TRUE.                                      
156900     PERFORM P04041-CHECK-TYPE                                            
157000         THRU P04041-EXIT                                                 
157100         VARYING WS-TYPE-IDX FROM 1 BY 1                                  
157200         UNTIL WS-TYPE-IDX > WS-CAL-TYPE-COUNT                            
157300         OR WS-ENTRY-FOUND.                                               
157400     MOVE WS-FOUND-IDX TO WS-TYPE-IDX.                                    
157500                                                                          
157600     SET WS-START-NOT-FEASIBLE TO TRUE.                                   
157700     MOVE ZERO TO WS-FOUND-START-WEEK.                                    
157800     COMPUTE WS-LAST-TRY-WEEK = 13 -                                      
157900         WS-CD-EST-WEEKS (WS-CAND-IDX).                                   
158000                                                                          
158100     PERFORM P04050-TRY-START-WEEK                                        
158200         THRU P04050-EXIT                                                 
158300         VARYING WS-TRY-WEEK FROM 1 BY 1                                  
158400         UNTIL WS-TRY-WEEK > WS-LAST-TRY-WEEK                             
158500         OR WS-START-FEASIBLE.                                            
158600                                                                          
158700     IF WS-START-FEASIBLE                                                 
158800         PERFORM P04060-COMMIT-SCHEDULE THRU P04060-EXIT                  
158900     ELSE                                                                 
159000         ADD 1 TO WS-INFEASIBLE-COUNT                                     
159100     END-IF.                                                              
159200                                                                          
159300 P04020-EXIT.                                                             
159400     EXIT.                                                                
159500                                                                          
159600 P04030-CLASSIFY-OUTDOOR.                                                 
159700*    A PROJECT COUNTS AS OUTDOOR WORK IF EITHER ITS ISSUE                 
159800*    CATEGORY OR ITS ASSIGNED CREW TYPE SAYS SO -- THE TWO TESTS          
159900*    ARE KEPT SEPARATE ON PURPOSE BECAUSE THE CATEGORY COMES              
160000*    STRAIGHT FROM THE CITIZEN ISSUE FEED AND THE CREW TYPE COMES         
160100*    FROM THE MCPS02 LOOKUP TABLE, AND THE TWO DO NOT ALWAYS              
160200*    AGREE (A 'HEALTH' CATEGORY ISSUE CAN STILL BE STAFFED BY THE         
160300*    GENERAL CREW, FOR EXAMPLE).  ONLY OUTDOOR WORK IS EXPOSED TO         
160400*    THE SEASONAL WEATHER CHECK IN P04052 -- INDOOR AND OFFICE-           
160500*    TYPE PROJECTS SKIP THAT CHECK ENTIRELY IN P04050.                    
160600*    SWITCH DEFAULTS TO INDOOR -- SET TO 'N' UP FRONT SO A                
160700*    CANDIDATE MATCHING NONE OF THE SIX TESTS BELOW FALLS THROUGH         
160800*    AS INDOOR RATHER THAN LEAVING THE SWITCH IN WHATEVER STATE           
160900*    THE PRIOR CANDIDATE LEFT IT IN.                                      
161000                                                                          
161100*    FIRST THREE LEGS -- CATEGORY-BASED.  THESE ARE THE ISSUE             
161200*    CATEGORIES THE STREET DEPT AND WATER DEPT HAVE ALWAYS                
161300*    CONSIDERED FIELD WORK REGARDLESS OF WHICH CREW ENDS UP               
161400*    STAFFING THE JOB.                                                    
161500                                                                          
161600*    LAST THREE LEGS -- CREW-TYPE-BASED.  CATCHES A PROJECT WHOSE         
161700*    CATEGORY ALONE WOULDN'T FLAG IT (A PARKS OR FACILITIES               
161800*    ISSUE, SAY) BUT THAT MCPS02 STILL ROUTED TO A FIELD CREW --          
161900*    THAT CREW STILL WORKS OUTSIDE AND STILL NEEDS THE WEATHER            
162000*    CHECK EVEN THOUGH THE CATEGORY TEST ABOVE WOULD HAVE MISSED          
162100*    IT.  THIS IS AN OR OF ALL SIX LEGS, NOT AN AND -- A SINGLE           
162200*    MATCH ON EITHER SIDE IS ENOUGH TO CALL THE JOB OUTDOOR.              
162300                                                                          
162400     MOVE 'N' TO WS-OUTDOOR-SW.                                           
162500                                                                          
162600     IF WS-CD-CATEGORY (WS-CAND-IDX) = 'Infrastructure'                   
162700        OR WS-CD-CATEGORY (WS-CAND-IDX) = 'Water'                         
162800        OR WS-CD-CATEGORY (WS-CAND-IDX) = 'Construction'                  
162900        OR WS-CD-CREW-TYPE (WS-CAND-IDX) = 'construction_crew'            
163000        OR WS-CD-CREW-TYPE (WS-CAND-IDX) = 'water_crew'                   
163100        OR WS-CD-CREW-TYPE (WS-CAND-IDX) = 'general_crew'                 
163200         MOVE 'Y' TO WS-OUTDOOR-SW                                        
163300     END-IF.                                                              
163400                                                                          
163500 P04030-EXIT.                                                             
163600     EXIT.                                                                
163700                                                                          
163800 P04041-CHECK-TYPE.                                                       
163900*    FINDS THIS CANDIDATE'S CREW TYPE IN THE CALENDAR TABLE BUILT         
164000*    BACK IN P01500-LOAD-CALENDAR SO THE CAPACITY CHECKS BELOW            
164100*    KNOW WHICH ROW OF THE CALENDAR TO LOOK AT.                           
164200*    A CREW TYPE THAT NEVER APPEARED IN THE RESOURCE CALENDAR             
164300*    FEED WILL NOT BE FOUND HERE -- WS-FOUND-IDX IS LEFT AT               
164400*    WHATEVER VALUE IT LAST HELD, WHICH IS A KNOWN GAP THIS               
164500*    PROGRAM HAS LIVED WITH SINCE THE STREET DEPT HAS NEVER SENT          
164600*    A RESOURCE FEED MISSING A CREW TYPE THAT FORMATION ACTUALLY          
164700*    ASSIGNED.                                                            
164800                                                                          
164900     IF WS-CAL-TYPE-NAME (WS-TYPE-IDX) =                                  
165000        WS-CD-CREW-TYPE (WS-CAND-IDX)                                     
165100         MOVE WS-TYPE-IDX TO WS-FOUND-IDX                                 
165200         SET WS-ENTRY-FOUND TO TRUE                                       
165300     END-IF.                                                              
165400                                                                          
165500 P04041-EXIT.                                                             
165600     EXIT.                                                                
165700                                                                          
165800 P04050-TRY-START-WEEK.                                                   
165900*    CALLED ONCE PER CANDIDATE START WEEK BY P04020'S OUTER LOOP          
166000*    -- RETURNS THROUGH WS-WEEK-FEASIBLE RATHER THAN GOING                
166100*    DIRECTLY TO AN EXIT, SO THE CALLER CAN DECIDE WHETHER TO             
166200*    KEEP TRYING LATER WEEKS.                                             
166300                                                                          
166400*    A CANDIDATE START WEEK IS FEASIBLE ONLY IF CREW CAPACITY             
166500*    HOLDS FOR EVERY WEEK OF THE PROJECT'S SPAN AND, FOR OUTDOOR          
166600*    WORK ONLY, THE ADVERSE-WEATHER CHECK ALSO CLEARS.  INDOOR            
166700*    WORK THAT PASSES CAPACITY IS FEASIBLE OUTRIGHT -- WEATHER            
166800*    NEVER GROUNDS AN INDOOR CREW.                                        
166900*    CALLED ONCE PER CANDIDATE WEEK BEING TRIED, SO FOR A PROJECT         
167000*    THAT IS HARD TO PLACE THIS PARAGRAPH CAN RUN AS MANY AS              
167100*    TWELVE TIMES BEFORE SCHEDULE-ONE GIVES UP AND MARKS IT               
167200*    INFEASIBLE.                                                          
167300                                                                          
167400     PERFORM P04051-CHECK-CAPACITY-SPAN THRU P04051-EXIT.                 
167500                                                                          
167600     IF WS-WEEK-CAPACITY-OK                                               
167700         IF WS-IS-OUTDOOR                                                 
167800             PERFORM P04052-CHECK-WEATHER THRU P04052-EXIT                
167900         ELSE                                                             
168000             SET WS-START-FEASIBLE TO TRUE                                
168100         END-IF                                                           
168200     END-IF.                                                              
168300                                                                          
168400     IF WS-START-FEASIBLE                                                 
168500         MOVE WS-TRY-WEEK TO WS-FOUND-START-WEEK                          
168600     END-IF.                                                              
168700                                                                          
168800 P04050-EXIT.                                                             
168900     EXIT.                                                                
169000                                                                          
169100 P04051-CHECK-CAPACITY-SPAN.                                              
169200*    TESTS EVERY WEEK IN THE PROPOSED SPAN, NOT JUST THE FIRST            
169300*    ONE -- A PROJECT CAN FAIL CAPACITY IN WEEK 8 OF A 10-WEEK            
169400*    SPAN EVEN THOUGH WEEKS 1 THROUGH 7 ALL HAD ROOM.                     
169500                                                                          
169600*    CHECKS EVERY WEEK OF THE PROPOSED SPAN, NOT JUST THE START           
169700*    WEEK -- A PROJECT THAT FITS WEEK 1 BUT OVERRUNS CAPACITY IN          
169800*    WEEK 3 IS NOT FEASIBLE AT WEEK 1 EITHER, SINCE THE CREW HAS          
169900*    TO STAY ON IT FOR THE WHOLE DURATION.                                
170000*    WS-WEEK-CAPACITY-OK STARTS TRUE AND IS ONLY EVER FLIPPED             
170100*    FALSE BY P04053 BELOW -- ONE OVER-CAPACITY WEEK ANYWHERE IN          
170200*    THE SPAN SINKS THE WHOLE TRIAL START WEEK.                           
170300                                                                          
170400     SET WS-WEEK-CAPACITY-OK TO TRUE.                                     
170500     COMPUTE WS-SPAN-END-WEEK =                                           
170600         WS-TRY-WEEK + WS-CD-EST-WEEKS (WS-CAND-IDX) - 1.                 
170700                                                                          
170800     PERFORM P04053-CHECK-ONE-WEEK                                        
170900         THRU P04053-EXIT                                                 
171000         VARYING WS-CHECK-WEEK FROM WS-TRY-WEEK BY 1                      
171100         UNTIL WS-CHECK-WEEK > WS-SPAN-END-WEEK.                          
171200                                                                          
171300 P04051-EXIT.                                                             
171400     EXIT.                                                                
171500                                                                          
171600 P04053-CHECK-ONE-WEEK.                                                   
171700*    CALLED ONCE PER WEEK IN THE PROPOSED SPAN BY P04052'S OUTER          
171800*    LOOP.                                                                
171900                                                                          
172000*    AVAILABLE CAPACITY IS WHAT IS LEFT IN THE CALENDAR CELL              
172100*    AFTER EVERYTHING ALREADY COMMITTED IN AN EARLIER SCHEDULING          
172200*    PASS THIS RUN -- WS-CAL-ALLOCATED GROWS AS P04061-ALLOCATE-          
172300*    ONE-WEEK COMMITS MORE PROJECTS, SO A WEEK THAT LOOKED OPEN           
172400*    EARLY IN THE RUN CAN FILL UP BY THE TIME A LOWER-PRIORITY            
172500*    PROJECT GETS TO IT.                                                  
172600*    TESTS A SINGLE WEEK OF THE TRIAL SPAN AGAINST CAPACITY --            
172700*    CALLED REPEATEDLY BY P04051 FOR EVERY WEEK IN THE PROJECT'S          
172800*    ESTIMATED DURATION, NOT JUST THE START WEEK.                         
172900                                                                          
173000     COMPUTE WS-AVAIL-CAPACITY =                                          
173100         WS-CAL-CAPACITY (WS-TYPE-IDX WS-CHECK-WEEK) -                    
173200         WS-CAL-ALLOCATED (WS-TYPE-IDX WS-CHECK-WEEK).                    
173300                                                                          
173400     IF WS-AVAIL-CAPACITY < WS-CD-CREW-SIZE (WS-CAND-IDX)                 
173500         SET WS-WEEK-NOT-CAPACITY-OK TO TRUE                              
173600     END-IF.                                                              
173700                                                                          
173800 P04053-EXIT.                                                             
173900     EXIT.                                                                
174000                                                                          
174100 P04052-CHECK-WEATHER.                                                    
174200*    OUTDOOR PROJECTS ARE THE ONLY ONES THIS CHECK APPLIES TO --          
174300*    AN INDOOR PROJECT ALWAYS PASSES THIS CHECK WITHOUT EVEN              
174400*    LOOKING AT THE WEATHER WINDOW TABLE.                                 
174500                                                                          
174600*    MCPS01 HOLDS THE STREET DEPT'S SEASONAL ADVERSE-WEATHER              
174700*    TABLE.  THIS PARAGRAPH IS CALLED ONCE PER TRIAL START WEEK           
174800*    FOR EVERY OUTDOOR CANDIDATE, SO MCPS01 MUST RESET ITS OWN            
174900*    INTERNAL ACCUMULATOR ON EVERY CALL -- SEE MCPS01'S TICKET            
175000*    MCP-1450 CHANGE IF THAT EVER LOOKS SUSPECT AGAIN.  A WINDOW          
175100*    OF 2 ADVERSE DAYS OR FEWER IS TOLERATED; MORE THAN THAT AND          
175200*    THE START WEEK IS REJECTED EVEN THOUGH CREW CAPACITY WOULD           
175300*    OTHERWISE ALLOW IT.                                                  
175400*    CALLS MCPS01 ONCE FOR THE TRIAL WINDOW BEING TESTED -- SEE           
175500*    THE MCPS01 CHANGE LOG FOR TICKET MCP-1450, WHICH FIXED A             
175600*    CARRYOVER BUG IN THAT SUBROUTINE'S ADVERSE-DAY COUNTER THAT          
175700*    ONCE INFLATED THE RISK CLASS ON EVERY TRIAL WEEK AFTER THE           
175800*    FIRST ZONE HIT.                                                      
175900                                                                          
176000     MOVE WS-TRY-WEEK TO MCPS01-START-WEEK.                               
176100     COMPUTE MCPS01-END-WEEK =                                            
176200         WS-TRY-WEEK + WS-CD-EST-WEEKS (WS-CAND-IDX) - 1.                 
176300     MOVE ZEROES TO MCPS01-ADVERSE-DAYS MCPS01-RETURN-CODE.               
176400     MOVE SPACES TO MCPS01-RISK-CLASS.                                    
176500                                                                          
176600     CALL 'MCPS01' USING MCPS01-PARMS.                            PW93208 
176700                                                                          
176800     IF MCPS01-RETURN-CODE = ZEROES                               MCP1206 
176900        AND MCPS01-ADVERSE-DAYS NOT > 2                           MCP1206 
177000         SET WS-START-FEASIBLE TO TRUE                                    
177100     END-IF.                                                              
177200                                                                          
177300 P04052-EXIT.                                                             
177400     EXIT.                                                                
177500                                                                          
177600 P04060-COMMIT-SCHEDULE.                                                  
177700*    COMMIT MEANS UPDATING THE IN-MEMORY CALENDAR TABLE'S                 
177800*    ALLOCATED COUNTS -- THE ACTUAL SCHEDULE RECORD IS NOT                
177900*    WRITTEN UNTIL P04070 RUNS RIGHT AFTER THIS PARAGRAPH                 
178000*    RETURNS.                                                             
178100                                                                          
178200*    ONCE A FEASIBLE START WEEK IS FOUND THE CREW CAPACITY FOR            
178300*    EVERY WEEK OF THE SPAN IS COMMITTED IMMEDIATELY, BEFORE THE          
178400*    NEXT CANDIDATE IS EVEN LOOKED AT -- THIS IS WHAT MAKES THE           
178500*    CAPACITY CHECK IN P04053 SEE EARLIER COMMITMENTS FROM THIS           
178600*    SAME RUN.                                                            
178700*    THE TASK RECORD IS BUILT AND WRITTEN IN THIS SAME PARAGRAPH,         
178800*    IMMEDIATELY AFTER THE CAPACITY IS ALLOCATED -- A PROJECT             
178900*    CANNOT END UP WITH AN ALLOCATED CALENDAR CELL BUT NO TASK            
179000*    RECORD, OR VICE VERSA, BECAUSE THE TWO ALWAYS HAPPEN                 
179100*    TOGETHER HERE.                                                       
179200                                                                          
179300*    ALLOCATION RUNS ONCE PER WEEK OF THE SPAN BEFORE THE TASK            
179400*    RECORD IS EVER WRITTEN -- IF THIS PARAGRAPH ABENDED PARTWAY          
179500*    THROUGH, SOME WEEKS COULD BE COMMITTED WITH NO TASK ROW TO           
179600*    SHOW FOR THEM, WHICH IS WHY P05321 EXISTS AS A BACKSTOP.             
179700                                                                          
179800     COMPUTE WS-SPAN-END-WEEK =                                           
179900         WS-FOUND-START-WEEK + WS-CD-EST-WEEKS (WS-CAND-IDX) - 1.         
180000                                                                          
180100     PERFORM P04061-ALLOCATE-ONE-WEEK                                     
180200         THRU P04061-EXIT                                                 
180300         VARYING WS-CHECK-WEEK FROM WS-FOUND-START-WEEK BY 1              
180400         UNTIL WS-CHECK-WEEK > WS-SPAN-END-WEEK.                          
180500                                                                          
180600     ADD 1 TO WS-TASK-COUNT.                                              
180700     MOVE WS-CD-PROJECT-ID (WS-CAND-IDX) TO                               
180800          WS-TK-PROJECT-ID (WS-TASK-COUNT).                               
180900     MOVE WS-FOUND-START-WEEK TO WS-TK-START-WEEK (WS-TASK-COUNT).        
181000     MOVE WS-SPAN-END-WEEK    TO WS-TK-END-WEEK (WS-TASK-COUNT).          
181100     MOVE WS-CD-CREW-TYPE (WS-CAND-IDX) TO                                
181200          WS-TK-CREW-TYPE (WS-TASK-COUNT).                                
181300     MOVE WS-CD-CREW-SIZE (WS-CAND-IDX) TO                                
181400          WS-TK-CREW-ASSIGNED (WS-TASK-COUNT).                            
181500     MOVE 'SCHEDULED'          TO WS-TK-STATUS (WS-TASK-COUNT).           
181600     ADD 1 TO WS-SCHEDULED-COUNT.                                         
181700                                                                          
181800     PERFORM P04070-WRITE-TASK THRU P04070-EXIT.                          
181900     PERFORM P04080-WRITE-AUDIT-SCHED THRU P04080-EXIT.                   
182000                                                                          
182100 P04060-EXIT.                                                             
182200     EXIT.                                                                
182300                                                                          
182400 P04061-ALLOCATE-ONE-WEEK.                                                
182500*    COMMITS CREW SIZE, NOT JUST A HEADCOUNT OF 1 -- A LARGER             
182600*    CREW CONSUMES MORE OF THE WEEK'S CAPACITY THAN A SMALLER ONE         
182700*    DOING THE SAME JOB.                                                  
182800*    ADDS THIS PROJECT'S WEEKLY CREW REQUIREMENT INTO THE                 
182900*    CALENDAR CELL RATHER THAN OVERWRITING IT -- OTHER PROJECTS           
183000*    OF THE SAME CREW TYPE MAY ALREADY HAVE CAPACITY BOOKED IN            
183100*    THE SAME WEEK.                                                       
183200                                                                          
183300     ADD WS-CD-CREW-SIZE (WS-CAND-IDX)                                    
183400         TO WS-CAL-ALLOCATED (WS-TYPE-IDX WS-CHECK-WEEK).                 
183500                                                                          
183600 P04061-EXIT.                                                             
183700     EXIT.                                                                
183800                                                                          
183900 P04070-WRITE-TASK.                                                       
184000*    TASK RECORD CARRIES ONLY THE PROJECT ID, NOT THE PROJECT             
184100*    NAME OR CATEGORY -- ANYTHING THAT NEEDS THOSE MUST JOIN BACK         
184200*    TO THE CANDIDATE TABLE, AS THE REPORT PARAGRAPHS DO.                 
184300                                                                          
184400*    TASK FILE IS THE SCHEDULE OF RECORD -- ONE ROW PER SCHEDULED         
184500*    PROJECT WITH ITS COMMITTED START AND END WEEK AND CREW               
184600*    ASSIGNMENT.                                                          
184700*    TASK COUNT IS BUMPED IN THE CALLING PARAGRAPH, P04060,               
184800*    BEFORE THIS ONE EVER RUNS -- BY THE TIME THIS PARAGRAPH              
184900*    MOVES FIELDS OUT OF THE TASK TABLE THE NEW ENTRY IS ALREADY          
185000*    IN PLACE AT WS-TASK-COUNT.                                           
185100                                                                          
185200     MOVE SPACES TO MCP-TASK-RECORD.                                      
185300     MOVE WS-TK-PROJECT-ID (WS-TASK-COUNT) TO MCP-TASK-PROJECT-ID.        
185400     MOVE WS-TK-START-WEEK (WS-TASK-COUNT) TO MCP-TASK-START-WEEK.        
185500     MOVE WS-TK-END-WEEK (WS-TASK-COUNT)   TO MCP-TASK-END-WEEK.          
185600     MOVE WS-TK-CREW-TYPE (WS-TASK-COUNT)  TO MCP-TASK-CREW-TYPE.         
185700     MOVE WS-TK-CREW-ASSIGNED (WS-TASK-COUNT)                             
185800                                            TO                            
185900          MCP-TASK-CREW-ASSIGNED.                                         
186000     MOVE WS-TK-STATUS (WS-TASK-COUNT)     TO MCP-TASK-STATUS.            
186100                                                                          
186200     WRITE MCP-TASK-RECORD.                                               
186300                                                                          
186400 P04070-EXIT.                                                             
186500     EXIT.                                                                
186600                                                                          
186700 P04080-WRITE-AUDIT-SCHED.                                                
186800*    AUDIT TRAIL RECORD WRITTEN HERE IS THE ONLY PERMANENT RECORD         
186900*    OF WHY A TASK LANDED WHERE IT DID -- THE SCHEDULE FILE               
187000*    ITSELF CARRIES NO REASON CODE.                                       
187100                                                                          
187200*    SCHEDULING'S AUDIT ENTRY, WRITTEN ONLY WHEN A PROJECT                
187300*    ACTUALLY GETS COMMITTED -- A PROJECT THAT NEVER FINDS A              
187400*    FEASIBLE START WEEK GENERATES NO SCHEDULING AUDIT ROW AT             
187500*    ALL, ONLY THE INFEASIBLE-COUNT BUMP BACK IN P04020-SCHEDULE-         
187600*    ONE.                                                                 
187700*    USES THE SAME WS-TASK-COUNT SUBSCRIPT AS P04070 SINCE BOTH           
187800*    RUN IMMEDIATELY AFTER P04060 BUMPS IT AND BEFORE ANYTHING            
187900*    ELSE HAS A CHANCE TO CHANGE IT.                                      
188000                                                                          
188100     MOVE SPACES TO MCP-AUDIT-RECORD.                                     
188200     SET MCP-AUD-TASK-SCHEDULED TO TRUE.                                  
188300     MOVE 'scheduling_agent'    TO MCP-AUD-AGENT-NAME.                    
188400     MOVE WS-TK-PROJECT-ID (WS-TASK-COUNT) TO MCP-AUD-PROJECT-ID.         
188500                                                                          
188600     MOVE SPACES               TO MCP-AUD-DETAIL.                         
188700     MOVE 'START='             TO MCP-AUD-DETAIL (1:6).                   
188800     MOVE WS-TK-START-WEEK (WS-TASK-COUNT) TO                             
188900          MCP-AUD-DETAIL (7:2).                                           
189000     MOVE ' END='              TO MCP-AUD-DETAIL (9:5).                   
189100     MOVE WS-TK-END-WEEK (WS-TASK-COUNT) TO                               
189200          MCP-AUD-DETAIL (14:2).                                          
189300                                                                          
189400     WRITE MCP-AUDIT-RECORD.                                              
189500                                                                          
189600 P04080-EXIT.                                                             
189700*****************************************************************         
189800*    STAGE 4 -- VALIDATION                                      *         
189900*****************************************************************         
190000                                                                          
190100     EXIT.                                                                
190200                                                                          
190300     EJECT                                                                
190400                                                                          
190500 P05000-VALIDATION.                                                       
190600*    STAGE 4 IS A SANITY PASS OVER EVERYTHING THE EARLIER STAGES          
190700*    PRODUCED -- IT DOES NOT CHANGE ANY DECISION OR SCHEDULE, IT          
190800*    ONLY RECORDS RULE VIOLATIONS FOR THE VALIDATION SECTION OF           
190900*    THE RUN REPORT SO A PLANNER CAN SEE WHETHER THIS RUN'S               
191000*    OUTPUT IS TRUSTWORTHY.                                               
191100*    RUNS AFTER EVERY OTHER STAGE HAS FINISHED AND IS PURELY A            
191200*    CHECK, NOT A CORRECTION -- IT WRITES FINDINGS TO THE ERROR           
191300*    TABLE PRINTED IN STAGE 5 OF THE REPORT BUT NEVER CHANGES A           
191400*    DECISION OR A SCHEDULE ONCE MADE.                                    
191500                                                                          
191600     PERFORM P05100-VALIDATE-BUDGET THRU P05100-EXIT.                     
191700     PERFORM P05200-VALIDATE-CANDIDATES THRU P05200-EXIT.                 
191800     PERFORM P05300-VALIDATE-SCHEDULE THRU P05300-EXIT.                   
191900                                                                          
192000 P05000-EXIT.                                                             
192100     EXIT.                                                                
192200                                                                          
192300 P05100-VALIDATE-BUDGET.                                                  
192400*    DRIVER FOR THE BUDGET RECONCILIATION CHECK -- THE ARITHMETIC         
192500*    ITSELF IS SIMPLE ENOUGH THAT IT DOES NOT NEED A SEPARATE             
192600*    SUBORDINATE PARAGRAPH THE WAY THE OTHER TWO VALIDATION               
192700*    CHECKS DO.                                                           
192800                                                                          
192900*    CROSS-CHECKS THE QUARTERLY BUDGET CEILING AND EACH                   
193000*    INDIVIDUAL DECISION -- A RUN THAT SOMEHOW ALLOCATED MORE             
193100*    THAN THE $75 MILLION QUARTERLY BUDGET IS FLAGGED HERE EVEN           
193200*    THOUGH GOVERNANCE SHOULD NEVER HAVE LET IT HAPPEN.                   
193300*    TOTAL-ALLOCATED IS TESTED AGAINST THE HARD-CODED QUARTERLY           
193400*    CEILING RATHER THAN AGAINST WS-REMAINING-BUDGET GOING                
193500*    NEGATIVE -- THE TWO SHOULD ALWAYS AGREE, BUT THIS CHECK IS           
193600*    WRITTEN TO CATCH THE SYMPTOM A PLANNER WOULD ACTUALLY NOTICE         
193700*    ON THE REPORT.                                                       
193800                                                                          
193900     IF WS-TOTAL-ALLOCATED > 75000000.00                                  
194000         MOVE 'BUDGET'      TO WS-ERR-RULESET-WORK                        
194100         MOVE 'Total allocated exceeds quarterly budget' TO               
194200              WS-ERR-MSG-WORK                                             
194300         PERFORM P05900-ADD-ERROR THRU P05900-EXIT                        
194400     END-IF.                                                              
194500                                                                          
194600     PERFORM P05110-CHECK-ONE-DECISION                                    
194700         THRU P05110-EXIT                                                 
194800         VARYING WS-CAND-IDX FROM 1 BY 1                                  
194900         UNTIL WS-CAND-IDX > WS-CAND-COUNT.                               
195000                                                                          
195100 P05100-EXIT.                                                             
195200     EXIT.                                                                
195300                                                                          
195400 P05110-CHECK-ONE-DECISION.                                               
195500*    RUNS ONCE PER DECISION AUDIT RECORD READ BACK FROM STAGE 2'S         
195600*    OUTPUT -- A MISMATCH BETWEEN THE DECISION FILE AND THE               
195700*    CANDIDATE FILE HERE WOULD MEAN GOVERNANCE AND FORMATION              
195800*    DISAGREE ABOUT HOW MANY CANDIDATES EXIST.                            
195900                                                                          
196000*    AN APPROVED CANDIDATE WITH A NEGATIVE ALLOCATION OR A                
196100*    MISSING PRIORITY RANK MEANS GOVERNANCE LEFT A CANDIDATE              
196200*    HALF-PROCESSED -- BOTH ARE PROGRAM DEFECTS, NOT DATA-QUALITY         
196300*    ISSUES, SO THEY ARE WORTH WATCHING FOR AFTER ANY CHANGE TO           
196400*    STAGE 2.                                                             
196500*    A CANDIDATE WITH NO MATCHING DECISION RECORD AT ALL IS A             
196600*    DIFFERENT DEFECT THAN ONE WITH A DECISION RECORD SHOWING BAD         
196700*    DATA -- THIS PARAGRAPH ONLY HANDLES THE LATTER, SINCE THE            
196800*    FORMER CANNOT HAPPEN GIVEN P03400 WRITES ONE DECISION PER            
196900*    CANDIDATE EVERY RUN.                                                 
197000                                                                          
197100     IF WS-CD-DECISION (WS-CAND-IDX) = 'APPROVED'                         
197200         IF WS-CD-ALLOC-BUDGET (WS-CAND-IDX) < 0                          
197300             MOVE 'BUDGET' TO WS-ERR-RULESET-WORK                         
197400             MOVE 'Negative allocation found' TO WS-ERR-MSG-WORK          
197500             PERFORM P05900-ADD-ERROR THRU P05900-EXIT                    
197600         END-IF                                                           
197700         IF WS-CD-PRIORITY-RANK (WS-CAND-IDX) < 1                         
197800             MOVE 'BUDGET' TO WS-ERR-RULESET-WORK                         
197900             MOVE 'Priority rank missing or invalid' TO                   
198000                  WS-ERR-MSG-WORK                                         
198100             PERFORM P05900-ADD-ERROR THRU P05900-EXIT                    
198200         END-IF                                                           
198300     END-IF.                                                              
198400                                                                          
198500 P05110-EXIT.                                                             
198600     EXIT.                                                                
198700                                                                          
198800 P05200-VALIDATE-CANDIDATES.                                              
198900*    DRIVER FOR THE SECOND OF THE THREE STAGE-4 CHECKS -- THE             
199000*    ACTUAL PER-CANDIDATE LOGIC IS IN P05210, CALLED ONCE PER             
199100*    CANDIDATE FROM HERE.                                                 
199200                                                                          
199300*    CHECKS EVERY CANDIDATE REGARDLESS OF DECISION -- A REJECTED          
199400*    CANDIDATE WITH A BAD DURATION IS JUST AS MUCH A DATA PROBLEM         
199500*    AS AN APPROVED ONE.                                                  
199600*    RUNS OVER ALL CANDIDATES, APPROVED OR NOT, SINCE A BAD               
199700*    CANDIDATE RECORD IS A FORMATION-STAGE PROBLEM AND FORMATION          
199800*    RUNS BEFORE GOVERNANCE EVER TOUCHES THE DECISION FIELD.              
199900                                                                          
200000     PERFORM P05210-CHECK-ONE-CANDIDATE                                   
200100         THRU P05210-EXIT                                                 
200200         VARYING WS-CAND-IDX FROM 1 BY 1                                  
200300         UNTIL WS-CAND-IDX > WS-CAND-COUNT.                               
200400                                                                          
200500 P05200-EXIT.                                                             
200600     EXIT.                                                                
200700                                                                          
200800 P05210-CHECK-ONE-CANDIDATE.                                              
200900*    THREE INDEPENDENT CHECKS RUN HERE FOR EVERY CANDIDATE --             
201000*    RATIONALE PRESENT, DENSITY CONSISTENT WITH THE STORED SCORE,         
201100*    AND DECISION CODE VALID -- EACH RAISING ITS OWN FINDING              
201200*    THROUGH P05900 IF IT FAILS.                                          
201300*    RUNS ONCE PER CANDIDATE REGARDLESS OF WHETHER GOVERNANCE             
201400*    APPROVED OR REJECTED IT -- A REJECTED CANDIDATE STILL HAS            
201500*    ITS RATIONALE AND DENSITY CHECKED FOR INTERNAL CONSISTENCY.          
201600                                                                          
201700*    COST CEILING OF 10 TIMES THE QUARTERLY BUDGET IS A SANITY            
201800*    LIMIT, NOT A FUNDING RULE -- IT CATCHES A DECIMAL-POINT OR           
201900*    UNIT ERROR IN THE ISSUE FEED (A COST FIELD KEYED IN CENTS            
202000*    INSTEAD OF DOLLARS, FOR INSTANCE) LONG BEFORE GOVERNANCE             
202100*    WOULD EVER APPROVE SOMETHING THAT EXPENSIVE.  RISK SCORE             
202200*    ABOVE 10 IS SIMILARLY IMPOSSIBLE UNDER THE SCORING RULES IN          
202300*    P02110 AND WOULD MEAN THAT PARAGRAPH WAS CHANGED WITHOUT             
202400*    UPDATING THIS CEILING TO MATCH.                                      
202500*    COST, WEEKS AND RISK SCORE ARE ALL CHECKED FOR EVERY                 
202600*    CANDIDATE REGARDLESS OF ITS DECISION -- A REJECTED CANDIDATE         
202700*    WITH A NEGATIVE COST WOULD STILL BE A FORMATION-STAGE BUG            
202800*    WORTH FLAGGING.                                                      
202900                                                                          
203000*    EACH OF THE THREE FINDING TYPES CALLS THE SAME SHARED                
203100*    P05900-ADD-ERROR PARAGRAPH WITH ITS OWN RULESET CODE AND             
203200*    MESSAGE TEXT BUILT JUST BEFORE THE CALL.                             
203300                                                                          
203400*    THREE INDEPENDENT SANITY TESTS FOLLOW -- COST, RISK SCORE            
203500*    AND DURATION -- EACH RAISES ITS OWN FINDING SO A PLANNER             
203600*    SEES EXACTLY WHICH FIELD LOOKS WRONG RATHER THAN ONE VAGUE           
203700*    'BAD CANDIDATE' MESSAGE.                                             
203800                                                                          
203900     IF WS-CD-TITLE (WS-CAND-IDX) = SPACES                                
204000         MOVE 'CANDIDATE' TO WS-ERR-RULESET-WORK                          
204100         MOVE 'Required field missing -- title' TO                        
204200              WS-ERR-MSG-WORK                                             
204300         PERFORM P05900-ADD-ERROR THRU P05900-EXIT                        
204400     END-IF.                                                              
204500                                                                          
204600     IF WS-CD-EST-COST (WS-CAND-IDX) < 0                                  
204700         MOVE 'CANDIDATE' TO WS-ERR-RULESET-WORK                          
204800         MOVE 'Cost is negative' TO WS-ERR-MSG-WORK                       
204900         PERFORM P05900-ADD-ERROR THRU P05900-EXIT                        
205000     END-IF.                                                              
205100                                                                          
205200     IF WS-CD-EST-COST (WS-CAND-IDX) > 750000000.00                       
205300         MOVE 'CANDIDATE' TO WS-ERR-RULESET-WORK                          
205400         MOVE 'Cost exceeds 10x quarterly budget' TO                      
205500              WS-ERR-MSG-WORK                                             
205600         PERFORM P05900-ADD-ERROR THRU P05900-EXIT                        
205700     END-IF.                                                              
205800                                                                          
205900     IF WS-CD-EST-WEEKS (WS-CAND-IDX) < 1                                 
206000        OR WS-CD-EST-WEEKS (WS-CAND-IDX) > 24                             
206100         MOVE 'CANDIDATE' TO WS-ERR-RULESET-WORK                          
206200         MOVE 'Duration out of range' TO WS-ERR-MSG-WORK                  
206300         PERFORM P05900-ADD-ERROR THRU P05900-EXIT                        
206400     END-IF.                                                              
206500                                                                          
206600     IF WS-CD-RISK-SCORE (WS-CAND-IDX) > 10                               
206700         MOVE 'CANDIDATE' TO WS-ERR-RULESET-WORK                          
206800         MOVE 'Risk score out of range' TO WS-ERR-MSG-WORK                
206900         PERFORM P05900-ADD-ERROR THRU P05900-EXIT                        
207000     END-IF.                                                              
207100                                                                          
207200 P05210-EXIT.                                                             
207300     EXIT.                                                                
207400                                                                          
207500 P05300-VALIDATE-SCHEDULE.                                                
207600*    DRIVER FOR THE THIRD AND LAST VALIDATION CHECK -- RUNS AFTER         
207700*    BUDGET AND CANDIDATE VALIDATION HAVE ALREADY COMPLETED, SO           
207800*    ANY FINDING IT RAISES IS ADDED TO WHATEVER COUNT THOSE TWO           
207900*    LEFT BEHIND.                                                         
208000                                                                          
208100*    CHECKS THE TASK FILE AGAINST THE PORTFOLIO IT WAS BUILT              
208200*    FROM, THEN CHECKS THE CALENDAR FOR OVER-COMMITMENT -- TWO            
208300*    DIFFERENT KINDS OF CONSISTENCY CHECK, ONE PER TASK AND ONE           
208400*    PER CALENDAR CELL.                                                   
208500*    TASK-LEVEL CHECKS RUN FIRST, THEN CALENDAR-CELL CHECKS -- A          
208600*    TASK PROBLEM (WRONG DURATION, ORPHANED PROJECT ID) IS A              
208700*    DIFFERENT KIND OF DEFECT THAN A CALENDAR OVER-ALLOCATION AND         
208800*    THE TWO ARE REPORTED UNDER THE SAME 'SCHEDULE' RULESET BUT           
208900*    FROM SEPARATE PARAGRAPHS.                                            
209000                                                                          
209100     PERFORM P05310-CHECK-ONE-TASK                                        
209200         THRU P05310-EXIT                                                 
209300         VARYING WS-TASK-IDX FROM 1 BY 1                                  
209400         UNTIL WS-TASK-IDX > WS-TASK-COUNT.                               
209500                                                                          
209600     PERFORM P05320-CHECK-TYPE-CELLS                                      
209700         THRU P05320-EXIT                                                 
209800         VARYING WS-TYPE-IDX FROM 1 BY 1                                  
209900         UNTIL WS-TYPE-IDX > WS-CAL-TYPE-COUNT.                           
210000                                                                          
210100 P05300-EXIT.                                                             
210200     EXIT.                                                                
210300                                                                          
210400 P05310-CHECK-ONE-TASK.                                                   
210500*    THIS PARAGRAPH IS THE HEART OF STAGE 4'S SCHEDULE VALIDATION         
210600*    -- IT RECHECKS EVERY RULE THE SCHEDULER WAS SUPPOSED TO HAVE         
210700*    ENFORCED WHILE BUILDING THE TASK, ON THE THEORY THAT A               
210800*    FUTURE CHANGE TO THE SCHEDULER SHOULD NOT BE TRUSTED WITHOUT         
210900*    A SECOND INDEPENDENT CHECK.                                          
211000                                                                          
211100*    A TASK'S DURATION MUST MATCH THE ESTIMATED-WEEKS FIGURE              
211200*    CARRIED ON ITS APPROVED CANDIDATE -- IF SCHEDULING EVER              
211300*    COMMITTED A DIFFERENT SPAN THAN WHAT WAS APPROVED AND                
211400*    FUNDED, THAT IS A DEFECT THIS CHECK IS DESIGNED TO CATCH.            
211500*    P05311-FIND-PROJECT IS PERFORMED FIRST TO CONFIRM THE TASK'S         
211600*    PROJECT ID ACTUALLY EXISTS IN THE CANDIDATE TABLE -- A TASK          
211700*    RECORD POINTING AT NO CANDIDATE AT ALL WOULD MEAN P04070             
211800*    WROTE A TASK FOR A PROJECT THAT WAS NEVER FORMED, WHICH              
211900*    SHOULD NEVER HAPPEN BUT IS CHECKED ANYWAY.                           
212000                                                                          
212100*    PROJECT LOOKUP RUNS FIRST -- EVERY OTHER CHECK IN THIS               
212200*    PARAGRAPH DEPENDS ON WS-FOUND-IDX POINTING AT THE RIGHT              
212300*    CANDIDATE, SO A FAILED LOOKUP IS TESTED BEFORE ANY FIELD             
212400*    COMPARISON IS EVEN ATTEMPTED.                                        
212500                                                                          
212600*    START AND END WEEK ARE CHECKED AGAINST THE 1-THROUGH-12              
212700*    HORIZON SEPARATELY FROM THE DURATION-MATCH TEST ABOVE -- A           
212800*    TASK CAN HAVE THE RIGHT DURATION AND STILL FALL OUTSIDE THE          
212900*    QUARTER IF SCHEDULE-ONE WAS EVER CHANGED TO ALLOW IT.                
213000                                                                          
213100     SET WS-ENTRY-NOT-FOUND TO TRUE.                                      
213200     PERFORM P05311-FIND-PROJECT                                          
213300         THRU P05311-EXIT                                                 
213400         VARYING WS-CAND-IDX FROM 1 BY 1                                  
213500         UNTIL WS-CAND-IDX > WS-CAND-COUNT                                
213600         OR WS-ENTRY-FOUND.                                               
213700                                                                          
213800     IF WS-ENTRY-NOT-FOUND                                                
213900         MOVE 'SCHEDULE' TO WS-ERR-RULESET-WORK                           
214000         MOVE 'Orphaned task -- project not found among approved'         
214100             TO WS-ERR-MSG-WORK                                           
214200         PERFORM P05900-ADD-ERROR THRU P05900-EXIT                        
214300     ELSE                                                                 
214400         IF WS-TK-START-WEEK (WS-TASK-IDX) < 1                            
214500            OR WS-TK-END-WEEK (WS-TASK-IDX) <                             
214600               WS-TK-START-WEEK (WS-TASK-IDX)                             
214700             MOVE 'SCHEDULE' TO WS-ERR-RULESET-WORK                       
214800             MOVE 'Start or end week invalid' TO WS-ERR-MSG-WORK          
214900             PERFORM P05900-ADD-ERROR THRU P05900-EXIT                    
215000         END-IF                                                           
215100         COMPUTE WS-TASK-DURATION =                                       
215200             WS-TK-END-WEEK (WS-TASK-IDX) -                               
215300             WS-TK-START-WEEK (WS-TASK-IDX) + 1.                          
215400         MOVE WS-FOUND-IDX TO WS-CAND-IDX.                                
215500         IF WS-TASK-DURATION NOT = WS-CD-EST-WEEKS (WS-CAND-IDX)          
215600             MOVE 'SCHEDULE' TO WS-ERR-RULESET-WORK                       
215700             MOVE 'Task duration does not match estimate' TO              
215800                  WS-ERR-MSG-WORK                                         
215900             PERFORM P05900-ADD-ERROR THRU P05900-EXIT                    
216000         END-IF                                                           
216100     END-IF.                                                              
216200                                                                          
216300 P05310-EXIT.                                                             
216400     EXIT.                                                                
216500                                                                          
216600 P05311-FIND-PROJECT.                                                     
216700*    SAME LINEAR-SCAN SHAPE AS THE LOOKUPS IN STAGE 1, REUSED             
216800*    HERE SINCE VALIDATION HAS NO NEED FOR A FASTER SEARCH                
216900*    METHOD.                                                              
217000                                                                          
217100*    A TASK IS ONLY A VALID MATCH IF ITS PROJECT ID BOTH EXISTS           
217200*    IN THE CANDIDATE TABLE AND IS STILL MARKED APPROVED -- A             
217300*    TASK POINTING AT A REJECTED CANDIDATE WOULD MEAN SCHEDULING          
217400*    RAN ON STALE DATA.                                                   
217500*    LINEAR SCAN OF THE CANDIDATE TABLE BY PROJECT ID --                  
217600*    ACCEPTABLE HERE SINCE VALIDATION IS A ONE-TIME END-OF-RUN            
217700*    PASS, NOT PART OF THE SCHEDULING INNER LOOP WHERE THE SAME           
217800*    SCAN WOULD RUN HUNDREDS OF TIMES.                                    
217900                                                                          
218000     IF WS-CD-PROJECT-ID (WS-CAND-IDX) =                                  
218100        WS-TK-PROJECT-ID (WS-TASK-IDX)                                    
218200        AND WS-CD-DECISION (WS-CAND-IDX) = 'APPROVED'                     
218300         MOVE WS-CAND-IDX TO WS-FOUND-IDX                                 
218400         SET WS-ENTRY-FOUND TO TRUE                                       
218500     END-IF.                                                              
218600                                                                          
218700 P05311-EXIT.                                                             
218800     EXIT.                                                                
218900                                                                          
219000 P05320-CHECK-TYPE-CELLS.                                                 
219100*    SWEEPS ALL 12 WEEKS FOR THIS CREW TYPE LOOKING FOR OVER-             
219200*    ALLOCATION -- RUN ONCE PER CREW TYPE IN THE CALENDAR,                
219300*    REGARDLESS OF HOW MANY TASKS THAT TYPE ACTUALLY GOT                  
219400*    SCHEDULED THIS QUARTER.                                              
219500*    LOOPS ALL 12 WEEKS FOR ONE CREW TYPE, CALLING P05321 FOR             
219600*    EACH WEEK -- PERFORMED ONCE PER CREW TYPE BY ITS CALLER SO           
219700*    EVERY TYPE-WEEK CELL IN THE CALENDAR GETS CHECKED EXACTLY            
219800*    ONCE.                                                                
219900                                                                          
220000     PERFORM P05321-CHECK-ONE-WEEK                                        
220100         THRU P05321-EXIT                                                 
220200         VARYING WS-WEEK-IDX FROM 1 BY 1                                  
220300         UNTIL WS-WEEK-IDX > 12.                                          
220400                                                                          
220500 P05320-EXIT.                                                             
220600     EXIT.                                                                
220700                                                                          
220800 P05321-CHECK-ONE-WEEK.                                                   
220900*    THE CAPACITY INVARIANT FOR THE WHOLE SCHEDULING STAGE --             
221000*    ALLOCATED CREW-WEEKS MUST NEVER EXCEED THE CALENDAR'S                
221100*    CAPACITY FOR THAT CREW TYPE AND WEEK.  IF P04051/P04053 AND          
221200*    P04061 ARE WORKING CORRECTLY THIS CONDITION SHOULD NEVER             
221300*    FIRE -- IT EXISTS AS A BACKSTOP AGAINST A FUTURE CHANGE TO           
221400*    THE SCHEDULING LOGIC THAT ACCIDENTALLY LETS TWO PROJECTS             
221500*    OVER-COMMIT THE SAME CREW IN THE SAME WEEK, SINCE A SILENT           
221600*    OVER-ALLOCATION WOULD OTHERWISE ONLY SURFACE WHEN THE STREET         
221700*    DEPT SHOWED UP SHORT-HANDED.                                         
221800*    NOTE THE TEST IS STRICTLY GREATER THAN -- ALLOCATED EQUAL TO         
221900*    CAPACITY IS A FULLY BOOKED WEEK, NOT AN OVER-BOOKED ONE, AND         
222000*    IS EXPECTED TO HAPPEN ROUTINELY IN A BUSY QUARTER.  ONLY THE         
222100*    CELL FOR THIS ONE (TYPE, WEEK) PAIR IS CHECKED HERE --               
222200*    P05320-CHECK-TYPE-CELLS IS WHAT LOOPS THIS OVER ALL 12               
222300*    WEEKS FOR THE CREW TYPE.                                             
222400                                                                          
222500     IF WS-CAL-ALLOCATED (WS-TYPE-IDX WS-WEEK-IDX) >                      
222600        WS-CAL-CAPACITY (WS-TYPE-IDX WS-WEEK-IDX)                         
222700         MOVE 'SCHEDULE' TO WS-ERR-RULESET-WORK                           
222800         MOVE 'Calendar cell over-allocated' TO WS-ERR-MSG-WORK           
222900         PERFORM P05900-ADD-ERROR THRU P05900-EXIT                        
223000     END-IF.                                                              
223100                                                                          
223200 P05321-EXIT.                                                             
223300     EXIT.                                                                
223400                                                                          
223500 P05900-ADD-ERROR.                                                        
223600*    SHARED BY ALL THREE STAGE-4 VALIDATION CHECKS -- THE CALLER          
223700*    SUPPLIES THE RULESET CODE AND MESSAGE TEXT, THIS PARAGRAPH           
223800*    ONLY HANDLES THE COUNTER AND THE WRITE.                              
223900                                                                          
224000*    VALIDATION FINDINGS ARE CAPPED AT WS-VALID-TABLE-MAX ENTRIES         
224100*    -- PAST THAT, ADDITIONAL FINDINGS ARE SILENTLY DROPPED               
224200*    RATHER THAN ABENDING THE RUN.  A RUN THAT HITS THE CAP HAS           
224300*    BIGGER PROBLEMS THAN A FULL FINDINGS TABLE.                          
224400*    ERROR TABLE IS BOUNDED AT WS-MAX-ERRORS -- ONCE FULL,                
224500*    FURTHER CALLS TO THIS PARAGRAPH ARE SIMPLY IGNORED RATHER            
224600*    THAN ABENDING THE RUN, SINCE A VALIDATION REPORT IS STILL            
224700*    USEFUL EVEN IF IT CANNOT LIST EVERY LAST FINDING.                    
224800                                                                          
224900     IF WS-VALID-COUNT < WS-VALID-TABLE-MAX                               
225000         ADD 1 TO WS-VALID-COUNT                                          
225100         MOVE WS-ERR-RULESET-WORK TO                                      
225200              WS-VALID-RULESET (WS-VALID-COUNT)                           
225300         MOVE WS-ERR-MSG-WORK     TO                                      
225400              WS-VALID-MESSAGE (WS-VALID-COUNT)                           
225500     END-IF.                                                              
225600                                                                          
225700 P05900-EXIT.                                                             
225800*****************************************************************         
225900*    STAGE 5 -- REPORT                                          *         
226000*****************************************************************         
226100                                                                          
226200     EXIT.                                                                
226300                                                                          
226400     EJECT                                                                
226500                                                                          
226600 P06000-PRINT-REPORT.                                                     
226700*    STAGE 5 DRIVER -- CALLS EACH REPORT SECTION IN THE ORDER A           
226800*    PLANNER WOULD WANT TO READ THEM, HEADER FIRST AND TOTALS             
226900*    LAST.                                                                
227000                                                                          
227100*    STAGE 5 IS PRESENTATION ONLY -- EVERYTHING PRINTED HERE WAS          
227200*    ALREADY DECIDED IN STAGES 1 THROUGH 4.  THE PRINT ORDER              
227300*    FOLLOWS THE SAME FORMATION / GOVERNANCE / SCHEDULING /               
227400*    VALIDATION FLOW AS THE PROCESSING STAGES SO THE PLANNER              
227500*    READS THE REPORT IN THE SAME ORDER THE DECISIONS WERE MADE.          
227600*    EVERY PRINT PARAGRAPH BELOW WRITES TO RUNRPT-OUT, THE SAME           
227700*    LINE-SEQUENTIAL REPORT FILE OPENED BACK IN P00000-MAINLINE           
227800*    -- NONE OF THE STAGE 5 PARAGRAPHS DO THEIR OWN OPEN OR               
227900*    CLOSE.                                                               
228000                                                                          
228100     PERFORM P06100-PRINT-HEADER THRU P06100-EXIT.                        
228200     PERFORM P06200-PRINT-FORMATION THRU P06200-EXIT.                     
228300     PERFORM P06210-BUILD-RANK-ORDER THRU P06210-EXIT.                    
228400     PERFORM P06300-PRINT-PORTFOLIO THRU P06300-EXIT.                     
228500     PERFORM P06310-BUILD-TASK-ORDER THRU P06310-EXIT.                    
228600     PERFORM P06400-PRINT-SCHEDULE THRU P06400-EXIT.                      
228700     PERFORM P06500-PRINT-UTILIZATION THRU P06500-EXIT.                   
228800     PERFORM P06600-PRINT-GANTT THRU P06600-EXIT.                         
228900     PERFORM P06700-PRINT-VALIDATION THRU P06700-EXIT.                    
229000     PERFORM P06800-PRINT-TOTALS THRU P06800-EXIT.                        
229100                                                                          
229200 P06000-EXIT.                                                             
229300     EXIT.                                                                
229400                                                                          
229500 P06100-PRINT-HEADER.                                                     
229600*    RUN DATE AND RUN ID PRINTED HERE COME FROM THE PARAMETER             
229700*    CARD READ AT PROGRAM START, NOT FROM THE SYSTEM CLOCK -- A           
229800*    RERUN OF A PRIOR QUARTER STILL SHOWS THAT QUARTER'S DATE.            
229900                                                                          
230000*    POPULATION AND QUARTERLY BUDGET FIGURES ARE HARD-CODED               
230100*    CAPTION TEXT FOR METROVILLE -- THIS PROGRAM IS NOT                   
230200*    PARAMETERIZED FOR ANOTHER CITY.                                      
230300*    PAGE NUMBER AND RUN DATE PRINT ON EVERY PAGE OF THE REPORT,          
230400*    NOT JUST THE FIRST -- EACH MAJOR SECTION BELOW PERFORMS THIS         
230500*    PARAGRAPH AGAIN BEFORE STARTING A NEW PAGE.                          
230600*    HEADER LINES ARE BUILT AND WRITTEN ONE AT A TIME THROUGH THE         
230700*    SAME WS-RPT-CAPTION WORK RECORD USED BY EVERY OTHER CAPTION          
230800*    LINE IN THE REPORT.                                                  
230900                                                                          
231000*    FIRST WRITE OF THE RUN -- EVERYTHING ELSE IN STAGE 5 IS              
231100*    WRITTEN TO THE SAME RUNRPT-OUT FILE THIS PARAGRAPH OPENS             
231200*    WITH.                                                                
231300                                                                          
231400     MOVE SPACES TO WS-RPT-CAP-TEXT.                                      
231500     MOVE 'METROVILLE CAPITAL PLANNING -- QUARTERLY RUN REPORT'           
231600         TO WS-RPT-CAP-TEXT.                                              
231700     WRITE RUNRPT-RECORD FROM WS-RPT-CAPTION.                             
231800                                                                          
231900     MOVE SPACES TO WS-RPT-CAP-TEXT.                                      
232000     MOVE 'CITY:  METROVILLE          POPULATION:  2,500,000'             
232100         TO WS-RPT-CAP-TEXT.                                              
232200     WRITE RUNRPT-RECORD FROM WS-RPT-CAPTION.                             
232300                                                                          
232400     MOVE SPACES TO WS-RPT-CAP-TEXT.                                      
232500     MOVE 'QUARTERLY BUDGET: $75,000,000.00     HORIZON: 12 WEEKS'        
232600         TO WS-RPT-CAP-TEXT.                                              
232700     WRITE RUNRPT-RECORD FROM WS-RPT-CAPTION.                             
232800                                                                          
232900     MOVE SPACES TO WS-RPT-CAP-TEXT.                                      
233000     WRITE RUNRPT-RECORD FROM WS-RPT-CAPTION.                             
233100                                                                          
233200 P06100-EXIT.                                                             
233300     EXIT.                                                                
233400                                                                          
233500 P06200-PRINT-FORMATION.                                                  
233600*    ONE LINE PER HIGH-RISK ISSUE, IN THE SAME ORDER FORMATION            
233700*    PROCESSED THEM -- A LOW-RISK ISSUE THAT WAS SCORED BUT NEVER         
233800*    FORMED DOES NOT APPEAR IN THIS SECTION AT ALL.                       
233900*    FORMATION SECTION OF THE REPORT LISTS EVERY HIGH-RISK ISSUE          
234000*    THAT WAS SCORED IN STAGE 1, REGARDLESS OF WHETHER GOVERNANCE         
234100*    LATER APPROVED OR REJECTED IT -- APPROVAL STATUS IS A LATER          
234200*    SECTION OF THE REPORT, NOT THIS ONE.                                 
234300                                                                          
234400*    FORMATION SUMMARY COUNTS ISSUES READ VS. CANDIDATES CREATED          
234500*    SO THE PLANNER CAN SEE AT A GLANCE HOW MANY ISSUES WERE              
234600*    SCREENED OUT BY THE HIGH-RISK CUTOFF.                                
234700*    PRINTS CANDIDATES IN DESCENDING RISK-SCORE ORDER VIA THE             
234800*    RANK-ORDER TABLE BUILT JUST BELOW -- THIS IS THE ONLY                
234900*    SECTION OF THE REPORT THAT SHOWS EVERY CANDIDATE REGARDLESS          
235000*    OF ITS GOVERNANCE DECISION.                                          
235100                                                                          
235200*    CAPTION LINE ONLY -- THE DETAIL ROWS FOR EACH FORMED                 
235300*    CANDIDATE ARE PRINTED SEPARATELY IN THE PORTFOLIO SECTION            
235400*    THAT FOLLOWS, SINCE FORMATION SHOWS A SUMMARY COUNT WHILE            
235500*    PORTFOLIO SHOWS EACH PROJECT LINE BY LINE.                           
235600                                                                          
235700     MOVE SPACES TO WS-RPT-CAP-TEXT.                                      
235800     MOVE 'FORMATION SUMMARY' TO WS-RPT-CAP-TEXT.                         
235900     WRITE RUNRPT-RECORD FROM WS-RPT-CAPTION.                             
236000                                                                          
236100     MOVE SPACES TO WS-RPT-CAP-TEXT.                                      
236200     MOVE WS-ISSUE-COUNT TO WS-RE-COUNT-ED.                               
236300     MOVE 'ISSUES READ..............' TO WS-RPT-CAP-TEXT (1:25).          
236400     MOVE WS-RE-COUNT-ED               TO WS-RPT-CAP-TEXT (27:4).         
236500     WRITE RUNRPT-RECORD FROM WS-RPT-CAPTION.                             
236600                                                                          
236700     MOVE SPACES TO WS-RPT-CAP-TEXT.                                      
236800     MOVE WS-CAND-COUNT TO WS-RE-COUNT-ED.                                
236900     MOVE 'CANDIDATES CREATED.......' TO WS-RPT-CAP-TEXT (1:25).          
237000     MOVE WS-RE-COUNT-ED               TO WS-RPT-CAP-TEXT (27:4).         
237100     WRITE RUNRPT-RECORD FROM WS-RPT-CAPTION.                             
237200                                                                          
237300     MOVE SPACES TO WS-RPT-CAP-TEXT.                                      
237400     MOVE WS-TOTAL-EST-COST TO WS-RE-MONEY-ED.                            
237500     MOVE 'TOTAL ESTIMATED COST.....' TO WS-RPT-CAP-TEXT (1:25).          
237600     MOVE WS-RE-MONEY-ED               TO WS-RPT-CAP-TEXT (27:17).        
237700     WRITE RUNRPT-RECORD FROM WS-RPT-CAPTION.                             
237800                                                                          
237900     MOVE SPACES TO WS-RPT-CAP-TEXT.                                      
238000     WRITE RUNRPT-RECORD FROM WS-RPT-CAPTION.                             
238100                                                                          
238200 P06200-EXIT.                                                             
238300     EXIT.                                                                
238400                                                                          
238500 P06210-BUILD-RANK-ORDER.                                                 
238600*    BUILDS ONE ENTRY PER CANDIDATE REGARDLESS OF APPROVAL STATUS         
238700*    -- A REJECTED CANDIDATE STILL ENTERS THIS TABLE, JUST WITH           
238800*    RANK 999 RATHER THAN A REAL PRIORITY NUMBER.                         
238900                                                                          
239000*    SORTS ALL CANDIDATES -- APPROVED AND REJECTED ALIKE -- INTO          
239100*    PRIORITY-RANK ORDER FOR THE PORTFOLIO REPORT.  A REJECTED            
239200*    CANDIDATE'S RANK OF 999 NATURALLY SORTS IT TO THE BOTTOM OF          
239300*    THE LISTING.                                                         
239400*    REBUILDS THE RANK ORDER FROM SCRATCH FOR THE REPORT RATHER           
239500*    THAN REUSING THE DENSITY-ORDER OR SCHED-ORDER TABLES FROM            
239600*    EARLIER STAGES -- THOSE TABLES ONLY HELD A SUBSET OF                 
239700*    CANDIDATES AND ARE NO LONGER RELIABLE BY THE TIME STAGE 5            
239800*    RUNS.                                                                
239900                                                                          
240000     MOVE ZERO TO WS-RANK-ORDER-COUNT.                                    
240100     PERFORM P06211-ADD-RANK-ENTRY                                        
240200         THRU P06211-EXIT                                                 
240300         VARYING WS-CAND-IDX FROM 1 BY 1                                  
240400         UNTIL WS-CAND-IDX > WS-CAND-COUNT.                               
240500                                                                          
240600     PERFORM P06213-SELECT-ROUND                                          
240700         THRU P06213-EXIT                                                 
240800         VARYING WS-I FROM 1 BY 1                                         
240900         UNTIL WS-I > WS-RANK-ORDER-COUNT.                                
241000                                                                          
241100 P06210-EXIT.                                                             
241200     EXIT.                                                                
241300                                                                          
241400 P06211-ADD-RANK-ENTRY.                                                   
241500*    EVERY CANDIDATE GOES INTO THIS ORDER TABLE, UNLIKE THE               
241600*    DENSITY AND SCHED-ORDER TABLES IN STAGES 2 AND 3 WHICH ONLY          
241700*    HELD A SUBSET -- THE PORTFOLIO REPORT HAS TO SHOW REJECTED           
241800*    PROJECTS TOO.                                                        
241900*    EVERY CANDIDATE GOES INTO THIS TABLE, APPROVED OR NOT --             
242000*    UNLIKE THE SCHED-ORDER TABLE IN STAGE 4, THERE IS NO FILTER          
242100*    HERE.                                                                
242200                                                                          
242300     ADD 1 TO WS-RANK-ORDER-COUNT.                                        
242400     MOVE WS-CAND-IDX TO WS-RANK-ORDER (WS-RANK-ORDER-COUNT).             
242500                                                                          
242600 P06211-EXIT.                                                             
242700     EXIT.                                                                
242800                                                                          
242900 P06213-SELECT-ROUND.                                                     
243000*    FOURTH APPEARANCE OF THE SAME SELECTION-SORT SHAPE -- SEE            
243100*    THE NOTE AT P03223 FOR WHY THIS PROGRAM DOES NOT SHARE ONE           
243200*    SORT PARAGRAPH ACROSS ALL FOUR TABLES.                               
243300*    OUTER LOOP OF THE SORT LIVES IN THE CALLING PARAGRAPH, NOT           
243400*    HERE -- THIS PARAGRAPH IS ONE PASS OF THE OUTER LOOP, CALLED         
243500*    ONCE PER POSITION IN THE TABLE.                                      
243600                                                                          
243700*    SAME SELECTION SORT PATTERN AS P03223, ORDERING BY PRIORITY          
243800*    RANK FOR THE PRINTED PORTFOLIO LISTING.                              
243900*    SAME SELECTION-SORT SHAPE AS P03223 IN STAGE 2, REPEATED             
244000*    HERE RATHER THAN SHARED BECAUSE IT SORTS BY RISK SCORE               
244100*    INSTEAD OF DENSITY AND OPERATES ON THE RANK-ORDER TABLE, NOT         
244200*    THE DENSITY-ORDER TABLE.                                             
244300                                                                          
244400     MOVE WS-I TO WS-BEST-IDX.                                            
244500     PERFORM P06214-FIND-MIN                                              
244600         THRU P06214-EXIT                                                 
244700         VARYING WS-J FROM WS-I BY 1                                      
244800         UNTIL WS-J > WS-RANK-ORDER-COUNT.                                
244900                                                                          
245000     IF WS-BEST-IDX NOT = WS-I                                            
245100         MOVE WS-RANK-ORDER (WS-I)        TO WS-SWAP-HOLD                 
245200         MOVE WS-RANK-ORDER (WS-BEST-IDX)  TO WS-RANK-ORDER (WS-I)        
245300         MOVE WS-SWAP-HOLD                 TO                             
245400              WS-RANK-ORDER (WS-BEST-IDX)                                 
245500     END-IF.                                                              
245600                                                                          
245700 P06213-EXIT.                                                             
245800     EXIT.                                                                
245900                                                                          
246000 P06214-FIND-MIN.                                                         
246100*    CALLED ONCE PER TABLE ENTRY BY P06213'S OUTER LOOP.                  
246200                                                                          
246300*    LOWEST PRIORITY-RANK NUMBER WINS, THE SAME RULE AS                   
246400*    P04014-FIND-MIN -- A REJECTED CANDIDATE'S RANK OF 999 NEVER          
246500*    WINS THIS COMPARISON, WHICH IS WHY REJECTED PROJECTS ALWAYS          
246600*    SORT TO THE BOTTOM OF THE PRINTED PORTFOLIO.                         
246700                                                                          
246800     IF WS-CD-PRIORITY-RANK (WS-RANK-ORDER (WS-J)) <                      
246900        WS-CD-PRIORITY-RANK (WS-RANK-ORDER (WS-BEST-IDX))                 
247000         MOVE WS-J TO WS-BEST-IDX                                         
247100     END-IF.                                                              
247200                                                                          
247300 P06214-EXIT.                                                             
247400     EXIT.                                                                
247500                                                                          
247600 P06300-PRINT-PORTFOLIO.                                                  
247700*    THIS PARAGRAPH DOES NOT RECOMPUTE ANYTHING -- EVERY FIGURE           
247800*    IT PRINTS WAS ALREADY SETTLED BY AN EARLIER STAGE.  IF A             
247900*    COUNT LOOKS WRONG ON THE REPORT THE BUG IS UPSTREAM IN               
248000*    GOVERNANCE OR SCHEDULING, NOT HERE.                                  
248100                                                                          
248200*    PRINTS THE FULL RANKED PORTFOLIO FOLLOWED BY THE APPROVED /          
248300*    REJECTED COUNTS AND THE BUDGET-REMAINING FIGURE THAT                 
248400*    GOVERNANCE LEFT BEHIND.                                              
248500*    BUDGET REMAINING PRINTED HERE IS WHATEVER GOVERNANCE LEFT IN         
248600*    WS-REMAINING-BUDGET AT THE END OF STAGE 2 -- SCHEDULING AND          
248700*    VALIDATION NEVER TOUCH THAT FIELD.                                   
248800                                                                          
248900*    PORTFOLIO PRINTS IN RANK ORDER SO THE HIGHEST-PRIORITY               
249000*    APPROVED PROJECT LEADS THE LISTING, WITH REJECTED PROJECTS           
249100*    TRAILING AT RANK 999.                                                
249200                                                                          
249300*    REMAINING BUDGET IS THE VERY LAST LINE OF THE PORTFOLIO              
249400*    SECTION SO A PLANNER'S EYE LANDS ON IT RIGHT AFTER THE               
249500*    APPROVED/REJECTED COUNTS -- HOW MUCH MONEY IS STILL ON THE           
249600*    TABLE AFTER THIS QUARTER'S DECISIONS.                                
249700                                                                          
249800     MOVE SPACES TO WS-RPT-CAP-TEXT.                                      
249900     MOVE 'PORTFOLIO SUMMARY  (PRIORITY RANK ORDER)' TO                   
250000          WS-RPT-CAP-TEXT.                                                
250100     WRITE RUNRPT-RECORD FROM WS-RPT-CAPTION.                             
250200                                                                          
250300     PERFORM P06320-PRINT-PORT-LINE                                       
250400         THRU P06320-EXIT                                                 
250500         VARYING WS-J FROM 1 BY 1                                         
250600         UNTIL WS-J > WS-RANK-ORDER-COUNT.                                
250700                                                                          
250800     MOVE SPACES TO WS-RPT-CAP-TEXT.                                      
250900     MOVE WS-APPROVED-COUNT TO WS-RE-COUNT-ED.                            
251000     MOVE 'APPROVED.....' TO WS-RPT-CAP-TEXT (1:13).                      
251100     MOVE WS-RE-COUNT-ED  TO WS-RPT-CAP-TEXT (15:4).                      
251200     WRITE RUNRPT-RECORD FROM WS-RPT-CAPTION.                             
251300                                                                          
251400     MOVE SPACES TO WS-RPT-CAP-TEXT.                                      
251500     MOVE WS-REJECTED-COUNT TO WS-RE-COUNT-ED.                            
251600     MOVE 'REJECTED.....' TO WS-RPT-CAP-TEXT (1:13).                      
251700     MOVE WS-RE-COUNT-ED  TO WS-RPT-CAP-TEXT (15:4).                      
251800     WRITE RUNRPT-RECORD FROM WS-RPT-CAPTION.                             
251900                                                                          
252000     MOVE SPACES TO WS-RPT-CAP-TEXT.                                      
252100     MOVE WS-TOTAL-ALLOCATED TO WS-RE-MONEY-ED.                           
252200     MOVE 'TOTAL ALLOCATED....' TO WS-RPT-CAP-TEXT (1:19).                
252300     MOVE WS-RE-MONEY-ED         TO WS-RPT-CAP-TEXT (21:17).              
252400     WRITE RUNRPT-RECORD FROM WS-RPT-CAPTION.                             
252500                                                                          
252600     MOVE SPACES TO WS-RPT-CAP-TEXT.                                      
252700     MOVE WS-REMAINING-BUDGET TO WS-RE-MONEY-ED.                          
252800     MOVE 'BUDGET REMAINING...' TO WS-RPT-CAP-TEXT (1:19).                
252900     MOVE WS-RE-MONEY-ED         TO WS-RPT-CAP-TEXT (21:17).              
253000     WRITE RUNRPT-RECORD FROM WS-RPT-CAPTION.                             
253100                                                                          
253200     MOVE SPACES TO WS-RPT-CAP-TEXT.                                      
253300     WRITE RUNRPT-RECORD FROM WS-RPT-CAPTION.                             
253400                                                                          
253500 P06300-EXIT.                                                             
253600     EXIT.                                                                
253700                                                                          
253800 P06320-PRINT-PORT-LINE.                                                  
253900*    CALLED ONCE PER ENTRY IN THE RANK-ORDER TABLE, WHICH                 
254000*    INCLUDES REJECTED CANDIDATES AT RANK 999 -- THIS IS WHY THE          
254100*    PORTFOLIO LISTING SHOWS EVERY CANDIDATE, NOT JUST THE                
254200*    APPROVED ONES.                                                       
254300                                                                          
254400*    ONE DETAIL LINE PER CANDIDATE IN RANK ORDER -- FORMATTING            
254500*    ONLY, NO BUSINESS LOGIC.                                             
254600*    ONE LINE PER APPROVED CANDIDATE IN RANK ORDER -- REJECTED            
254700*    CANDIDATES DO NOT APPEAR ON THE PORTFOLIO SECTION AT ALL,            
254800*    ONLY ON THE FORMATION SECTION PRINTED EARLIER.                       
254900                                                                          
255000*    EDIT WORK FIELD WS-RPL-ALLOC PICKS UP A DOLLAR SIGN AND              
255100*    COMMAS FROM ITS PIC CLAUSE -- NO SEPARATE EDIT MOVE IS               
255200*    NEEDED BEYOND THE MOVE INTO IT BELOW.                                
255300                                                                          
255400     MOVE WS-RANK-ORDER (WS-J) TO WS-CAND-IDX.                            
255500     MOVE SPACES TO WS-RPT-PORT-LINE.                                     
255600     MOVE WS-CD-PRIORITY-RANK (WS-CAND-IDX) TO WS-RPL-RANK.               
255700     MOVE WS-CD-PROJECT-ID (WS-CAND-IDX)    TO WS-RPL-PROJECT-ID.         
255800     MOVE WS-CD-TITLE (WS-CAND-IDX)         TO WS-RPL-TITLE.              
255900     MOVE WS-CD-DECISION (WS-CAND-IDX)      TO WS-RPL-DECISION.           
256000     MOVE WS-CD-ALLOC-BUDGET (WS-CAND-IDX)  TO WS-RPL-ALLOC.              
256100                                                                          
256200     WRITE RUNRPT-RECORD FROM WS-RPT-PORT-LINE.                           
256300                                                                          
256400 P06320-EXIT.                                                             
256500     EXIT.                                                                
256600                                                                          
256700 P06310-BUILD-TASK-ORDER.                                                 
256800*    BUILDS THE TABLE THAT P06313/P06314 SORT RIGHT AFTER THIS            
256900*    PARAGRAPH RETURNS -- THE ORDER TASKS ARRIVE IN FROM THE              
257000*    SCHEDULE FILE IS NOT THE ORDER THE REPORT NEEDS THEM IN.             
257100                                                                          
257200*    SORTS THE SCHEDULED TASKS BY START WEEK FOR THE SCHEDULE             
257300*    LISTING -- A DIFFERENT ORDER THAN THE PRIORITY-RANK ORDER            
257400*    USED TO BUILD THE SCHEDULE IN STAGE 3, SINCE THE REPORT              
257500*    READS MORE NATURALLY CALENDAR-FIRST.                                 
257600*    TASK-ORDER TABLE BUILT HERE IS REUSED BY BOTH THE SCHEDULE           
257700*    LISTING (P06400) AND THE GANTT CHART (P06600) -- IT IS ONLY          
257800*    SORTED ONCE PER RUN EVEN THOUGH TWO DIFFERENT REPORT                 
257900*    SECTIONS READ IT.                                                    
258000                                                                          
258100     MOVE ZERO TO WS-TASK-ORDER-COUNT.                                    
258200     PERFORM P06311-ADD-TASK-ENTRY                                        
258300         THRU P06311-EXIT                                                 
258400         VARYING WS-TASK-IDX FROM 1 BY 1                                  
258500         UNTIL WS-TASK-IDX > WS-TASK-COUNT.                               
258600                                                                          
258700     PERFORM P06313-SELECT-ROUND                                          
258800         THRU P06313-EXIT                                                 
258900         VARYING WS-I FROM 1 BY 1                                         
259000         UNTIL WS-I > WS-TASK-ORDER-COUNT.                                
259100                                                                          
259200 P06310-EXIT.                                                             
259300     EXIT.                                                                
259400                                                                          
259500 P06311-ADD-TASK-ENTRY.                                                   
259600*    ONLY SCHEDULED TASKS EXIST IN THE TASK TABLE AT ALL -- A             
259700*    PROJECT THAT NEVER FOUND A FEASIBLE START WEEK HAS NO TASK           
259800*    ROW AND IS HANDLED SEPARATELY BY THE INFEASIBLE-PROJECTS             
259900*    LISTING BELOW.                                                       
260000*    BUILDS THE TASK-ORDER TABLE FROM THE TASK FILE IN MEMORY,            
260100*    NOT FROM THE CANDIDATE TABLE -- A CANDIDATE THAT WAS                 
260200*    APPROVED BUT COULD NOT BE FIT INTO THE CALENDAR NEVER GOT A          
260300*    TASK RECORD AND SO NEVER APPEARS IN THIS TABLE EITHER.               
260400                                                                          
260500     ADD 1 TO WS-TASK-ORDER-COUNT.                                        
260600     MOVE WS-TASK-IDX TO WS-TASK-ORDER (WS-TASK-ORDER-COUNT).             
260700                                                                          
260800 P06311-EXIT.                                                             
260900     EXIT.                                                                
261000                                                                          
261100 P06313-SELECT-ROUND.                                                     
261200*    OUTER LOOP OF THIS SORT LIVES IN P06310 ABOVE, JUST AS               
261300*    P06213 AND P03223 DO FOR THEIR OWN TABLES.                           
261400                                                                          
261500*    SAME SELECTION SORT PATTERN AGAIN, THIS TIME ORDERING TASKS          
261600*    BY START WEEK RATHER THAN RANK OR DENSITY.                           
261700*    THIRD APPEARANCE OF THE SAME SELECTION-SORT PATTERN IN THIS          
261800*    PROGRAM, THIS TIME ORDERING THE TASK TABLE BY START WEEK FOR         
261900*    THE SCHEDULE AND GANTT SECTIONS OF THE REPORT.                       
262000                                                                          
262100*    SORTS THE TASK-ORDER TABLE FOR BOTH THE SCHEDULE LISTING AND         
262200*    THE GANTT CHART -- NEITHER SECTION RE-SORTS IT A SECOND              
262300*    TIME.                                                                
262400                                                                          
262500     MOVE WS-I TO WS-BEST-IDX.                                            
262600     PERFORM P06314-FIND-MIN                                              
262700         THRU P06314-EXIT                                                 
262800         VARYING WS-J FROM WS-I BY 1                                      
262900         UNTIL WS-J > WS-TASK-ORDER-COUNT.                                
263000                                                                          
263100     IF WS-BEST-IDX NOT = WS-I                                            
263200         MOVE WS-TASK-ORDER (WS-I)        TO WS-SWAP-HOLD                 
263300         MOVE WS-TASK-ORDER (WS-BEST-IDX)  TO WS-TASK-ORDER (WS-I)        
263400         MOVE WS-SWAP-HOLD                 TO                             
263500              WS-TASK-ORDER (WS-BEST-IDX)                                 
263600     END-IF.                                                              
263700                                                                          
263800 P06313-EXIT.                                                             
263900     EXIT.                                                                
264000                                                                          
264100 P06314-FIND-MIN.                                                         
264200*    EARLIEST START WEEK WINS -- TIES ARE LEFT IN WHATEVER ORDER          
264300*    THE STABLE PORTION OF THE SORT LEAVES THEM, WHICH IS                 
264400*    SCHEDULING COMMIT ORDER SINCE THAT IS THE ORDER THEY ENTERED         
264500*    THE TASK TABLE.                                                      
264600*    THIS ONE GENUINELY HUNTS FOR THE SMALLEST REMAINING START            
264700*    WEEK, UNLIKE P06214 ABOVE -- THE SCHEDULE SECTION READS              
264800*    EARLIEST-WEEK-FIRST SO A PLANNER CAN FOLLOW THE QUARTER              
264900*    CHRONOLOGICALLY.                                                     
265000                                                                          
265100     IF WS-TK-START-WEEK (WS-TASK-ORDER (WS-J)) <                         
265200        WS-TK-START-WEEK (WS-TASK-ORDER (WS-BEST-IDX))                    
265300         MOVE WS-J TO WS-BEST-IDX                                         
265400     END-IF.                                                              
265500                                                                          
265600 P06314-EXIT.                                                             
265700     EXIT.                                                                
265800                                                                          
265900 P06400-PRINT-SCHEDULE.                                                   
266000*    SECTION CAPTION PRINTS EVEN WHEN NO CANDIDATE WAS EVER               
266100*    APPROVED -- IN THAT CASE THE LOOP BELOW SIMPLY PERFORMS ZERO         
266200*    TIMES AND THE SECTION HAS NO DETAIL LINES.                           
266300*    ONLY APPROVED PROJECTS EVER REACH THE TASK TABLE THIS                
266400*    SECTION READS FROM -- A REJECTED CANDIDATE NEVER ENTERS              
266500*    STAGE 3 AT ALL, SO IT SIMPLY WILL NOT APPEAR HERE.                   
266600                                                                          
266700*    SCHEDULE LISTING IS FOLLOWED IMMEDIATELY BY THE INFEASIBLE-          
266800*    PROJECTS LISTING SO A PLANNER SEES BOTH WHAT GOT SCHEDULED           
266900*    AND WHAT COULD NOT BE FIT INTO THE 12-WEEK HORIZON ON THE            
267000*    SAME PAGE.                                                           
267100*    PRINTS EVERY SCHEDULED TASK IN START-WEEK ORDER, THEN FALLS          
267200*    THROUGH TO P06420-PRINT-INFEASIBLE FOR THE APPROVED PROJECTS         
267300*    THAT NEVER MADE IT ONTO THE CALENDAR AT ALL.                         
267400                                                                          
267500*    TASK ORDER WAS ALREADY BUILT BY P06310 BEFORE THIS PARAGRAPH         
267600*    EVER RAN -- THIS LOOP ONLY WALKS IT, IT DOES NOT SORT                
267700*    ANYTHING ITSELF.                                                     
267800                                                                          
267900     MOVE SPACES TO WS-RPT-CAP-TEXT.                                      
268000     MOVE 'SCHEDULE LISTING  (START-WEEK ORDER)' TO                       
268100          WS-RPT-CAP-TEXT.                                                
268200     WRITE RUNRPT-RECORD FROM WS-RPT-CAPTION.                             
268300                                                                          
268400     PERFORM P06410-PRINT-SCHED-LINE                                      
268500         THRU P06410-EXIT                                                 
268600         VARYING WS-J FROM 1 BY 1                                         
268700         UNTIL WS-J > WS-TASK-ORDER-COUNT.                                
268800                                                                          
268900     MOVE SPACES TO WS-RPT-CAP-TEXT.                                      
269000     MOVE 'INFEASIBLE PROJECTS (NO FEASIBLE START WEEK):' TO              
269100          WS-RPT-CAP-TEXT.                                                
269200     WRITE RUNRPT-RECORD FROM WS-RPT-CAPTION.                             
269300                                                                          
269400     PERFORM P06420-PRINT-INFEASIBLE                                      
269500         THRU P06420-EXIT                                                 
269600         VARYING WS-CAND-IDX FROM 1 BY 1                                  
269700         UNTIL WS-CAND-IDX > WS-CAND-COUNT.                               
269800                                                                          
269900     MOVE SPACES TO WS-RPT-CAP-TEXT.                                      
270000     WRITE RUNRPT-RECORD FROM WS-RPT-CAPTION.                             
270100                                                                          
270200 P06400-EXIT.                                                             
270300     EXIT.                                                                
270400                                                                          
270500 P06410-PRINT-SCHED-LINE.                                                 
270600*    ONE PRINTED LINE PER TASK, IN TASK-ORDER SEQUENCE -- A               
270700*    PROJECT SPLIT ACROSS MULTIPLE NON-CONTIGUOUS WEEK RANGES             
270800*    WOULD PRINT AS MULTIPLE LINES, THOUGH THE CURRENT SCHEDULER          
270900*    NEVER PRODUCES THAT SHAPE OF TASK.                                   
271000                                                                          
271100*    ONE LINE PER SCHEDULED TASK IN START-WEEK ORDER --                   
271200*    FORMATTING ONLY.                                                     
271300*    PERFORMS P06411-FIND-CAND-FOR-TASK TO RECOVER THE PROJECT            
271400*    NAME AND CATEGORY -- THE TASK RECORD ITSELF CARRIES ONLY THE         
271500*    PROJECT ID, NOT ITS DESCRIPTIVE FIELDS.                              
271600                                                                          
271700*    DURATION PRINTED HERE IS COMPUTED FROM END WEEK MINUS START          
271800*    WEEK PLUS ONE, NOT PULLED FROM THE CANDIDATE'S ESTIMATED-            
271900*    WEEKS FIELD -- THE TWO SHOULD ALWAYS AGREE BUT THE TASK              
272000*    RECORD'S OWN WEEKS ARE WHAT ACTUALLY GOT COMMITTED.                  
272100                                                                          
272200*    PROJECT TITLE IS LEFT BLANK IF THE LOOKUP ABOVE NEVER FOUND          
272300*    A MATCH -- THAT SHOULD NOT HAPPEN FOR A REAL SCHEDULED TASK,         
272400*    BUT THE MOVE IS GUARDED BY WS-ENTRY-FOUND ANYWAY RATHER THAN         
272500*    ASSUMING THE LOOKUP ALWAYS SUCCEEDS.                                 
272600                                                                          
272700     MOVE WS-TASK-ORDER (WS-J) TO WS-TASK-IDX.                            
272800     SET WS-ENTRY-NOT-FOUND TO TRUE.                                      
272900     PERFORM P06411-FIND-CAND-FOR-TASK                                    
273000         THRU P06411-EXIT                                                 
273100         VARYING WS-CAND-IDX FROM 1 BY 1                                  
273200         UNTIL WS-CAND-IDX > WS-CAND-COUNT                                
273300         OR WS-ENTRY-FOUND.                                               
273400                                                                          
273500     MOVE SPACES TO WS-RPT-SCHED-LINE.                                    
273600     MOVE WS-TK-PROJECT-ID (WS-TASK-IDX)   TO WS-RSL-PROJECT-ID.          
273700     IF WS-ENTRY-FOUND                                                    
273800         MOVE WS-CD-TITLE (WS-FOUND-IDX)   TO WS-RSL-TITLE                
273900     END-IF.                                                              
274000     MOVE WS-TK-START-WEEK (WS-TASK-IDX)   TO WS-RSL-START-WK.            
274100     MOVE WS-TK-END-WEEK (WS-TASK-IDX)     TO WS-RSL-END-WK.              
274200     COMPUTE WS-TASK-DURATION =                                           
274300         WS-TK-END-WEEK (WS-TASK-IDX) -                                   
274400         WS-TK-START-WEEK (WS-TASK-IDX) + 1.                              
274500     MOVE WS-TASK-DURATION                 TO WS-RSL-DURATION.            
274600     MOVE WS-TK-CREW-ASSIGNED (WS-TASK-IDX) TO WS-RSL-CREW-SIZE.          
274700     MOVE WS-TK-CREW-TYPE (WS-TASK-IDX)     TO WS-RSL-CREW-TYPE.          
274800                                                                          
274900     WRITE RUNRPT-RECORD FROM WS-RPT-SCHED-LINE.                          
275000                                                                          
275100 P06410-EXIT.                                                             
275200     EXIT.                                                                
275300                                                                          
275400 P06411-FIND-CAND-FOR-TASK.                                               
275500*    TASKS CARRY NO TITLE OF THEIR OWN -- THE PROJECT TITLE               
275600*    PRINTED ON THE SCHEDULE LISTING IS PULLED BACK FROM THE              
275700*    CANDIDATE TABLE BY PROJECT ID.                                       
275800*    TASK RECORDS CARRY ONLY THE PROJECT ID, SO EVERY REPORT LINE         
275900*    THAT NEEDS THE PROJECT NAME OR CATEGORY MUST COME BACK               
276000*    THROUGH THIS KIND OF LOOKUP AGAINST THE CANDIDATE TABLE.             
276100                                                                          
276200     IF WS-CD-PROJECT-ID (WS-CAND-IDX) =                                  
276300        WS-TK-PROJECT-ID (WS-TASK-IDX)                                    
276400         MOVE WS-CAND-IDX TO WS-FOUND-IDX                                 
276500         SET WS-ENTRY-FOUND TO TRUE                                       
276600     END-IF.                                                              
276700                                                                          
276800 P06411-EXIT.                                                             
276900     EXIT.                                                                
277000                                                                          
277100 P06420-PRINT-INFEASIBLE.                                                 
277200*    LISTS TASKS THE SCHEDULE VALIDATION FLAGGED AS INFEASIBLE --         
277300*    ON A CLEAN RUN WITH NO SCHEDULE ERRORS THIS SECTION PRINTS           
277400*    NOTHING BUT ITS OWN CAPTION LINE.                                    
277500                                                                          
277600*    A CANDIDATE IS INFEASIBLE FOR THIS LISTING IF IT WAS                 
277700*    APPROVED BUT NEVER GOT A TASK ROW -- REJECTED CANDIDATES ARE         
277800*    NOT INFEASIBLE, THEY WERE NEVER SCHEDULED IN THE FIRST               
277900*    PLACE, SO THIS CHECK LOOKS SPECIFICALLY FOR THE APPROVED-            
278000*    BUT-UNSCHEDULED CASE.                                                
278100*    AN APPROVED CANDIDATE WITH NO MATCHING TASK RECORD MEANS             
278200*    SCHEDULE-ONE COULD NOT FIND ANY OF THE 12 WEEKS THAT WORKED          
278300*    FOR IT -- THIS SECTION EXISTS SO A PLANNER CAN SEE THAT GAP          
278400*    WITHOUT HAVING TO CROSS-REFERENCE THE PORTFOLIO AND SCHEDULE         
278500*    SECTIONS BY HAND.                                                    
278600                                                                          
278700*    RUNS OVER EVERY APPROVED CANDIDATE, NOT JUST THE ONES                
278800*    ALREADY SUSPECTED INFEASIBLE -- THE LOOKUP ITSELF IS WHAT            
278900*    DECIDES WHICH ONES BELONG ON THIS LISTING.                           
279000                                                                          
279100     IF WS-CD-DECISION (WS-CAND-IDX) = 'APPROVED'                         
279200         SET WS-ENTRY-NOT-FOUND TO TRUE                                   
279300         PERFORM P06421-FIND-TASK                                         
279400             THRU P06421-EXIT                                             
279500             VARYING WS-TASK-IDX FROM 1 BY 1                              
279600             UNTIL WS-TASK-IDX > WS-TASK-COUNT                            
279700             OR WS-ENTRY-FOUND                                            
279800         IF WS-ENTRY-NOT-FOUND                                            
279900             MOVE SPACES TO WS-RPT-CAP-TEXT                               
280000             MOVE WS-CD-PROJECT-ID (WS-CAND-IDX)                          
280100                                        TO WS-RE-COUNT-ED                 
280200             MOVE 'PROJECT '            TO WS-RPT-CAP-TEXT (1:8)          
280300             MOVE WS-RE-COUNT-ED        TO WS-RPT-CAP-TEXT (9:4)          
280400             MOVE ' -- '                TO WS-RPT-CAP-TEXT (13:4)         
280500             MOVE WS-CD-TITLE (WS-CAND-IDX)                               
280600                                        TO WS-RPT-CAP-TEXT (17:40)        
280700             WRITE RUNRPT-RECORD FROM WS-RPT-CAPTION                      
280800         END-IF                                                           
280900     END-IF.                                                              
281000                                                                          
281100 P06420-EXIT.                                                             
281200     EXIT.                                                                
281300                                                                          
281400 P06421-FIND-TASK.                                                        
281500*    LOOKS FOR A TASK ROW MATCHING THIS CANDIDATE'S PROJECT ID --         
281600*    IF NONE IS FOUND THE CANDIDATE NEVER CLEARED                         
281700*    P04020-SCHEDULE-ONE AND BELONGS ON THE INFEASIBLE LISTING.           
281800*    A CANDIDATE IS TREATED AS INFEASIBLE THE MOMENT NO TASK              
281900*    RECORD MATCHES ITS PROJECT ID -- THIS PARAGRAPH DOES NOT             
282000*    DISTINGUISH BETWEEN A CAPACITY CONFLICT AND A WEATHER-DRIVEN         
282100*    REJECTION, SINCE SCHEDULE-ONE DOES NOT RECORD WHICH REASON           
282200*    WON.                                                                 
282300                                                                          
282400     IF WS-TK-PROJECT-ID (WS-TASK-IDX) =                                  
282500        WS-CD-PROJECT-ID (WS-CAND-IDX)                                    
282600         SET WS-ENTRY-FOUND TO TRUE                                       
282700     END-IF.                                                              
282800                                                                          
282900 P06421-EXIT.                                                             
283000     EXIT.                                                                
283100                                                                          
283200 P06500-PRINT-UTILIZATION.                                                
283300*    UTILIZATION SECTION READS THE CALENDAR TABLE STAGE 3 UPDATED         
283400*    AS IT SCHEDULED TASKS -- IT DOES NOT RECOMPUTE ALLOCATION            
283500*    FROM THE TASK FILE.                                                  
283600                                                                          
283700*    CREW UTILIZATION IS PRINTED ONE CREW TYPE AT A TIME IN THE           
283800*    ORDER THE TYPES WERE FIRST SEEN IN THE RESOURCE-CALENDAR             
283900*    FEED, NOT ALPHABETICALLY.                                            
284000*    PRINTED AFTER THE SCHEDULE LISTING SO A PLANNER SEES THE             
284100*    DETAIL (WHICH PROJECTS TOOK WHICH WEEKS) BEFORE THE ROLLED-          
284200*    UP PERCENTAGE THAT SUMMARIZES IT.                                    
284300                                                                          
284400*    VARYING CLAUSE RUNS FROM 1 TO WS-CAL-TYPE-COUNT, NOT A FIXED         
284500*    4, SINCE A QUARTER THAT NEVER TOUCHED ONE OF THE FOUR CREW           
284600*    TYPES LEAVES THAT SLOT EMPTY IN THE CALENDAR TABLE.                  
284700                                                                          
284800     MOVE SPACES TO WS-RPT-CAP-TEXT.                                      
284900     MOVE 'RESOURCE UTILIZATION  (BY CREW TYPE)' TO                       
285000          WS-RPT-CAP-TEXT.                                                
285100     WRITE RUNRPT-RECORD FROM WS-RPT-CAPTION.                             
285200                                                                          
285300     PERFORM P06510-PRINT-ONE-TYPE                                        
285400         THRU P06510-EXIT                                                 
285500         VARYING WS-TYPE-IDX FROM 1 BY 1                                  
285600         UNTIL WS-TYPE-IDX > WS-CAL-TYPE-COUNT.                           
285700                                                                          
285800     MOVE SPACES TO WS-RPT-CAP-TEXT.                                      
285900     WRITE RUNRPT-RECORD FROM WS-RPT-CAPTION.                             
286000                                                                          
286100 P06500-EXIT.                                                             
286200     EXIT.                                                                
286300                                                                          
286400 P06510-PRINT-ONE-TYPE.                                                   
286500*    CALLED ONCE PER CREW TYPE FOUND IN THE CALENDAR TABLE -- A           
286600*    QUARTER THAT NEVER USED ONE OF THE FOUR CREW TYPES SIMPLY            
286700*    NEVER CALLS THIS PARAGRAPH FOR THAT TYPE.                            
286800                                                                          
286900*    PERCENTAGE UTILIZED IS TOTAL ALLOCATED CREW-WEEKS OVER TOTAL         
287000*    CAPACITY CREW-WEEKS ACROSS ALL 12 WEEKS FOR THIS CREW TYPE           
287100*    -- A SINGLE FIGURE FOR THE WHOLE QUARTER, NOT A WEEK-BY-WEEK         
287200*    BREAKDOWN.                                                           
287300*    UTILIZATION PERCENTAGE IS COMPUTED FROM THE SAME CALENDAR            
287400*    TABLE THE SCHEDULING STAGE ALLOCATED AGAINST -- IT IS SUMMED         
287500*    ACROSS ALL 12 WEEKS FOR ONE CREW TYPE BEFORE THE PERCENTAGE          
287600*    IS EDITED FOR PRINT.                                                 
287700*    BOTH ACCUMULATORS ARE RESET FOR EACH CREW TYPE IN TURN --            
287800*    THIS PARAGRAPH IS PERFORMED ONCE PER TYPE BY ITS CALLER, SO          
287900*    A STALE TOTAL FROM THE PRIOR TYPE MUST NOT CARRY FORWARD.            
288000                                                                          
288100     MOVE ZERO TO WS-UTIL-USED WS-UTIL-CAPACITY.                          
288200                                                                          
288300     PERFORM P06511-SUM-ONE-WEEK                                          
288400         THRU P06511-EXIT                                                 
288500         VARYING WS-WEEK-IDX FROM 1 BY 1                                  
288600         UNTIL WS-WEEK-IDX > 12.                                          
288700                                                                          
288800     MOVE ZERO TO WS-UTIL-PERCENT.                                        
288900     IF WS-UTIL-CAPACITY > 0                                              
289000         COMPUTE WS-UTIL-PERCENT ROUNDED =                                
289100             WS-UTIL-USED / WS-UTIL-CAPACITY * 100                        
289200     END-IF.                                                              
289300                                                                          
289400     MOVE SPACES TO WS-RPT-UTIL-LINE.                                     
289500     MOVE WS-CAL-TYPE-NAME (WS-TYPE-IDX) TO WS-RUL-CREW-TYPE.             
289600     MOVE WS-UTIL-USED                   TO WS-RUL-USED.                  
289700     MOVE WS-UTIL-CAPACITY               TO WS-RUL-CAPACITY.              
289800     MOVE WS-UTIL-PERCENT                TO WS-RUL-PERCENT.               
289900                                                                          
290000     WRITE RUNRPT-RECORD FROM WS-RPT-UTIL-LINE.                           
290100                                                                          
290200 P06510-EXIT.                                                             
290300     EXIT.                                                                
290400                                                                          
290500 P06511-SUM-ONE-WEEK.                                                     
290600*    ACCUMULATES ONE WEEK'S CAPACITY AND ALLOCATION INTO THE              
290700*    QUARTER-TO-DATE TOTALS FOR THIS CREW TYPE.                           
290800*    ADDS ONE WEEK'S ALLOCATED CREWS INTO THE RUNNING TOTAL FOR           
290900*    THIS CREW TYPE -- CALLED TWELVE TIMES BY ITS CALLER, ONCE            
291000*    PER WEEK OF THE QUARTER.                                             
291100                                                                          
291200     ADD WS-CAL-ALLOCATED (WS-TYPE-IDX WS-WEEK-IDX)                       
291300                               TO WS-UTIL-USED.                           
291400     ADD WS-CAL-CAPACITY (WS-TYPE-IDX WS-WEEK-IDX)                        
291500                               TO WS-UTIL-CAPACITY.                       
291600                                                                          
291700 P06511-EXIT.                                                             
291800     EXIT.                                                                
291900                                                                          
292000 P06600-PRINT-GANTT.                                                      
292100*    GANTT SECTION READS THE TASK-ORDER TABLE BUILT EARLIER               
292200*    RATHER THAN THE RAW TASK FILE -- THE ORDER MATTERS HERE              
292300*    SINCE THE CHART IS MEANT TO BE READ TOP TO BOTTOM IN START-          
292400*    WEEK SEQUENCE.                                                       
292500                                                                          
292600*    THE GANTT IS A CHARACTER-CELL CALENDAR, ONE ROW PER                  
292700*    SCHEDULED TASK AND ONE COLUMN PER WEEK -- THIS SHOP HAS NO           
292800*    GRAPHICS CAPABILITY ON THE LINE PRINTER SO THE BAR IS DRAWN          
292900*    WITH ASTERISKS IN A FIXED-WIDTH FIELD.                               
293000*    TASK-ORDER TABLE DRIVES THE GANTT ROWS IN START-WEEK ORDER,          
293100*    THE SAME ORDER AS THE SCHEDULE LISTING ABOVE IT, SO THE TWO          
293200*    SECTIONS OF THE REPORT LINE UP ROW FOR ROW.                          
293300                                                                          
293400     MOVE SPACES TO WS-RPT-CAP-TEXT.                                      
293500     MOVE 'GANTT CHART  (X = ACTIVE WEEK)' TO WS-RPT-CAP-TEXT.            
293600     WRITE RUNRPT-RECORD FROM WS-RPT-CAPTION.                             
293700                                                                          
293800     MOVE SPACES TO WS-RPT-CAP-TEXT.                                      
293900     MOVE 'WEEK:  1  2  3  4  5  6  7  8  9 10 11 12' TO                  
294000          WS-RPT-CAP-TEXT.                                                
294100     WRITE RUNRPT-RECORD FROM WS-RPT-CAPTION.                             
294200                                                                          
294300     PERFORM P06610-PRINT-GANTT-ROW                                       
294400         THRU P06610-EXIT                                                 
294500         VARYING WS-J FROM 1 BY 1                                         
294600         UNTIL WS-J > WS-TASK-ORDER-COUNT.                                
294700                                                                          
294800     MOVE SPACES TO WS-RPT-CAP-TEXT.                                      
294900     WRITE RUNRPT-RECORD FROM WS-RPT-CAPTION.                             
295000                                                                          
295100 P06600-EXIT.                                                             
295200     EXIT.                                                                
295300                                                                          
295400 P06610-PRINT-GANTT-ROW.                                                  
295500*    CALLED ONCE PER TASK IN TASK-ORDER SEQUENCE -- THE ROW LABEL         
295600*    IS THE PROJECT ID LOOKED UP FROM THE TASK RECORD, NOT A              
295700*    SEPARATE SEQUENCE NUMBER.                                            
295800                                                                          
295900*    ONE ROW OF THE GANTT PER SCHEDULED TASK -- THE ROW LABEL IS          
296000*    PULLED BACK FROM THE CANDIDATE TABLE THE SAME WAY THE                
296100*    SCHEDULE LISTING DOES IT IN P06411.                                  
296200*    BUILDS ONE ROW OF THE CHART FROM BLANKS OUTWARD, MARKING             
296300*    ONLY THE WEEKS THIS TASK ACTUALLY SPANS -- A SHORT PROJECT           
296400*    LEAVES MOST OF THE ROW BLANK, A FULL-QUARTER PROJECT MARKS           
296500*    ALL TWELVE COLUMNS.                                                  
296600                                                                          
296700*    ROW LABEL COMES FROM THE CANDIDATE TABLE, THE SAME AS THE            
296800*    SCHEDULE LISTING, BUT TRUNCATED TO 20 CHARACTERS HERE SINCE          
296900*    THE GANTT'S TITLE COLUMN IS NARROWER TO LEAVE ROOM FOR THE           
297000*    TWELVE WEEK CELLS.                                                   
297100                                                                          
297200     MOVE WS-TASK-ORDER (WS-J) TO WS-TASK-IDX.                            
297300     SET WS-ENTRY-NOT-FOUND TO TRUE.                                      
297400     PERFORM P06611-FIND-CAND-FOR-TASK                                    
297500         THRU P06611-EXIT                                                 
297600         VARYING WS-CAND-IDX FROM 1 BY 1                                  
297700         UNTIL WS-CAND-IDX > WS-CAND-COUNT                                
297800         OR WS-ENTRY-FOUND.                                               
297900                                                                          
298000     MOVE SPACES TO WS-RPT-GANTT-LINE.                                    
298100     IF WS-ENTRY-FOUND                                                    
298200         MOVE WS-CD-TITLE (WS-FOUND-IDX) TO WS-RGL-TITLE                  
298300     END-IF.                                                              
298400                                                                          
298500     PERFORM P06612-MARK-ONE-WEEK                                         
298600         THRU P06612-EXIT                                                 
298700         VARYING WS-WEEK-IDX FROM 1 BY 1                                  
298800         UNTIL WS-WEEK-IDX > 12.                                          
298900                                                                          
299000     WRITE RUNRPT-RECORD FROM WS-RPT-GANTT-LINE.                          
299100                                                                          
299200 P06610-EXIT.                                                             
299300     EXIT.                                                                
299400                                                                          
299500 P06611-FIND-CAND-FOR-TASK.                                               
299600*    SAME LOOKUP PATTERN AS P06411, REPEATED HERE FOR THE GANTT           
299700*    SECTION SINCE IT RUNS AFTER THE SCHEDULE SECTION HAS ALREADY         
299800*    RELEASED ITS OWN WORK FIELDS.                                        
299900                                                                          
300000*    SAME LOOKUP AS P06411-FIND-CAND-FOR-TASK, KEPT AS ITS OWN            
300100*    PARAGRAPH BECAUSE IT RUNS UNDER A DIFFERENT PERFORM VARYING          
300200*    LOOP CONTROL VARIABLE (WS-CAND-IDX HERE VS. THE GANTT'S ROW          
300300*    SUBSCRIPT) AND THIS SHOP DOES NOT SHARE PARAGRAPHS ACROSS            
300400*    DIFFERENT VARYING CONTROLS.                                          
300500*    SAME LOOKUP LOGIC AS P06411 IN THE SCHEDULE SECTION -- KEPT          
300600*    AS A SEPARATE PARAGRAPH RATHER THAN SHARED BECAUSE THE GANTT         
300700*    SECTION USES A DIFFERENT WORKING FIELD FOR THE RESULT.               
300800                                                                          
300900     IF WS-CD-PROJECT-ID (WS-CAND-IDX) =                                  
301000        WS-TK-PROJECT-ID (WS-TASK-IDX)                                    
301100         MOVE WS-CAND-IDX TO WS-FOUND-IDX                                 
301200         SET WS-ENTRY-FOUND TO TRUE                                       
301300     END-IF.                                                              
301400                                                                          
301500 P06611-EXIT.                                                             
301600     EXIT.                                                                
301700                                                                          
301800 P06612-MARK-ONE-WEEK.                                                    
301900*    ASTERISK GOES IN THE GANTT CELL FOR EVERY WEEK FROM THE              
302000*    TASK'S START THROUGH ITS END, INCLUSIVE ON BOTH ENDS.                
302100*    MARKS A SINGLE WEEK COLUMN OF THE GANTT ROW WITH AN ASTERISK         
302200*    -- PERFORMED ONCE PER WEEK OF THE TASK'S DURATION SO A               
302300*    LONGER PROJECT SHOWS A LONGER BAR ACROSS THE CHART.                  
302400                                                                          
302500     IF WS-WEEK-IDX NOT < WS-TK-START-WEEK (WS-TASK-IDX)                  
302600        AND WS-WEEK-IDX NOT > WS-TK-END-WEEK (WS-TASK-IDX)                
302700         MOVE ' XX' TO WS-RGL-CELL (WS-WEEK-IDX)                          
302800     END-IF.                                                              
302900                                                                          
303000 P06612-EXIT.                                                             
303100     EXIT.                                                                
303200                                                                          
303300 P06700-PRINT-VALIDATION.                                                 
303400*    VALIDATION SECTION IS THE LAST SUBSTANTIVE SECTION OF THE            
303500*    REPORT BEFORE THE RUN TOTALS -- A PLANNER READS IT TO SEE            
303600*    WHETHER THIS QUARTER'S RUN IS TRUSTWORTHY BEFORE ACTING ON           
303700*    THE PORTFOLIO ABOVE IT.                                              
303800                                                                          
303900*    VALIDATION SECTION OF THE REPORT PRINTS NOTHING BUT A CLEAN          
304000*    BILL OF HEALTH IF THE FINDINGS TABLE BUILT IN STAGE 4 IS             
304100*    EMPTY -- SEE P06710 FOR HOW THAT DECISION IS MADE.                   
304200*    THIS IS THE LAST SUBSTANTIVE SECTION OF THE REPORT -- ONLY           
304300*    THE TOTALS LINE IN P06800 FOLLOWS IT.                                
304400*    CAPTION AND RULESET LISTING ARE THE ONLY TWO THINGS THIS             
304500*    SECTION PRINTS -- ONE CAPTION LINE FOLLOWED BY WHATEVER              
304600*    P06710-PRINT-RULESET DECIDES TO SHOW.                                
304700                                                                          
304800     MOVE SPACES TO WS-RPT-CAP-TEXT.                                      
304900     MOVE 'VALIDATION REPORT' TO WS-RPT-CAP-TEXT.                         
305000     WRITE RUNRPT-RECORD FROM WS-RPT-CAPTION.                             
305100                                                                          
305200     MOVE 'BUDGET'    TO WS-ERR-RULESET-WORK.                             
305300     PERFORM P06710-PRINT-RULESET THRU P06710-EXIT.                       
305400     MOVE 'CANDIDATE' TO WS-ERR-RULESET-WORK.                             
305500     PERFORM P06710-PRINT-RULESET THRU P06710-EXIT.                       
305600     MOVE 'SCHEDULE'  TO WS-ERR-RULESET-WORK.                             
305700     PERFORM P06710-PRINT-RULESET THRU P06710-EXIT.                       
305800                                                                          
305900     MOVE SPACES TO WS-RPT-CAP-TEXT.                                      
306000     WRITE RUNRPT-RECORD FROM WS-RPT-CAPTION.                             
306100                                                                          
306200 P06700-EXIT.                                                             
306300     EXIT.                                                                
306400                                                                          
306500 P06710-PRINT-RULESET.                                                    
306600*    CAPTION HEADS A SECTION THAT MAY PRINT NO LINES AT ALL -- A          
306700*    CLEAN QUARTER WITH NO VALIDATION FINDINGS STILL GETS THIS            
306800*    CAPTION, JUST WITH NOTHING UNDERNEATH IT.                            
306900                                                                          
307000*    IF WS-VALID-COUNT IS ZERO NO FINDINGS EVER RAN, SO A SINGLE          
307100*    'NO VALIDATION ISSUES FOUND' LINE IS PRINTED INSTEAD OF AN           
307200*    EMPTY SECTION -- A BLANK VALIDATION SECTION LOOKED LIKE A            
307300*    REPORT BUG TO PLANNERS THE FIRST QUARTER THIS RAN CLEAN.             
307400*    PRINTS THE VALIDATION RULES THAT WERE CHECKED, NOT JUST THE          
307500*    FAILURES -- A CLEAN RUN WITH ZERO ERRORS STILL SHOWS WHICH           
307600*    RULES WERE APPLIED SO THE READER KNOWS THE ABSENCE OF ERRORS         
307700*    MEANS SOMETHING.                                                     
307800                                                                          
307900*    FINDINGS PRINT IN THE ORDER THEY WERE RAISED DURING STAGE 4,         
308000*    NOT GROUPED BY RULESET -- A BUDGET FINDING CAN APPEAR ABOVE          
308100*    OR BELOW A SCHEDULE FINDING DEPENDING ON WHICH VALIDATION            
308200*    PARAGRAPH RAN FIRST.                                                 
308300                                                                          
308400     MOVE SPACES TO WS-RPT-CAP-TEXT.                                      
308500     MOVE WS-ERR-RULESET-WORK (1:10) TO WS-RPT-CAP-TEXT (1:10).           
308600     MOVE ':'                        TO WS-RPT-CAP-TEXT (11:1).           
308700     WRITE RUNRPT-RECORD FROM WS-RPT-CAPTION.                             
308800                                                                          
308900     SET WS-ENTRY-NOT-FOUND TO TRUE.                                      
309000     PERFORM P06711-PRINT-ONE-ERROR                                       
309100         THRU P06711-EXIT                                                 
309200         VARYING WS-VAL-IDX FROM 1 BY 1                                   
309300         UNTIL WS-VAL-IDX > WS-VALID-COUNT.                               
309400                                                                          
309500     IF WS-ENTRY-NOT-FOUND                                                
309600         MOVE SPACES TO WS-RPT-CAP-TEXT                                   
309700         MOVE '   NO ERRORS' TO WS-RPT-CAP-TEXT (1:12)                    
309800         WRITE RUNRPT-RECORD FROM WS-RPT-CAPTION                          
309900     END-IF.                                                              
310000                                                                          
310100 P06710-EXIT.                                                             
310200     EXIT.                                                                
310300                                                                          
310400 P06711-PRINT-ONE-ERROR.                                                  
310500*    ONE FINDING PER CALL -- THE RULESET CODE AND MESSAGE TEXT            
310600*    WERE BOTH SET BY WHICHEVER STAGE-4 PARAGRAPH RAISED THE              
310700*    FINDING.                                                             
310800                                                                          
310900*    ONE LINE PER VALIDATION FINDING, RULESET AND MESSAGE TEXT AS         
311000*    BUILT BY WHICHEVER STAGE-4 PARAGRAPH RAISED IT.                      
311100*    PRINTS ONE ENTRY FROM THE ERROR TABLE BUILT DURING STAGE 4           
311200*    VALIDATION -- THE ERROR TEXT ITSELF WAS ASSEMBLED BACK IN            
311300*    P05900-ADD-ERROR, THIS PARAGRAPH ONLY FORMATS IT FOR THE             
311400*    PAGE.                                                                
311500                                                                          
311600     IF WS-VALID-RULESET (WS-VAL-IDX) = WS-ERR-RULESET-WORK               
311700         SET WS-ENTRY-FOUND TO TRUE                                       
311800         MOVE SPACES TO WS-RPT-CAP-TEXT                                   
311900         MOVE '   '  TO WS-RPT-CAP-TEXT (1:3)                             
312000         MOVE WS-VALID-MESSAGE (WS-VAL-IDX) TO                            
312100              WS-RPT-CAP-TEXT (4:60)                                      
312200         WRITE RUNRPT-RECORD FROM WS-RPT-CAPTION                          
312300     END-IF.                                                              
312400                                                                          
312500 P06711-EXIT.                                                             
312600     EXIT.                                                                
312700                                                                          
312800 P06800-PRINT-TOTALS.                                                     
312900*    PRINTED IN A FIXED ORDER -- ISSUES, FORMED, APPROVED,                
313000*    SCHEDULED, VALIDATION FINDINGS -- MATCHING THE ORDER THE             
313100*    FIVE STAGES RAN IN, SO THE LAST SECTION OF THE REPORT READS          
313200*    AS A RECAP OF THE WHOLE RUN.                                         
313300*    NOTHING IN THIS PARAGRAPH TOUCHES THE OUTPUT FILES AGAIN --          
313400*    IT IS PURE ARITHMETIC AND PRINTING AGAINST COUNTERS THAT             
313500*    WERE MAINTAINED ALL THE WAY THROUGH THE FIVE EARLIER STAGES.         
313600                                                                          
313700*    FINAL TOTALS LINE OF THE RUN REPORT -- THE LAST THING                
313800*    PRINTED BEFORE THE FILES ARE CLOSED BACK IN P00000-MAINLINE.         
313900*    FINAL SECTION OF THE REPORT -- COUNTS PRINTED HERE ARE THE           
314000*    SAME RUNNING TOTALS MAINTAINED THROUGHOUT THE EARLIER                
314100*    STAGES, NOT RECOMPUTED FROM THE OUTPUT FILES.                        
314200                                                                          
314300*    EDIT WORK FIELD WS-RE-COUNT-ED IS REUSED FOR EACH COUNT IN           
314400*    TURN -- ONE MOVE, ONE EDIT, ONE PRINT PER COUNT, REPEATED            
314500*    DOWN THE PARAGRAPH RATHER THAN BUILDING ONE WIDE RECORD.             
314600                                                                          
314700*    CANDIDATE COUNT HERE COVERS EVERY PROJECT FORMED, NOT ONLY           
314800*    THE FUNDED ONES -- COMPARE AGAINST THE APPROVED AND REJECTED         
314900*    COUNTS PRINTED RIGHT BELOW TO SEE THE FULL BREAKDOWN.                
315000                                                                          
315100*    SCHEDULED COUNT CAN BE SMALLER THAN THE APPROVED COUNT               
315200*    PRINTED ABOVE IT -- THE DIFFERENCE IS THE INFEASIBLE COUNT           
315300*    PRINTED NEXT, PROJECTS THAT CLEARED GOVERNANCE BUT COULD NOT         
315400*    BE FIT INTO ANY OF THE 12 WEEKS.                                     
315500                                                                          
315600     MOVE SPACES TO WS-RPT-CAP-TEXT.                                      
315700     MOVE 'SYSTEM TOTALS' TO WS-RPT-CAP-TEXT.                             
315800     WRITE RUNRPT-RECORD FROM WS-RPT-CAPTION.                             
315900                                                                          
316000     MOVE SPACES TO WS-RPT-CAP-TEXT.                                      
316100     MOVE WS-OPEN-ISSUE-COUNT TO WS-RE-COUNT-ED.                          
316200     MOVE 'OPEN ISSUES.......' TO WS-RPT-CAP-TEXT (1:19).                 
316300     MOVE WS-RE-COUNT-ED        TO WS-RPT-CAP-TEXT (21:4).                
316400     WRITE RUNRPT-RECORD FROM WS-RPT-CAPTION.                             
316500                                                                          
316600     MOVE SPACES TO WS-RPT-CAP-TEXT.                                      
316700     MOVE WS-CAND-COUNT TO WS-RE-COUNT-ED.                                
316800     MOVE 'CANDIDATES........' TO WS-RPT-CAP-TEXT (1:19).                 
316900     MOVE WS-RE-COUNT-ED        TO WS-RPT-CAP-TEXT (21:4).                
317000     WRITE RUNRPT-RECORD FROM WS-RPT-CAPTION.                             
317100                                                                          
317200     MOVE SPACES TO WS-RPT-CAP-TEXT.                                      
317300     MOVE WS-APPROVED-COUNT TO WS-RE-COUNT-ED.                            
317400     MOVE 'APPROVED..........' TO WS-RPT-CAP-TEXT (1:19).                 
317500     MOVE WS-RE-COUNT-ED        TO WS-RPT-CAP-TEXT (21:4).                
317600     WRITE RUNRPT-RECORD FROM WS-RPT-CAPTION.                             
317700                                                                          
317800     MOVE SPACES TO WS-RPT-CAP-TEXT.                                      
317900     MOVE WS-SCHEDULED-COUNT TO WS-RE-COUNT-ED.                           
318000     MOVE 'SCHEDULED TASKS...' TO WS-RPT-CAP-TEXT (1:19).                 
318100     MOVE WS-RE-COUNT-ED        TO WS-RPT-CAP-TEXT (21:4).                
318200     WRITE RUNRPT-RECORD FROM WS-RPT-CAPTION.                             
318300                                                                          
318400     MOVE SPACES TO WS-RPT-CAP-TEXT.                                      
318500     MOVE WS-TOTAL-ALLOCATED TO WS-RE-MONEY-ED.                           
318600     MOVE 'TOTAL ALLOCATED...' TO WS-RPT-CAP-TEXT (1:19).                 
318700     MOVE WS-RE-MONEY-ED        TO WS-RPT-CAP-TEXT (21:17).               
318800     WRITE RUNRPT-RECORD FROM WS-RPT-CAPTION.                             
318900                                                                          
319000 P06800-EXIT.                                                             
319100     EXIT.                                                                
319200                                                                          
