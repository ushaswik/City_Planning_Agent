000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. MCPS01.                                                      
000300 AUTHOR. R HAUSAUER.                                                      
000400 INSTALLATION. METROVILLE CAPITAL PLANNING -- PUBLIC WORKS DIV.           
000500 DATE-WRITTEN. 05/14/91.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY.  UNCLASSIFIED -- INTERNAL CITY USE ONLY.                       
000800*                                                                         
000900*****************************************************************         
001000*              METROVILLE CAPITAL PLANNING (MCP)                *         
001100*                    PUBLIC WORKS DIVISION                      *         
001200*                                                                *        
001300* PROGRAM :   MCPS01                                            *         
001400*                                                                *        
001500* FUNCTION:   PROGRAM MCPS01 IS A CALLED SUBROUTINE THAT WILL   *         
001600*             ACCEPT A PARM FROM THE CALLING PROGRAM (MCPB04)   *         
001700*             CONTAINING A PROPOSED PROJECT START WEEK AND END  *         
001800*             WEEK.  THE PROGRAM CONSULTS THE STREET DEPT'S     *         
001900*             SEASONAL WEATHER-ADVISORY TABLE FOR THE 12-WEEK   *         
002000*             PLANNING HORIZON AND RETURNS A COUNT OF ADVERSE   *         
002100*             WEATHER DAYS THAT FALL WITHIN THE WINDOW, PLUS A  *         
002200*             HIGH / MEDIUM / LOW RISK CLASSIFICATION, TO THE   *         
002300*             CALLING PROGRAM.                                 *          
002400*                                                                *        
002500* FILES   :   NONE                                              *         
002600*                                                                *        
002700* TRANSACTIONS GENERATED:                                       *         
002800*             NONE                                              *         
002900*                                                                *        
003000* PFKEYS  :   NONE                                              *         
003100*                                                                *        
003200*****************************************************************         
003300*             PROGRAM CHANGE LOG                                *         
003400*             -------------------                               *         
003500*                                                                *        
003600*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
003700*  --------   --------------------  --------------------------  *         
003800*                                                                *        
003900*  05/14/91   R HAUSAUER            ORIGINAL PROGRAM.  WEEK 3-4 *         
004000*                                   FROST TABLE AND WEEK 8-9    *         
004100*                                   MONSOON TABLE SUPPLIED BY   *         
004200*                                   STREET DEPT PER WORK ORDER  *         
004300*                                   PW-91-114.                  *         
004400*                                                                *        
004500*  11/02/93   R HAUSAUER            WO PW-93-208.  RAISED WEEK  *         
004600*                                   8-9 ADVERSE DAY COUNT FROM  *         
004700*                                   1 TO 2 -- STREET DEPT SAYS  *         
004800*                                   MONSOON RUNOFF IS WORSE     *         
004900*                                   THAN ORIGINALLY MODELED.    *         
005000*                                                                *        
005100*  09/08/98   D KRAJCIK             Y2K REMEDIATION REVIEW --   *         
005200*                                   NO 2-DIGIT YEAR FIELDS IN   *         
005300*                                   THIS PROGRAM.  WEEK NUMBERS *         
005400*                                   ARE RELATIVE TO THE RUN,    *         
005500*                                   NOT CALENDAR YEARS.  NO     *         
005600*                                   CHANGES REQUIRED.  SIGNED   *         
005700*                                   OFF PER TICKET Y2K-0447.    *         
005800*                                                                *        
005900*  06/23/04   P VANCE                TICKET MCP-1206.  ADDED    *         
006000*                                   RETURN-CODE FIELD TO PARM   *         
006100*                                   AREA SO MCPB04 CAN TELL AN  *         
006200*                                   OUT-OF-RANGE WEEK NUMBER    *         
006300*                                   FROM A CLEAN LOW-RISK CALL. *         
006400*                                                                *        
006500*  03/11/07   J OKONKWO             TICKET MCP-1450.  MCPB04'S  *         
006600*                                   SCHEDULER RE-CALLS THIS     *         
006700*                                   SUBROUTINE ONCE PER TRIAL   *         
006800*                                   START WEEK WHEN HUNTING FOR *         
006900*                                   AN OPEN SLOT.  WS-WINDOW-   *         
007000*                                   ADVERSE-DAYS ONLY GETS ITS  *         
007100*                                   VALUE +0 AT LOAD TIME, NOT  *         
007200*                                   ON EACH CALL, AND THIS      *         
007300*                                   PROGRAM IS NOT IS INITIAL,  *         
007400*                                   SO THE COUNT WAS CARRYING   *         
007500*                                   OVER FROM ONE TRIAL WEEK TO *         
007600*                                   THE NEXT AND INFLATING THE  *         
007700*                                   RISK CLASS ON LATER TRIALS. *         
007800*                                   ADDED EXPLICIT ZEROIZE OF   *         
007900*                                   THE ACCUMULATOR AT THE TOP  *         
008000*                                   OF P00000-MAINLINE.         *         
008100*                                                                *        
008200*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *         
008300*                                                                *        
008400*****************************************************************         
008500                                                                          
008600 ENVIRONMENT DIVISION.                                                    
008700 CONFIGURATION SECTION.                                                   
008800 SPECIAL-NAMES.                                                           
008900     CLASS MCP-NUMERIC-CLASS IS '0' THRU '9'                              
009000     SWITCH-0 IS UPSI-0 ON STATUS IS MCP-TRACE-RUN                        
009100                    OFF STATUS IS MCP-NORMAL-RUN.                         
009200                                                                          
009300 DATA DIVISION.                                                           
009400     EJECT                                                                
009500 WORKING-STORAGE SECTION.                                                 
009600                                                                          
009700*****************************************************************         
009800*    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       *         
009900*****************************************************************         
010000 77  WS-SUB1                     PIC S9(4) COMP VALUE +0.                 
010100 77  WS-ZONE-IDX                 PIC S9(4) COMP VALUE +0.                 
010200                                                                          
010300*****************************************************************         
010400*    SWITCHES                                                   *         
010500*****************************************************************         
010600                                                                          
010700 01  WS-SWITCHES.                                                         
010800     05  WS-ZONE-HIT-SW          PIC X     VALUE 'N'.                     
010900         88  ZONE-HIT                       VALUE 'Y'.                    
011000         88  NO-ZONE-HIT                    VALUE 'N'.                    
011100     05  WS-WEEK-VALID-SW        PIC X     VALUE 'Y'.                     
011200         88  WEEK-RANGE-VALID               VALUE 'Y'.                    
011300         88  WEEK-RANGE-INVALID              VALUE 'N'.                   
011400                                                                          
011500     EJECT                                                                
011600*****************************************************************         
011700*    SEASONAL WEATHER-ADVISORY TABLE                            *         
011800*                                                                *        
011900*    THE STREET DEPARTMENT MAINTAINS TWO ADVERSE-WEATHER ZONES  *         
012000*    OVER THE 12-WEEK PLANNING HORIZON -- A SPRING FROST ZONE   *         
012100*    (WEEKS 3-4) AND A SUMMER MONSOON ZONE (WEEKS 8-9).  A      *         
012200*    PROJECT WINDOW THAT OVERLAPS A ZONE PICKS UP THAT ZONE'S   *         
012300*    ADVERSE-DAY COUNT.                                         *         
012400*****************************************************************         
012500                                                                          
012600 01  WS-WEATHER-ZONE-TABLE.                                               
012700     05  FILLER                  PIC 9(02)  VALUE 03.                     
012800     05  FILLER                  PIC 9(02)  VALUE 04.                     
012900     05  FILLER                  PIC S9(03) VALUE +5      COMP-3.         
013000     05  FILLER                  PIC 9(02)  VALUE 08.                     
013100     05  FILLER                  PIC 9(02)  VALUE 09.                     
013200     05  FILLER                  PIC S9(03) VALUE +2      COMP-3.         
013300     05  FILLER                  PIC X(04)  VALUE SPACES.                 
013400 01  WS-WEATHER-ZONE-TABLE-R     REDEFINES WS-WEATHER-ZONE-TABLE.         
013500     05  WS-WEATHER-ZONE         OCCURS 2 TIMES.                          
013600         10  WS-ZONE-START-WEEK  PIC 9(02).                               
013700         10  WS-ZONE-END-WEEK    PIC 9(02).                               
013800         10  WS-ZONE-ADD-DAYS    PIC S9(03)      COMP-3.                  
013900                                                                          
014000     EJECT                                                                
014100*****************************************************************         
014200*    MISCELLANEOUS WORK FIELDS                                  *         
014300*****************************************************************         
014400                                                                          
014500 01  WS-WINDOW-WORK.                                                      
014600     05  WS-WINDOW-SPAN.                                                  
014700         10  WS-WINDOW-START-WK  PIC 9(02)  VALUE ZEROES.                 
014800         10  WS-WINDOW-END-WK    PIC 9(02)  VALUE ZEROES.                 
014900     05  WS-WINDOW-SPAN-R        REDEFINES WS-WINDOW-SPAN.                
015000         10  WS-WINDOW-SPAN-X    PIC X(04).                               
015100     05  WS-WINDOW-ADVERSE-DAYS  PIC S9(03) VALUE +0      COMP-3.         
015200     05  FILLER                  PIC X(15)  VALUE SPACES.                 
015300                                                                          
015400 01  WS-RETURN-CODE-AREA.                                                 
015500     05  WS-RETURN-CODE          PIC 9(02)  VALUE ZEROES.                 
015600     05  WS-RETURN-CODE-R        REDEFINES WS-RETURN-CODE                 
015700                                  PIC X(02).                              
015800     05  FILLER                  PIC X(10)  VALUE SPACES.                 
015900                                                                          
016000*****************************************************************         
016100*    SUBROUTINE PARAMETER / WORK AREAS                          *         
016200*****************************************************************         
016300                                                                          
016400     COPY MCPS01CY.                                                       
016500     EJECT                                                                
016600                                                                          
016700*****************************************************************         
016800*    GENERAL ERROR PROCESSING WORK AREAS                        *         
016900*****************************************************************         
017000                                                                          
017100     COPY MCPERRWS.                                                       
017200     EJECT                                                                
017300                                                                          
017400*****************************************************************         
017500*    L I N K A G E     S E C T I O N                            *         
017600*****************************************************************         
017700                                                                          
017800 LINKAGE SECTION.                                                         
017900                                                                          
018000 01  LS-MCPS01-PARMS             PIC X(15).                               
018100                                                                          
018200*****************************************************************         
018300*    P R O C E D U R E    D I V I S I O N                       *         
018400*****************************************************************         
018500                                                                          
018600 PROCEDURE DIVISION USING LS-MCPS01-PARMS.                                
018700                                                                          
018800 P00000-MAINLINE.                                                         
018900                                                                          
019000     MOVE LS-MCPS01-PARMS        TO MCPS01-PARMS.                         
019100     MOVE ZEROES                 TO MCPS01-ADVERSE-DAYS                   
019200                                     MCPS01-RETURN-CODE.                  
019300     SET NO-ZONE-HIT             TO TRUE.                                 
019400     SET WEEK-RANGE-VALID        TO TRUE.                                 
019500*    TICKET MCP-1450 -- ZERO THE ACCUMULATOR ON EVERY CALL, NOT           
019600*    JUST AT PROGRAM LOAD -- MCPB04 RE-CALLS THIS SUBROUTINE ONCE         
019700*    PER TRIAL START WEEK WHEN IT IS HUNTING FOR AN OPEN SLOT.            
019800     MOVE ZERO                  TO WS-WINDOW-ADVERSE-DAYS.                
019900                                                                          
020000     IF MCPS01-START-WEEK IS NOT NUMERIC                                  
020100        OR MCPS01-END-WEEK IS NOT NUMERIC                                 
020200        OR MCPS01-START-WEEK < 1 OR MCPS01-START-WEEK > 12                
020300        OR MCPS01-END-WEEK < 1 OR MCPS01-END-WEEK > 12                    
020400        OR MCPS01-START-WEEK > MCPS01-END-WEEK                            
020500         SET WEEK-RANGE-INVALID  TO TRUE                                  
020600     END-IF.                                                              
020700                                                                          
020800     IF WEEK-RANGE-INVALID                                                
020900         MOVE 90                 TO MCPS01-RETURN-CODE                    
021000         MOVE SPACES             TO MCPS01-RISK-CLASS                     
021100         SET MCPS01-RISK-LOW     TO TRUE                                  
021200     ELSE                                                                 
021300         MOVE MCPS01-START-WEEK  TO WS-WINDOW-START-WK                    
021400         MOVE MCPS01-END-WEEK    TO WS-WINDOW-END-WK                      
021500         PERFORM P01000-SCAN-ZONES                                        
021600             THRU P01000-EXIT                                             
021700             VARYING WS-ZONE-IDX FROM 1 BY 1                              
021800             UNTIL WS-ZONE-IDX > 2                                        
021900         PERFORM P02000-CLASSIFY-RISK THRU P02000-EXIT                    
022000     END-IF.                                                              
022100                                                                          
022200     MOVE MCPS01-PARMS           TO LS-MCPS01-PARMS.                      
022300     GOBACK.                                                              
022400                                                                          
022500 P01000-SCAN-ZONES.                                                       
022600                                                                          
022700     IF WS-WINDOW-END-WK NOT < WS-ZONE-START-WEEK (WS-ZONE-IDX)           
022800        AND WS-WINDOW-START-WK NOT > WS-ZONE-END-WEEK                     
022900                                               (WS-ZONE-IDX)              
023000         ADD WS-ZONE-ADD-DAYS (WS-ZONE-IDX)                               
023100                               TO WS-WINDOW-ADVERSE-DAYS                  
023200         SET ZONE-HIT            TO TRUE                                  
023300     END-IF.                                                              
023400                                                                          
023500 P01000-EXIT.                                                             
023600     EXIT.                                                                
023700                                                                          
023800 P02000-CLASSIFY-RISK.                                                    
023900                                                                          
024000     MOVE WS-WINDOW-ADVERSE-DAYS TO MCPS01-ADVERSE-DAYS.                  
024100                                                                          
024200     IF WS-WINDOW-ADVERSE-DAYS > 3                                        
024300         SET MCPS01-RISK-HIGH    TO TRUE                                  
024400     ELSE                                                                 
024500         IF WS-WINDOW-ADVERSE-DAYS > 0                                    
024600             SET MCPS01-RISK-MEDIUM  TO TRUE                              
024700         ELSE                                                             
024800             SET MCPS01-RISK-LOW     TO TRUE                              
024900         END-IF                                                           
025000     END-IF.                                                              
025100                                                                          
025200 P02000-EXIT.                                                             
025300     EXIT.                                                                
