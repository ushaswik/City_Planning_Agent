000100******************************************************************        
000200* SCHEDULE TASK RECORD -- SCHEDULE FILE (LINE SEQUENTIAL)        *        
000300*                                                                *        
000400* ONE RECORD PER APPROVED PROJECT SUCCESSFULLY PLACED ON THE     *        
000500* CALENDAR BY MCPB04'S SCHEDULING STEP.  A PROJECT WITH NO       *        
000600* FEASIBLE START WEEK GETS NO RECORD HERE -- IT IS REPORTED      *        
000700* INFEASIBLE ON RUNRPT INSTEAD.                                  *        
000800******************************************************************        
000900 01  MCP-TASK-RECORD.                                                     
001000     05  MCP-TASK-KEY.                                                    
001100         10  MCP-TASK-PROJECT-ID     PIC 9(04).                           
001200     05  MCP-TASK-WEEK-SPAN.                                              
001300         10  MCP-TASK-START-WEEK     PIC 9(02).                           
001400         10  MCP-TASK-END-WEEK       PIC 9(02).                           
001500     05  MCP-TASK-WEEK-SPAN-R        REDEFINES                            
001600         MCP-TASK-WEEK-SPAN          PIC X(04).                           
001700     05  MCP-TASK-CREW-TYPE          PIC X(17).                           
001800     05  MCP-TASK-CREW-ASSIGNED      PIC 9(02).                           
001900     05  MCP-TASK-STATUS             PIC X(09).                           
002000         88  MCP-TASK-SCHEDULED              VALUE 'SCHEDULED'.           
002100     05  FILLER                      PIC X(08).                           
