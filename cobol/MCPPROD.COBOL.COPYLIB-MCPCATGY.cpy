000100******************************************************************        
000200* METROVILLE CAPITAL PLANNING (MCP)                              *        
000300*                                                                *        
000400* ISSUE CATEGORY TO CREW-TYPE ASSIGNMENT TABLE                   *        
000500* USED BY MCPS02 TO DERIVE THE CREW TYPE THAT WILL STAFF A       *        
000600* PROJECT CANDIDATE.  A CATEGORY NOT FOUND IN THIS TABLE FALLS   *        
000700* BACK TO GENERAL_CREW (SEE MCPS02 P00000-MAINLINE).             *        
000800******************************************************************        
000900                                                                          
001000 77  MCP-CATGY-TABLE-MAX         PIC S9(05)  VALUE +6   COMP-3.           
001100                                                                          
001200 01  MCP-CATGY-TABLE.                                                     
001300***                                                                       
001400***  STRUCTURE = CATEGORY, CREW-TYPE                                      
001500***                                                                       
001600     05  FILLER                  PIC X(20)   VALUE                        
001700         'Water'.                                                         
001800     05  FILLER                  PIC X(17)   VALUE                        
001900         'water_crew'.                                                    
002000     05  FILLER                  PIC X(20)   VALUE                        
002100         'Health'.                                                        
002200     05  FILLER                  PIC X(17)   VALUE                        
002300         'electrical_crew'.                                               
002400     05  FILLER                  PIC X(20)   VALUE                        
002500         'Disaster Management'.                                           
002600     05  FILLER                  PIC X(17)   VALUE                        
002700         'construction_crew'.                                             
002800     05  FILLER                  PIC X(20)   VALUE                        
002900         'Infrastructure'.                                                
003000     05  FILLER                  PIC X(17)   VALUE                        
003100         'construction_crew'.                                             
003200     05  FILLER                  PIC X(20)   VALUE                        
003300         'Recreation'.                                                    
003400     05  FILLER                  PIC X(17)   VALUE                        
003500         'general_crew'.                                                  
003600     05  FILLER                  PIC X(20)   VALUE                        
003700         'Education'.                                                     
003800     05  FILLER                  PIC X(17)   VALUE                        
003900         'general_crew'.                                                  
004000                                                                          
004100***                                                                       
004200***  REDEFINED CATEGORY / CREW-TYPE ARRAY                                 
004300***                                                                       
004400                                                                          
004500 01  MCP-CATGY-TABLE-R          REDEFINES MCP-CATGY-TABLE.                
004600     05  MCP-CATGY-ENTRY        OCCURS 6 TIMES.                           
004700         10  MCP-CATGY-CATEGORY  PIC X(20).                               
004800         10  MCP-CATGY-CREW-TYPE PIC X(17).                               
